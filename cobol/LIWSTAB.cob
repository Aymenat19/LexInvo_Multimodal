000100*********************************************
000200*                                            *
000300*   Working Storage For The In-Memory       *
000400*   BT Field Store (Header / Line / Totals) *
000500*   Invoice Text Table & Patch/Audit Table  *
000600*                                            *
000700*   This is the one work area passed BY     *
000800*   REFERENCE on every CALL between LI000    *
000900*   and the rule modules - keep it in sync  *
001000*   with LIWSBTF/LIWSPAT/LIWSTXT if a field *
001100*   width ever changes there.               *
001200*********************************************
001300* THESE TABLE SIZES MAY NEED CHANGING
001400*
001500* 06/12/25 gh  - Created.
001600* 14/01/26 gh  - Line table widened 400->900,
001700*                a six-page invoice blew the
001800*                old limit on the pilot run.
001900* 02/02/26 gh  - Patch table widened to 1500,
002000*                P2/P4/P3 re-run was doubling
002100*                up close to the old 800 cap.
002200*
002300  01  LI-Work-Area.
002400*
002500*    Header field store - keyed by BT code.
002600*
002700      03  LI-Header-Count      pic 9(4) comp.
002800      03  LI-Header-Table      occurs 40 times
002900                                indexed by LI-Hdr-Ix.
003000          05  HT-Code           pic x(6).
003100          05  HT-Value          pic x(60).
003200          05  HT-Raw            pic x(60).
003300          05  HT-Status         pic x(12).
003400          05  HT-Source         pic x(10).
003500          05  HT-Confidence     pic 9v9999.
003600*
003700*    Line field store - keyed by line-id + BT code.
003800*
003900      03  LI-Line-Count         pic 9(4) comp.
004000      03  LI-Line-Table         occurs 900 times
004100                                 indexed by LI-Lin-Ix.
004200          05  LT-Line-Id        pic 9(4).
004300          05  LT-Code           pic x(6).
004400          05  LT-Value          pic x(60).
004500          05  LT-Raw            pic x(60).
004600          05  LT-Status         pic x(12).
004700          05  LT-Source         pic x(10).
004800          05  LT-Confidence     pic 9v9999.
004900*
005000*    Totals field store - keyed by BT code.
005100*
005200      03  LI-Totals-Count       pic 9(4) comp.
005300      03  LI-Totals-Table       occurs 40 times
005400                                 indexed by LI-Tot-Ix.
005500          05  OT-Code           pic x(6).
005600          05  OT-Value          pic x(60).
005700          05  OT-Raw            pic x(60).
005800          05  OT-Status         pic x(12).
005900          05  OT-Source         pic x(10).
006000          05  OT-Confidence     pic 9v9999.
006100*
006200*    Invoice full text, one entry per TEXT line.
006300*
006400      03  LI-Text-Count         pic 9(4) comp.
006500      03  LI-Text-Table         occurs 400 times
006600                                 indexed by LI-Txt-Ix.
006700          05  XT-Line           pic x(120).
006800*
006900*    Accumulated patch / audit entries - output
007000*    order is the order they were appended.
007100*
007200      03  LI-Patch-Count        pic 9(4) comp.
007300      03  LI-Patch-Table        occurs 1500 times
007400                                 indexed by LI-Pat-Ix.
007500          05  PT-Scope          pic x.
007600          05  PT-Line-Id        pic 9(4).
007700          05  PT-Code           pic x(6).
007800          05  PT-Old-Value      pic x(60).
007900          05  PT-New-Value      pic x(60).
008000          05  PT-Status         pic x(12).
008100          05  PT-Source         pic x(10).
008200          05  PT-Rule-Id        pic x(30).
008300          05  PT-Derivation     pic x(80).
008400*
008500*    End of job / per phase control totals.
008600*
008700      03  LI-Fields-Read        pic 9(6) comp.
008800      03  LI-Patches-P1         pic 9(5) comp.
008900      03  LI-Patches-P2         pic 9(5) comp.
009000      03  LI-Patches-P3         pic 9(5) comp.
009100      03  LI-Patches-P4         pic 9(5) comp.
009200      03  LI-Patches-P2B        pic 9(5) comp.
009300      03  LI-Patches-P4B        pic 9(5) comp.
009400      03  LI-Patches-P3B        pic 9(5) comp.
009500      03  LI-Patches-Audit      pic 9(5) comp.
009600*
009700*    Shared patch-apply arguments - set these
009800*    before a rule module PERFORMs the copied
009900*    9000-Apply-Patch paragraph (LIBTSAPP.cob).
010000*
010100      03  LI-Apply-Args.
010200          05  LI-AA-Scope       pic x.
010300          05  LI-AA-Line-Id     pic 9(4).
010400          05  LI-AA-Code        pic x(6).
010500          05  LI-AA-New-Value   pic x(60).
010600          05  LI-AA-Status      pic x(12).
010700          05  LI-AA-Source      pic x(10).
010800          05  LI-AA-Rule-Id     pic x(30).
010900          05  LI-AA-Derivation  pic x(80).
011000          05  LI-AA-Old-Value   pic x(60).
011100          05  LI-AA-Found       pic x value "N".
011200*
