000100*********************************************
000200*                                            *
000300*  Record Definition For Corrections Report  *
000400*     One record per patch applied           *
000500*     Written in application order           *
000600*********************************************
000700*  Record length 272 bytes.
000800*
000900* 04/12/25 gh  - Created.
001000* 22/01/26 gh  - Derivation widened 64 -> 80,
001100*                long Skonto formulas were
001200*                truncating on the audit trail.
001300* 13/03/26 gh  - LXI-260: scope/status 88-levels
001400*                and a 9-byte reserved FILLER
001500*                added to match the field-store
001600*                copybooks, plus a flat dump view.
001700*
001800  01  LI-Patch-Record.
001900      03  PAT-Scope           pic x.
002000          88  PAT-Scope-Header      value "H".
002100          88  PAT-Scope-Line        value "L".
002200          88  PAT-Scope-Totals      value "T".
002300      03  PAT-Line-Id          pic 9(4).
002400      03  PAT-Code             pic x(6).
002500      03  PAT-Old-Value        pic x(60).
002600      03  PAT-New-Value        pic x(60).
002700      03  PAT-Status           pic x(12).
002800          88  PAT-Status-Corrected  value "corrected".
002900          88  PAT-Status-Derived    value "derived".
003000          88  PAT-Status-Wrong-Math value "wrong_math".
003100*                              corrected/derived/
003200*                              wrong_math
003300      03  PAT-Source           pic x(10).
003400*                              rule or derived
003500      03  PAT-Rule-Id          pic x(30).
003600*                              e.g. R-TOT-CHECK-001
003700      03  PAT-Derivation       pic x(80).
003800*                              human readable reason
003900      03  FILLER               pic x(9).
004000*                              reserved, LXI-260
004100*
004200  01  LI-Patch-Dump redefines LI-Patch-Record.
004300      03  PTD-All              pic x(272).
004400*
