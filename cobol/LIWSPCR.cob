000100*********************************************
000200*                                            *
000300*  German Postcode Range -> Federal State   *
000400*  Table, Plus The 16-State ISO Code List   *
000500*                                            *
000600*  Ranges are inclusive low/high 5-digit     *
000700*  postcodes. A postcode can fall in more    *
000800*  than one range (overlapping Land borders) *
000900*  - caller collects the DISTINCT states hit *
001000*  and only derives a subdivision when       *
001100*  exactly one distinct state results.       *
001200*********************************************
001300* THIS TABLE IS A BOUNDED APPROXIMATION of
001400* the full ~200-row Deutsche Post PLZ/Land
001500* table - one band per state rather than
001600* every leitzone, good enough for the BT-55/
001700* BT-39/BT-68/BT-80 derivations this shop
001800* actually runs.  Extend it the same way if
001900* ops reports a postcode falling through.
002000*
002100* 07/12/25 gh  - Created, ranges taken from
002200*                the Deutsche Post PLZ list.
002300* 30/01/26 gh  - Added the Berlin/Brandenburg
002400*                overlap rows (101xx-141xx) -
002500*                ticket LXI-214.
002600* 14/03/26 gh  - LXI-261: widened 28 -> 43
002700*                rows, the 30000s/70000s and
002800*                everything past 88000 had no
002900*                band at all and every postcode
003000*                up there came back with no
003100*                subdivision.  Also fixed the
003200*                Hamburg/Mecklenburg-Vorpommern
003300*                rows, the old 01000-14999 and
003400*                20000-25999 bands were wrong
003500*                by a whole Land.  Loop bounds
003600*                in LINORM now read the count
003700*                fields instead of 28 and 16.
003800*
003900  01  LI-Postcode-Ranges.
004000      03  LI-PCR-Count          pic 9(3) comp
004100                                   value 43.
004200*
004300  01  LI-Postcode-Range-Values.
004400     03 filler pic x(35) value "0100002999Sachsen".
004500     03 filler pic x(35) value "0300003999Brandenburg".
004600     03 filler pic x(35) value "0400004999Sachsen".
004700     03 filler pic x(35) value "0600006999Sachsen-Anhalt".
004800     03 filler pic x(35) value "0700007999Thueringen".
004900     03 filler pic x(35) value "0800009999Sachsen".
005000     03 filler pic x(35) value "1000014199Berlin".
005100     03 filler pic x(35) value "1010014199Brandenburg".
005200     03 filler pic x(35) value "1440016999Brandenburg".
005300     03 filler pic x(35) value "1700019999Mecklenburg-Vorpommern".
005400     03 filler pic x(35) value "2000020999Hamburg".
005500     03 filler pic x(35) value "2200022999Hamburg".
005600     03 filler pic x(35) value "2100021999Niedersachsen".
005700     03 filler pic x(35) value "2300025999Schleswig-Holstein".
005800     03 filler pic x(35) value "2600027499Niedersachsen".
005900     03 filler pic x(35) value "2750027599Bremen".
006000     03 filler pic x(35) value "2800028999Bremen".
006100     03 filler pic x(35) value "2900029999Niedersachsen".
006200     03 filler pic x(35) value "3000031999Niedersachsen".
006300     03 filler pic x(35) value "3200033999Nordrhein-Westfalen".
006400     03 filler pic x(35) value "3400034999Hessen".
006500     03 filler pic x(35) value "3500036999Hessen".
006600     03 filler pic x(35) value "3700037999Niedersachsen".
006700     03 filler pic x(35) value "3800038999Niedersachsen".
006800     03 filler pic x(35) value "3900039999Sachsen-Anhalt".
006900     03 filler pic x(35) value "4000048999Nordrhein-Westfalen".
007000     03 filler pic x(35) value "4900049999Niedersachsen".
007100     03 filler pic x(35) value "5000053999Nordrhein-Westfalen".
007200     03 filler pic x(35) value "5400056999Rheinland-Pfalz".
007300     03 filler pic x(35) value "5700059999Nordrhein-Westfalen".
007400     03 filler pic x(35) value "6000065999Hessen".
007500     03 filler pic x(35) value "6600066999Saarland".
007600     03 filler pic x(35) value "6700067999Rheinland-Pfalz".
007700     03 filler pic x(35) value "6800069999Baden-Wuerttemberg".
007800     03 filler pic x(35) value "7000076999Baden-Wuerttemberg".
007900     03 filler pic x(35) value "7700079999Baden-Wuerttemberg".
008000     03 filler pic x(35) value "8000087999Bayern".
008100     03 filler pic x(35) value "8800088999Baden-Wuerttemberg".
008200     03 filler pic x(35) value "8900089999Bayern".
008300     03 filler pic x(35) value "9000096999Bayern".
008400     03 filler pic x(35) value "9700097999Bayern".
008500     03 filler pic x(35) value "9800098999Thueringen".
008600     03 filler pic x(35) value "9900099999Thueringen".
008700*
008800  01  LI-Postcode-Range-Redef redefines
008900                             LI-Postcode-Range-Values.
009000      03  LI-PCR-Table          occurs 43 times
009100                                   indexed by LI-PCR-Ix.
009200          05  PCR-Low           pic 9(5).
009300          05  PCR-High          pic 9(5).
009400          05  PCR-State         pic x(25).
009500*
009600*    16-state name -> DE-xx ISO subdivision code.
009700*
009800  01  LI-State-Code-Count       pic 9(2) comp value 16.
009900  01  LI-State-Code-Values.
010000    03 filler pic x(27) value "Baden-Wuerttemberg    DE-BW".
010100    03 filler pic x(27) value "Bayern                DE-BY".
010200    03 filler pic x(27) value "Berlin                DE-BE".
010300    03 filler pic x(27) value "Brandenburg           DE-BB".
010400    03 filler pic x(27) value "Bremen                DE-HB".
010500    03 filler pic x(27) value "Hamburg               DE-HH".
010600    03 filler pic x(27) value "Hessen                DE-HE".
010700    03 filler pic x(27) value "Mecklenburg-VorpommernDE-MV".
010800    03 filler pic x(27) value "Niedersachsen         DE-NI".
010900    03 filler pic x(27) value "Nordrhein-Westfalen   DE-NW".
011000    03 filler pic x(27) value "Rheinland-Pfalz       DE-RP".
011100    03 filler pic x(27) value "Saarland              DE-SL".
011200    03 filler pic x(27) value "Sachsen               DE-SN".
011300    03 filler pic x(27) value "Sachsen-Anhalt        DE-ST".
011400    03 filler pic x(27) value "Schleswig-Holstein    DE-SH".
011500    03 filler pic x(27) value "Thueringen            DE-TH".
011600*
011700  01  LI-State-Codes redefines LI-State-Code-Values.
011800      03  LI-SC-Table           occurs 16 times
011900                                  indexed by LI-SC-Ix.
012000          05  SC-Name           pic x(22).
012100          05  SC-Code           pic x(5).
012200*
