000100*********************************************
000200*                                            *
000300*  Instant-Payment Token Table & Misc       *
000400*  Text-Scan Label Constants                *
000500*                                            *
000600*  Used by LI020 (Skonto-from-terms), LI040  *
000700*  (instant payment detection, due-date and  *
000800*  Skonto-from-text) and LI005 (text audit). *
000900*********************************************
001000* 08/12/25 gh  - Created.
001100* 25/01/26 gh  - Added "kaufland" & "amazon" -
001200*                two more Vorkasse lookalikes
001300*                seen on the January batch.
001400* 10/02/26 gh  - Token/charge-word tables were a
001500*                blank OCCURS area next to a
001600*                separate VALUE list with nothing
001700*                ever copying one into the other -
001800*                redefined straight over the VALUEs,
001900*                same as the postcode range table.
002000*                LXI-248.
002100*
002200  01  LI-IT-Count               pic 9(2) comp
002300                                  value 9.
002400*
002500  01  LI-Instant-Token-Values.
002600      03  filler pic x(14) value "vorkasse".
002700      03  filler pic x(14) value "credit card".
002800      03  filler pic x(14) value "kreditkarte".
002900      03  filler pic x(14) value "paypal".
003000      03  filler pic x(14) value "ebay".
003100      03  filler pic x(14) value "klarna".
003200      03  filler pic x(14) value "kaufland".
003300      03  filler pic x(14) value "amazon".
003400      03  filler pic x(14) value "online".
003500*
003600  01  LI-Instant-Tokens redefines
003700                            LI-Instant-Token-Values.
003800      03  LI-IT-Table           occurs 9 times
003900                                  indexed by LI-IT-Ix.
004000          05  IT-Token          pic x(14).
004100*
004200*    Document-charge evidence words (P4 scan).
004300*
004400  01  LI-CW-Count               pic 9(1) comp
004500                                  value 5.
004600*
004700  01  LI-Charge-Word-Values.
004800      03  filler pic x(18) value "versandkosten".
004900      03  filler pic x(18) value "porto".
005000      03  filler pic x(18) value "shipping".
005100      03  filler pic x(18) value "delivery charge".
005200      03  filler pic x(18) value "freight".
005300*
005400  01  LI-Charge-Words redefines LI-Charge-Word-Values.
005500      03  LI-CW-Table            occurs 5 times
005600                                   indexed by LI-CW-Ix.
005700          05  CW-Word            pic x(18).
005800*
005900*    Case-fold tables - INSPECT CONVERTING is this shop's
006000*    way of upper-casing text, no intrinsic FUNCTION here.
006100*
006200  01  LI-Lower-Case         pic x(26)
006300                              value "abcdefghijklmnopqrstuvwxyz".
006400  01  LI-Upper-Case         pic x(26)
006500                              value "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006600*
