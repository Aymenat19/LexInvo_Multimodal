000100*********************************************
000200*                                            *
000300*  Record Definition For BT Field Store      *
000400*           (Extracted Invoice Fields)       *
000500*     One record per field instance          *
000600*********************************************
000700*  Record length 168 bytes (the old ops memo
000800*  quoted 154 - rechecked against the field
000900*  pictures below, which is what the rules
001000*  actually depend on: 158 bytes of real
001100*  business fields plus the 10-byte reserved
001200*  tail the extractor dump has always carried).
001300*
001400* 04/12/25 gh  - Created from the extractor
001500*                field dump layout supplied
001600*                by LexInvo ops.
001700* 19/01/26 gh  - Confidence widened to allow
001800*                a leading digit (was always
001900*                truncating 1.0000 to .0000).
002000* 13/03/26 gh  - LXI-260: scope/status 88-levels
002100*                added, the reserved tail bytes
002200*                finally declared as FILLER
002300*                instead of trailing off the
002400*                end of the picture, plus a
002500*                flat dump view for the abend
002600*                DISPLAY ops keep asking for.
002700*
002800  01  LI-Btfield-Record.
002900      03  BT-Scope            pic x.
003000          88  BT-Scope-Header       value "H".
003100          88  BT-Scope-Line         value "L".
003200          88  BT-Scope-Totals       value "T".
003300      03  BT-Line-Id           pic 9(4).
003400*                              0 for header / totals
003500      03  BT-Code              pic x(6).
003600*                              e.g. "BT-131" left just.
003700      03  BT-Value             pic x(60).
003800      03  BT-Raw-Value         pic x(60).
003900      03  BT-Status            pic x(12).
004000          88  BT-Status-Ok          value "ok".
004100          88  BT-Status-Missing     value "missing".
004200          88  BT-Status-Corrected   value "corrected".
004300          88  BT-Status-Derived     value "derived".
004400          88  BT-Status-Wrong-Math  value "wrong_math".
004500      03  BT-Source            pic x(10).
004600*                              azure/rule/derived/
004700*                              pdf_audit/user
004800      03  BT-Confidence        pic 9v9999.
004900      03  FILLER               pic x(10).
005000*                              reserved, LXI-260
005100*
005200  01  LI-Btfield-Dump redefines LI-Btfield-Record.
005300      03  BTD-All              pic x(168).
005400*
