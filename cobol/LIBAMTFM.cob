000100*********************************************
000200*                                            *
000300*  Amount-To-Text Formatter - procedure     *
000400*  copybook, paragraph range 9100-9149.     *
000500*                                            *
000600*  COPY this into the PROCEDURE DIVISION of *
000700*  any module that needs to turn a parsed   *
000800*  comp-3 amount back into the left-         *
000900*  justified text the BT-FIELD VALUE holds. *
001000*  Load LI-FA-Decimal, PERFORM, read back    *
001100*  LI-FA-Text (copy LIWSAMT.cob).            *
001200*********************************************
001300* 10/12/25 gh  - Created.
001400* 21/01/26 gh  - Start-index default of 1
001500*                was leaving a blank result
001600*                for a zero amount.  LXI-206.
001700*
001800  9100-Format-Amount.
001900      move     LI-FA-Decimal to LI-FA-Edit.
002000      move     spaces to LI-FA-Text.
002100      move     0 to LI-FA-Start.
002200      move     1 to LI-FA-Ix.
002300  9105-Find-Start-Loop.
002400      if       LI-FA-Ix > 11
002500               go to 9105-Exit.
002600      if       LI-FA-Edit-X (LI-FA-Ix:1) not = space
002700               move LI-FA-Ix to LI-FA-Start
002800               go to 9105-Exit.
002900      add      1 to LI-FA-Ix.
003000      go       to 9105-Find-Start-Loop.
003100  9105-Exit.
003200      exit.
003300      if       LI-FA-Start = 0
003400               move 1 to LI-FA-Start.
003500      move     0 to LI-FA-Out-Ix.
003600      move     LI-FA-Start to LI-FA-Ix.
003700  9110-Copy-Loop.
003800      if       LI-FA-Ix > 11
003900               go to 9110-Exit.
004000      add      1 to LI-FA-Out-Ix.
004100      move     LI-FA-Edit-X (LI-FA-Ix:1)
004200                 to LI-FA-Text (LI-FA-Out-Ix:1).
004300      add      1 to LI-FA-Ix.
004400      go       to 9110-Copy-Loop.
004500  9110-Exit.
004600      exit.
004700  9100-Exit.
004800      exit.
