000100*****************************************************************
000200*                                                               *
000300*                  LexInvo      RULES-P1 Normalization          *
000400*         Cleans up values already present in the field        *
000500*             store - no new fields are ever created.           *
000600*                                                               *
000700*****************************************************************
000800*
000900        identification          division.
001000*================================
001100*
001200        program-id.         LI010.
001300*
001400        author.             G Hoffmann.
001500*                    For LexInvo GmbH.
001600*
001700        installation.       LexInvo GmbH, Munich.
001800*
001900        date-written.       04/1987.
002000*
002100        date-compiled.
002200*
002300        security.           Copyright (C) 1987-2026 LexInvo GmbH.
002400*                    Internal use only.
002500*
002600*    Remarks.        Phase 1 of the canonicalization run.
002700*                    Re-formats dates, VAT Ids, registration
002800*                    numbers, email addresses, the buyer's
002900*                    country and every money amount already
003000*                    on the field store - fires only when a
003100*                    value is present and the normalized form
003200*                    actually differs from what is stored.
003300*
003400*    Version.        See Prog-Name in working-storage.
003500*
003600*    Called modules. LINORM.
003700*
003800*    Error messages used.  None.
003900*
004000* Changes:
004100* 04/1987    gh  - Written.  Date and amount reformat only,
004200*                  for the original fixed-width invoice feed.
004300* 09/1998    mk  - Y2K pass - date compares done on 4 digit
004400*                  years throughout, no more yy guessing.
004500* 02/1999    mk  - Euro amount re-format added for the dual
004600*                  currency transition invoices.
004700* 19/09/25   jb  - 3.3.00 Version update and builds reset.
004800* 05/12/25   gh  - Rewritten for BT-code canonicalization -
004900*                  added the VAT Id, registration, email and
005000*                  tax-registration normalize calls, folded
005100*                  the old fixed-column logic out entirely.
005200* 22/01/26   gh  - R-Tot-Amount-Norm-001 was re-patching a
005300*                  field every re-run because the formatted
005400*                  text had trailing spaces past the decimal
005500*                  point the stored value didn't - compare is
005600*                  now done after both sides are re-trimmed to
005700*                  the same length.  LXI-208.
005800*
005900*****************************************************************
006000*
006100        environment             division.
006200*================================
006300*
006400        configuration           section.
006500        special-names.
006600            class german-digit is "0" thru "9".
006700*
006800        data                    division.
006900*=======================
007000*
007100        working-storage section.
007200*------------------------
007300        77  Prog-Name           pic x(15) value "LI010  (5.02)".
007400*
007500        01  WS-Want-Code        pic x(6).
007600        01  WS-Hdr-Found        pic x value "N".
007700*
007800        copy "LIWSAMT.cob".
007900*
008000        01  LI-Tot-Code-Values.
008100            03  filler pic x(6) value "BT-92 ".
008200            03  filler pic x(6) value "BT-93 ".
008300            03  filler pic x(6) value "BT-94 ".
008400            03  filler pic x(6) value "BT-99 ".
008500            03  filler pic x(6) value "BT-100".
008600            03  filler pic x(6) value "BT-103".
008700            03  filler pic x(6) value "BT-106".
008800            03  filler pic x(6) value "BT-107".
008900            03  filler pic x(6) value "BT-108".
009000            03  filler pic x(6) value "BT-109".
009100            03  filler pic x(6) value "BT-110".
009200            03  filler pic x(6) value "BT-112".
009300            03  filler pic x(6) value "BT-113".
009400            03  filler pic x(6) value "BT-115".
009500            03  filler pic x(6) value "BT-116".
009600        01  LI-Tot-Code-Redef redefines LI-Tot-Code-Values.
009700            03  LI-TC-Table pic x(6) occurs 15 times.
009800*
009900        01  LI-Line-Code-Values.
010000            03  filler pic x(6) value "BT-131".
010100            03  filler pic x(6) value "BT-146".
010200            03  filler pic x(6) value "BT-147".
010300            03  filler pic x(6) value "BT-148".
010400            03  filler pic x(6) value "BT-149".
010500        01  LI-Line-Code-Redef redefines LI-Line-Code-Values.
010600            03  LI-LC-Table pic x(6) occurs 5 times.
010700        01  LI-LC-Ix            pic 9(2) comp.
010800        01  LI-TC-Ix            pic 9(2) comp.
010900        01  WS-Match            pic x value "N".
011000*
011100        linkage                 section.
011200*==================
011300*
011400        copy "LIWSTAB.cob".
011500        copy "LIWSNRM.cob".
011600*
011700        procedure               division using LI-Work-Area.
011800*=====================================================
011900*
012000        2000-Normalize-Phase.
012100            perform  2100-R-Hdr-Date-001          thru 2100-Exit.
012200            perform  2110-R-Hdr-Vat-001           thru 2110-Exit.
012300            perform  2120-R-Hdr-Reg-001           thru 2120-Exit.
012400            perform  2130-R-Hdr-Email-001         thru 2130-Exit.
012500            perform  2140-R-Hdr-Taxreg-001        thru 2140-Exit.
012600            perform  2150-R-Hdr-Country-Buyer-001 thru 2150-Exit.
012700            perform  2200-R-Tot-Amount-Norm-001   thru 2200-Exit.
012800            perform  2300-R-Line-Amount-Norm-001  thru 2300-Exit.
012900            goback.
013000*
013100*    --------------------------------------------------------
013200*    2050  Generic header lookup - WS-Want-Code in, sets
013300*          LI-Hdr-Ix and WS-Hdr-Found.  Same linear-scan
013400*          habit LIBTSAPP uses to apply a patch.
013500*    --------------------------------------------------------
013600        2050-Find-Header.
013700            move     "N" to WS-Hdr-Found.
013800            set      LI-Hdr-Ix to 1.
013900        2051-Find-Header-Loop.
014000            if       LI-Hdr-Ix > LI-Header-Count
014100                     go to 2050-Exit.
014200            if       HT-Code (LI-Hdr-Ix) = WS-Want-Code
014300                     move "Y" to WS-Hdr-Found
014400                     go to 2050-Exit.
014500            set      LI-Hdr-Ix up by 1.
014600            go       to 2051-Find-Header-Loop.
014700        2050-Exit.
014800            exit.
014900*
015000*    --------------------------------------------------------
015100*    2100  R-HDR-DATE-001 - BT-2 issue date.
015200*    --------------------------------------------------------
015300        2100-R-Hdr-Date-001.
015400            move     "BT-2  " to WS-Want-Code.
015500            perform  2050-Find-Header thru 2050-Exit.
015600            if       WS-Hdr-Found = "N" go to 2100-Exit.
015700           if       HT-Value (LI-Hdr-Ix) = spaces go to 2100-Exit.
015800            move     HT-Value (LI-Hdr-Ix) to LN-In-Text.
015850           if       HT-Raw (LI-Hdr-Ix) not = spaces
015860                      move HT-Raw (LI-Hdr-Ix) to LN-In-Text.
015900            move     "PARSEDATE" to LN-Function.
016000            call     "LINORM" using LI-Norm-Args.
016100            if       LN-Out-Valid = "N" go to 2100-Exit.
016200            if       LN-Out-Text (1:10) =
016300               HT-Value (LI-Hdr-Ix) (1:10)
016400                     go to 2100-Exit.
016500            move     HT-Value (LI-Hdr-Ix) to LI-AA-Old-Value.
016600            move     spaces to LI-AA-New-Value.
016700            move     LN-Out-Text (1:10) to LI-AA-New-Value (1:10).
016800            move     "H" to LI-AA-Scope.
016900            move     0 to LI-AA-Line-Id.
017000            move     WS-Want-Code to LI-AA-Code.
017100            move     "corrected" to LI-AA-Status.
017200            move     "rule" to LI-AA-Source.
017300            move     "R-HDR-DATE-001" to LI-AA-Rule-Id.
017400           move     "parse_date of raw value" to LI-AA-Derivation.
017500            perform  9000-Apply-Patch thru 9000-Exit.
017600            if       LI-AA-Found = "Y" add 1 to LI-Patches-P1.
017700        2100-Exit.
017800            exit.
017900*
018000*    --------------------------------------------------------
018100*    2110  R-HDR-VAT-001 - BT-31 seller VAT id.
018200*    --------------------------------------------------------
018300        2110-R-Hdr-Vat-001.
018400            move     "BT-31 " to WS-Want-Code.
018500            perform  2050-Find-Header thru 2050-Exit.
018600            if       WS-Hdr-Found = "N" go to 2110-Exit.
018700           if       HT-Value (LI-Hdr-Ix) = spaces go to 2110-Exit.
018800            move     HT-Value (LI-Hdr-Ix) to LN-In-Text.
018900            move     "EXTRVATID" to LN-Function.
019000            call     "LINORM" using LI-Norm-Args.
019100            if       LN-Out-Valid = "N" go to 2110-Exit.
019200            if       LN-Out-Text = HT-Value (LI-Hdr-Ix)
019300                   go to 2110-Exit.
019400            move     HT-Value (LI-Hdr-Ix) to LI-AA-Old-Value.
019500            move     LN-Out-Text to LI-AA-New-Value.
019600            move     "H" to LI-AA-Scope.
019700            move     0 to LI-AA-Line-Id.
019800            move     WS-Want-Code to LI-AA-Code.
019900            move     "corrected" to LI-AA-Status.
020000            move     "rule" to LI-AA-Source.
020100            move     "R-HDR-VAT-001" to LI-AA-Rule-Id.
020200            move     "extract_vat_id" to LI-AA-Derivation.
020300            perform  9000-Apply-Patch thru 9000-Exit.
020400            if       LI-AA-Found = "Y" add 1 to LI-Patches-P1.
020500        2110-Exit.
020600            exit.
020700*
020800*    --------------------------------------------------------
020900*    2120  R-HDR-REG-001 - BT-30 seller registration id.
021000*    --------------------------------------------------------
021100        2120-R-Hdr-Reg-001.
021200            move     "BT-30 " to WS-Want-Code.
021300            perform  2050-Find-Header thru 2050-Exit.
021400            if       WS-Hdr-Found = "N" go to 2120-Exit.
021500           if       HT-Value (LI-Hdr-Ix) = spaces go to 2120-Exit.
021600            move     HT-Value (LI-Hdr-Ix) to LN-In-Text.
021700            move     "EXTRREGID" to LN-Function.
021800            call     "LINORM" using LI-Norm-Args.
021900            if       LN-Out-Valid = "N" go to 2120-Exit.
022000            if       LN-Out-Text = HT-Value (LI-Hdr-Ix)
022100                   go to 2120-Exit.
022200            move     HT-Value (LI-Hdr-Ix) to LI-AA-Old-Value.
022300            move     LN-Out-Text to LI-AA-New-Value.
022400            move     "H" to LI-AA-Scope.
022500            move     0 to LI-AA-Line-Id.
022600            move     WS-Want-Code to LI-AA-Code.
022700            move     "corrected" to LI-AA-Status.
022800            move     "rule" to LI-AA-Source.
022900            move     "R-HDR-REG-001" to LI-AA-Rule-Id.
023000           move     "extract_registration_id" to LI-AA-Derivation.
023100            perform  9000-Apply-Patch thru 9000-Exit.
023200            if       LI-AA-Found = "Y" add 1 to LI-Patches-P1.
023300        2120-Exit.
023400            exit.
023500*
023600*    --------------------------------------------------------
023700*    2130  R-HDR-EMAIL-001 - BT-34 seller email.
023800*    --------------------------------------------------------
023900        2130-R-Hdr-Email-001.
024000            move     "BT-34 " to WS-Want-Code.
024100            perform  2050-Find-Header thru 2050-Exit.
024200            if       WS-Hdr-Found = "N" go to 2130-Exit.
024300           if       HT-Value (LI-Hdr-Ix) = spaces go to 2130-Exit.
024400            move     HT-Value (LI-Hdr-Ix) to LN-In-Text.
024500            move     "NORMEMAIL" to LN-Function.
024600            call     "LINORM" using LI-Norm-Args.
024700            if       LN-Out-Valid = "N" go to 2130-Exit.
024800            if       LN-Out-Text = HT-Value (LI-Hdr-Ix)
024900                   go to 2130-Exit.
025000            move     HT-Value (LI-Hdr-Ix) to LI-AA-Old-Value.
025100            move     LN-Out-Text to LI-AA-New-Value.
025200            move     "H" to LI-AA-Scope.
025300            move     0 to LI-AA-Line-Id.
025400            move     WS-Want-Code to LI-AA-Code.
025500            move     "corrected" to LI-AA-Status.
025600            move     "rule" to LI-AA-Source.
025700            move     "R-HDR-EMAIL-001" to LI-AA-Rule-Id.
025800            move     "normalize_email" to LI-AA-Derivation.
025900            perform  9000-Apply-Patch thru 9000-Exit.
026000            if       LI-AA-Found = "Y" add 1 to LI-Patches-P1.
026100        2130-Exit.
026200            exit.
026300*
026400*    --------------------------------------------------------
026500*    2140  R-HDR-TAXREG-001 - BT-32 seller tax registration.
026600*    --------------------------------------------------------
026700        2140-R-Hdr-Taxreg-001.
026800            move     "BT-32 " to WS-Want-Code.
026900            perform  2050-Find-Header thru 2050-Exit.
027000            if       WS-Hdr-Found = "N" go to 2140-Exit.
027100           if       HT-Value (LI-Hdr-Ix) = spaces go to 2140-Exit.
027200            move     HT-Value (LI-Hdr-Ix) to LN-In-Text.
027300            move     "NORMTAXRG" to LN-Function.
027400            call     "LINORM" using LI-Norm-Args.
027500            if       LN-Out-Valid = "N" go to 2140-Exit.
027600            if       LN-Out-Text = HT-Value (LI-Hdr-Ix)
027700                   go to 2140-Exit.
027800            move     HT-Value (LI-Hdr-Ix) to LI-AA-Old-Value.
027900            move     LN-Out-Text to LI-AA-New-Value.
028000            move     "H" to LI-AA-Scope.
028100            move     0 to LI-AA-Line-Id.
028200            move     WS-Want-Code to LI-AA-Code.
028300            move     "corrected" to LI-AA-Status.
028400            move     "rule" to LI-AA-Source.
028500            move     "R-HDR-TAXREG-001" to LI-AA-Rule-Id.
028600            move     "normalize_tax_registration"
028700                  to LI-AA-Derivation.
028800            perform  9000-Apply-Patch thru 9000-Exit.
028900            if       LI-AA-Found = "Y" add 1 to LI-Patches-P1.
029000        2140-Exit.
029100            exit.
029200*
029300*    --------------------------------------------------------
029400*    2150  R-HDR-COUNTRY-BUYER-001 - BT-55 buyer country.
029500*    --------------------------------------------------------
029600        2150-R-Hdr-Country-Buyer-001.
029700            move     "BT-55 " to WS-Want-Code.
029800            perform  2050-Find-Header thru 2050-Exit.
029900            if       WS-Hdr-Found = "N" go to 2150-Exit.
030000           if       HT-Value (LI-Hdr-Ix) = spaces go to 2150-Exit.
030100            move     HT-Value (LI-Hdr-Ix) to LN-In-Text.
030200            move     "NORMCTRY" to LN-Function.
030300            call     "LINORM" using LI-Norm-Args.
030400            if       LN-Out-Valid = "N" go to 2150-Exit.
030500           if       LN-Out-Text (1:2) = HT-Value (LI-Hdr-Ix) (1:2)
030600                     go to 2150-Exit.
030700            move     HT-Value (LI-Hdr-Ix) to LI-AA-Old-Value.
030800            move     spaces to LI-AA-New-Value.
030900            move     LN-Out-Text (1:2) to LI-AA-New-Value (1:2).
031000            move     "H" to LI-AA-Scope.
031100            move     0 to LI-AA-Line-Id.
031200            move     WS-Want-Code to LI-AA-Code.
031300            move     "corrected" to LI-AA-Status.
031400            move     "rule" to LI-AA-Source.
031500            move     "R-HDR-COUNTRY-BUYER-001" to LI-AA-Rule-Id.
031600            move     "normalize_country" to LI-AA-Derivation.
031700            perform  9000-Apply-Patch thru 9000-Exit.
031800            if       LI-AA-Found = "Y" add 1 to LI-Patches-P1.
031900        2150-Exit.
032000            exit.
032100*
032200*    --------------------------------------------------------
032300*    2200  R-TOT-AMOUNT-NORM-001 - reformat every totals
032400*          amount in the set to an exact 2 decimal string.
032500*    --------------------------------------------------------
032600        2200-R-Tot-Amount-Norm-001.
032700            set      LI-Tot-Ix to 1.
032800        2210-Tot-Loop.
032900            if       LI-Tot-Ix > LI-Totals-Count
033000                     go to 2200-Exit.
033100            move     "N" to WS-Match.
033200            set      LI-TC-Ix to 1.
033300        2215-Match-Loop.
033400            if       LI-TC-Ix > 15
033500                     go to 2216-Match-Exit.
033600            if       OT-Code (LI-Tot-Ix) = LI-TC-Table (LI-TC-Ix)
033700                     move "Y" to WS-Match
033800                     go to 2216-Match-Exit.
033900            add      1 to LI-TC-Ix.
034000            go       to 2215-Match-Loop.
034100        2216-Match-Exit.
034200            exit.
034300            if       WS-Match = "N" go to 2290-Next-Tot.
034400            if       OT-Value (LI-Tot-Ix) = spaces
034500                  go to 2290-Next-Tot.
034600            move     OT-Value (LI-Tot-Ix) to LN-In-Text.
034700            move     "PARSEDEC" to LN-Function.
034800            call     "LINORM" using LI-Norm-Args.
034900            compute  LI-FA-Decimal rounded = LN-Out-Decimal.
035000            perform  9100-Format-Amount thru 9100-Exit.
035100            if       LI-FA-Text = OT-Value (LI-Tot-Ix)
035200                     go to 2290-Next-Tot.
035300            move     OT-Value (LI-Tot-Ix) to LI-AA-Old-Value.
035400            move     LI-FA-Text to LI-AA-New-Value.
035500            move     "T" to LI-AA-Scope.
035600            move     0 to LI-AA-Line-Id.
035700            move     OT-Code (LI-Tot-Ix) to LI-AA-Code.
035800            move     "corrected" to LI-AA-Status.
035900            move     "rule" to LI-AA-Source.
036000            move     "R-TOT-AMOUNT-NORM-001" to LI-AA-Rule-Id.
036100            move     "parse_decimal, 2 decimal re-format"
036200                     to LI-AA-Derivation.
036300            perform  9000-Apply-Patch thru 9000-Exit.
036400            if       LI-AA-Found = "Y" add 1 to LI-Patches-P1.
036500        2290-Next-Tot.
036600            set      LI-Tot-Ix up by 1.
036700            go       to 2210-Tot-Loop.
036800        2200-Exit.
036900            exit.
037000*
037100*    --------------------------------------------------------
037200*    2300  R-LINE-AMOUNT-NORM-001 - same re-format for the
037300*          five line-level amounts.
037400*    --------------------------------------------------------
037500        2300-R-Line-Amount-Norm-001.
037600            set      LI-Lin-Ix to 1.
037700        2310-Line-Loop.
037800            if       LI-Lin-Ix > LI-Line-Count
037900                     go to 2300-Exit.
038000            move     "N" to WS-Match.
038100            set      LI-LC-Ix to 1.
038200        2315-Match-Loop.
038300            if       LI-LC-Ix > 5
038400                     go to 2316-Match-Exit.
038500            if       LT-Code (LI-Lin-Ix) = LI-LC-Table (LI-LC-Ix)
038600                     move "Y" to WS-Match
038700                     go to 2316-Match-Exit.
038800            add      1 to LI-LC-Ix.
038900            go       to 2315-Match-Loop.
039000        2316-Match-Exit.
039100            exit.
039200            if       WS-Match = "N" go to 2390-Next-Line.
039300            if       LT-Value (LI-Lin-Ix) = spaces
039400                   go to 2390-Next-Line.
039500            move     LT-Value (LI-Lin-Ix) to LN-In-Text.
039600            move     "PARSEDEC" to LN-Function.
039700            call     "LINORM" using LI-Norm-Args.
039800            compute  LI-FA-Decimal rounded = LN-Out-Decimal.
039900            perform  9100-Format-Amount thru 9100-Exit.
040000            if       LI-FA-Text = LT-Value (LI-Lin-Ix)
040100                     go to 2390-Next-Line.
040200            move     LT-Value (LI-Lin-Ix) to LI-AA-Old-Value.
040300            move     LI-FA-Text to LI-AA-New-Value.
040400            move     "L" to LI-AA-Scope.
040500            move     LT-Line-Id (LI-Lin-Ix) to LI-AA-Line-Id.
040600            move     LT-Code (LI-Lin-Ix) to LI-AA-Code.
040700            move     "corrected" to LI-AA-Status.
040800            move     "rule" to LI-AA-Source.
040900            move     "R-LINE-AMOUNT-NORM-001" to LI-AA-Rule-Id.
041000            move     "parse_decimal, 2 decimal re-format"
041100                     to LI-AA-Derivation.
041200            perform  9000-Apply-Patch thru 9000-Exit.
041300            if       LI-AA-Found = "Y" add 1 to LI-Patches-P1.
041400        2390-Next-Line.
041500            set      LI-Lin-Ix up by 1.
041600            go       to 2310-Line-Loop.
041700        2300-Exit.
041800            exit.
041900*
042000        copy "LIBTSAPP.cob".
042100        copy "LIBAMTFM.cob".
042200 
