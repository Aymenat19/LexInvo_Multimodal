000100*****************************************************************
000200*                                                               *
000300*                  LexInvo      RULES-P3 Validation             *
000400*         Recomputes the chain totals from what is on the      *
000500*            field store and flags the ones that do not add    *
000600*            up, tolerance two cents either way.                *
000700*                                                               *
000800*****************************************************************
000900*
001000        identification          division.
001100*================================
001200*
001300        program-id.         LI030.
001400*
001500        author.             G Hoffmann.
001600*                    For LexInvo GmbH.
001700*
001800        installation.       LexInvo GmbH, Munich.
001900*
002000        date-written.       03/1990.
002100*
002200        date-compiled.
002300*
002400        security.           Copyright (C) 1990-2026 LexInvo GmbH.
002500*                    Internal use only.
002600*
002700*    Remarks.        Phase 3 of the canonicalization run.
002800*                    Recomputes BT-106, BT-109, BT-112, BT-115 and
002900*                    BT-116 from the totals and lines already on
003000*                    file and patches the stored figure when it
003100*                    is off by more than two cents - the buyer's
003200*                    own arithmetic, not ours, so the patch
003300*                    carries STATUS "wrong_math" not "derived".
003400*                    A total never sent in the first place is left
003500*                    alone here, P2 either filled it in already or
003600*                    there was nothing to derive it from.
003700*
003800*    Version.        See Prog-Name in working-storage.
003900*
004000*    Called modules. LINORM.
004100*
004200*    Error messages used.  None.
004300*
004400* Changes:
004500* 03/1990    gh  - Written.  Cross-footing check against the paper
004600*                  invoice total line, batch report only.
004700* 09/1998    mk  - Y2K pass - no date math in this module, log
004800*                  entry kept for the audit trail anyway.
004900* 19/09/25   jb  - 3.3.00 Version update and builds reset.
005000* 12/12/25   gh  - Rewritten for BT-code validation - the five
005100*                  chain checks (line-sum-to-BT-106, the grand
005200*                  total chain and the taxable-amount check) all
005300*                  added, each patches STATUS "wrong_math" SOURCE
005400*                  "rule" with the two cent tolerance.  LXI-259.
005500* 10/02/26   gh  - R-Tot-Check-005 was firing against BT-109 even
005600*                  when two or more VAT categories were in use -
005700*                  it now counts distinct BT-151 values across the
005800*                  lines first and skips the check past one, same
005900*                  guard P2's R-Tot-Taxable-001 already carries.
006000*                  LXI-262.
006100*
006200*****************************************************************
006300*
006400        environment             division.
006500*================================
006600*
006700        configuration           section.
006800        special-names.
006900            class german-digit is "0" thru "9".
007000*
007100        data                    division.
007200*=======================
007300*
007400        working-storage section.
007500*------------------------
007600        77  Prog-Name           pic x(15) value "LI030  (2.02)".
007700*
007800        01  WS-Want-Code        pic x(6).
007900        01  WS-Tot-Found        pic x value "N".
008000*
008100        copy "LIWSAMT.cob".
008200*
008300*    Tolerance test work - the two cent allowance every P3 check
008400*    shares, and the decimal holders for the stored/computed pair.
008500*
008600        01  WS-Tol-Ws.
008700            03  WS-Stored           pic s9(9)v9999 comp-3.
008800            03  WS-Computed         pic s9(9)v9999 comp-3.
008900            03  WS-Diff             pic s9(9)v9999 comp-3.
009000            03  WS-Diff-Edit        pic -9(7)9.99.
009100            03  WS-Diff-Edit-X redefines WS-Diff-Edit
009200                                      pic x(10).
009300            03  WS-Over-Tol         pic x value "N".
009400*
009500*    BT-106 cross-foot scratch - one comp-3 accumulator walked
009600*    across every line's BT-131.
009700*
009800        01  WS-Sum-Ws.
009900            03  WS-Sum-Result        pic s9(9)v9999 comp-3.
010000*
010100*    VAT category distinctness scratch - same count-to-two-then-
010200*    stop habit R-Tot-Taxable-001 uses in LI020, read only here.
010300*
010400        01  WS-Cat-Ws.
010500            03  WS-Cat-Count          pic 9(2) comp.
010600            03  WS-Cat-1              pic x(2).
010700            03  WS-Cat-2              pic x(2).
010800            03  WS-This-Cat           pic x(2).
010900*
011000        linkage                 section.
011100*==================
011200*
011300        copy "LIWSTAB.cob".
011400        copy "LIWSNRM.cob".
011500*
011600        procedure               division using LI-Work-Area.
011700*=====================================================
011800*
011900        4000-Validate-Phase.
012000            perform  4010-R-Tot-Check-004     thru 4010-Exit.
012100            perform  4020-R-Tot-Check-001     thru 4020-Exit.
012200            perform  4030-R-Tot-Check-002     thru 4030-Exit.
012300            perform  4040-R-Tot-Check-003     thru 4040-Exit.
012400            perform  4050-R-Tot-Check-005     thru 4050-Exit.
012500            goback.
012600*
012700*    --------------------------------------------------------
012800*    4045  Generic totals lookup - WS-Want-Code in, sets
012900*          LI-Tot-Ix and WS-Tot-Found.
013000*    --------------------------------------------------------
013100        4045-Find-Totals.
013200            move     "N" to WS-Tot-Found.
013300            set      LI-Tot-Ix to 1.
013400        4046-Find-Totals-Loop.
013500            if       LI-Tot-Ix > LI-Totals-Count
013600                     go to 4045-Exit.
013700            if       OT-Code (LI-Tot-Ix) = WS-Want-Code
013800                     move "Y" to WS-Tot-Found
013900                     go to 4045-Exit.
014000            set      LI-Tot-Ix up by 1.
014100            go       to 4046-Find-Totals-Loop.
014200        4045-Exit.
014300            exit.
014400*
014500*    --------------------------------------------------------
014600*    4048  Fetches one totals field as a comp-3 decimal, 0
014700*          when missing/blank.  WS-Want-Code in, WS-Computed
014800*          and WS-Tot-Found out - same habit as LI020's 3048
014900*          but feeds a check's component, not a derivation.
015000*    --------------------------------------------------------
015100        4048-Get-Total-Decimal.
015200            perform  4045-Find-Totals thru 4045-Exit.
015300            move     0 to WS-Computed.
015400            if       WS-Tot-Found = "N" go to 4048-Exit.
015500            if       OT-Value (LI-Tot-Ix) = spaces
015600                     move "N" to WS-Tot-Found
015700                     go to 4048-Exit.
015800            move     OT-Value (LI-Tot-Ix) to LN-In-Text.
015900            move     "PARSEDEC" to LN-Function.
016000            call     "LINORM" using LI-Norm-Args.
016100            move     LN-Out-Decimal to WS-Computed.
016200        4048-Exit.
016300            exit.
016400*
016500*    --------------------------------------------------------
016600*    4049  Tolerance test and patch - WS-Stored and WS-
016700*          Computed in, WS-Want-Code/LI-AA-Rule-Id/LI-AA-
016800*          Derivation already loaded by the caller.  Patches
016900*          only when the two are more than two cents apart,
017000*          STATUS "wrong_math" SOURCE "rule" either way, the
017100*          buyer's own figure was wrong, not ours to derive.
017200*    --------------------------------------------------------
017300        4049-Tolerance-Check.
017400            move     "N" to WS-Over-Tol.
017500            compute  WS-Diff = WS-Stored - WS-Computed.
017600            if       WS-Diff < 0 compute WS-Diff = 0 - WS-Diff.
017700            if       WS-Diff > 0.02 move "Y" to WS-Over-Tol.
017800            if       WS-Over-Tol = "N" go to 4049-Exit.
017900            compute  LI-FA-Decimal rounded = WS-Computed.
018000            perform  9100-Format-Amount thru 9100-Exit.
018100            move     spaces to LI-AA-New-Value.
018200            move     LI-FA-Text to LI-AA-New-Value.
018300            move     "T" to LI-AA-Scope.
018400            move     0 to LI-AA-Line-Id.
018500            move     WS-Want-Code to LI-AA-Code.
018600            move     "wrong_math" to LI-AA-Status.
018700            move     "rule" to LI-AA-Source.
018800            perform  9000-Apply-Patch thru 9000-Exit.
018900            if       LI-AA-Found = "Y" add 1 to LI-Patches-P3.
019000        4049-Exit.
019100            exit.
019200*
019300*    --------------------------------------------------------
019400*    4010  R-TOT-CHECK-004 - BT-106 against the plain sum of
019500*          every line's BT-131, no allowance adjustment the
019600*          way R-Tot-Sums-001 carries it in P2 - the buyer
019700*          sent BT-106, this is a straight cross-foot of it.
019800*    --------------------------------------------------------
019900        4010-R-Tot-Check-004.
020000            move     "BT-106" to WS-Want-Code.
020100            perform  4048-Get-Total-Decimal thru 4048-Exit.
020200            if       WS-Tot-Found = "N" go to 4010-Exit.
020300            move     WS-Computed to WS-Stored.
020400            move     0 to WS-Sum-Result.
020500            set      LI-Lin-Ix to 1.
020600        4011-Sum-Loop.
020700            if       LI-Lin-Ix > LI-Line-Count
020800                     go to 4015-Sum-Done.
020900            if       LT-Code (LI-Lin-Ix) not = "BT-131"
021000                     go to 4014-Next-Sum.
021100            if       LT-Value (LI-Lin-Ix) = spaces
021200                     go to 4014-Next-Sum.
021300            move     LT-Value (LI-Lin-Ix) to LN-In-Text.
021400            move     "PARSEDEC" to LN-Function.
021500            call     "LINORM" using LI-Norm-Args.
021600            add      LN-Out-Decimal to WS-Sum-Result.
021700        4014-Next-Sum.
021800            set      LI-Lin-Ix up by 1.
021900            go       to 4011-Sum-Loop.
022000        4015-Sum-Done.
022100            move     WS-Sum-Result to WS-Computed.
022200            move     "BT-106" to WS-Want-Code.
022300            move     "R-TOT-CHECK-004" to LI-AA-Rule-Id.
022400            move     "BT-106 against the summed line BT-131"
022500                       to LI-AA-Derivation.
022600            perform  4049-Tolerance-Check thru 4049-Exit.
022700        4010-Exit.
022800            exit.
022900*
023000*    --------------------------------------------------------
023100*    4020  R-TOT-CHECK-001 - BT-109 against BT-106 less
023200*          BT-107 plus BT-108, missing components taken as
023300*          zero the same as the P2 grand chain does.
023400*    --------------------------------------------------------
023500        4020-R-Tot-Check-001.
023600            move     "BT-109" to WS-Want-Code.
023700            perform  4048-Get-Total-Decimal thru 4048-Exit.
023800            if       WS-Tot-Found = "N" go to 4020-Exit.
023900            move     WS-Computed to WS-Stored.
024000            move     "BT-106" to WS-Want-Code.
024100            perform  4048-Get-Total-Decimal thru 4048-Exit.
024200            move     WS-Computed to WS-Sum-Result.
024300            move     "BT-107" to WS-Want-Code.
024400            perform  4048-Get-Total-Decimal thru 4048-Exit.
024500            subtract WS-Computed from WS-Sum-Result.
024600            move     "BT-108" to WS-Want-Code.
024700            perform  4048-Get-Total-Decimal thru 4048-Exit.
024800            add      WS-Computed to WS-Sum-Result.
024900            move     WS-Sum-Result to WS-Computed.
025000            move     "BT-109" to WS-Want-Code.
025100            move     "R-TOT-CHECK-001" to LI-AA-Rule-Id.
025200            move     "computed as BT-106 less BT-107 plus BT-108"
025300                       to LI-AA-Derivation.
025400            perform  4049-Tolerance-Check thru 4049-Exit.
025500        4020-Exit.
025600            exit.
025700*
025800*    --------------------------------------------------------
025900*    4030  R-TOT-CHECK-002 - BT-112 against BT-109 plus
026000*          BT-110.
026100*    --------------------------------------------------------
026200        4030-R-Tot-Check-002.
026300            move     "BT-112" to WS-Want-Code.
026400            perform  4048-Get-Total-Decimal thru 4048-Exit.
026500            if       WS-Tot-Found = "N" go to 4030-Exit.
026600            move     WS-Computed to WS-Stored.
026700            move     "BT-109" to WS-Want-Code.
026800            perform  4048-Get-Total-Decimal thru 4048-Exit.
026900            move     WS-Computed to WS-Sum-Result.
027000            move     "BT-110" to WS-Want-Code.
027100            perform  4048-Get-Total-Decimal thru 4048-Exit.
027200            add      WS-Computed to WS-Sum-Result.
027300            move     WS-Sum-Result to WS-Computed.
027400            move     "BT-112" to WS-Want-Code.
027500            move     "R-TOT-CHECK-002" to LI-AA-Rule-Id.
027600            move     "BT-112 against BT-109 plus BT-110"
027700                       to LI-AA-Derivation.
027800            perform  4049-Tolerance-Check thru 4049-Exit.
027900        4030-Exit.
028000            exit.
028100*
028200*    --------------------------------------------------------
028300*    4040  R-TOT-CHECK-003 - BT-115 against BT-112 less
028400*          BT-113 less BT-107.
028500*    --------------------------------------------------------
028600        4040-R-Tot-Check-003.
028700            move     "BT-115" to WS-Want-Code.
028800            perform  4048-Get-Total-Decimal thru 4048-Exit.
028900            if       WS-Tot-Found = "N" go to 4040-Exit.
029000            move     WS-Computed to WS-Stored.
029100            move     "BT-112" to WS-Want-Code.
029200            perform  4048-Get-Total-Decimal thru 4048-Exit.
029300            move     WS-Computed to WS-Sum-Result.
029400            move     "BT-113" to WS-Want-Code.
029500            perform  4048-Get-Total-Decimal thru 4048-Exit.
029600            subtract WS-Computed from WS-Sum-Result.
029700            move     "BT-107" to WS-Want-Code.
029800            perform  4048-Get-Total-Decimal thru 4048-Exit.
029900            subtract WS-Computed from WS-Sum-Result.
030000            move     WS-Sum-Result to WS-Computed.
030100            move     "BT-115" to WS-Want-Code.
030200            move     "R-TOT-CHECK-003" to LI-AA-Rule-Id.
030300            move     "computed as BT-112 less BT-113 less BT-107"
030400                       to LI-AA-Derivation.
030500            perform  4049-Tolerance-Check thru 4049-Exit.
030600        4040-Exit.
030700            exit.
030800*
030900*    --------------------------------------------------------
031000*    4050  R-TOT-CHECK-005 - BT-116 against BT-109, only
031100*          when the lines in hand carry at most one distinct
031200*          BT-151 VAT category between them.
031300*    --------------------------------------------------------
031400        4050-R-Tot-Check-005.
031500            move     "BT-116" to WS-Want-Code.
031600            perform  4048-Get-Total-Decimal thru 4048-Exit.
031700            if       WS-Tot-Found = "N" go to 4050-Exit.
031800            move     WS-Computed to WS-Stored.
031900            move     0 to WS-Cat-Count.
032000            move     spaces to WS-Cat-1 WS-Cat-2.
032100            set      LI-Lin-Ix to 1.
032200        4051-Cat-Loop.
032300            if       LI-Lin-Ix > LI-Line-Count
032400                     go to 4055-Cat-Done.
032500            if       LT-Code (LI-Lin-Ix) not = "BT-151"
032600                     go to 4054-Next-Cat.
032700            if       LT-Value (LI-Lin-Ix) = spaces
032800                     go to 4054-Next-Cat.
032900            move     LT-Value (LI-Lin-Ix) (1:2) to WS-This-Cat.
033000            if       WS-Cat-Count = 0
033100                     move 1 to WS-Cat-Count
033200                     move WS-This-Cat to WS-Cat-1
033300                     go to 4054-Next-Cat.
033400            if       WS-This-Cat = WS-Cat-1 go to 4054-Next-Cat.
033500            if       WS-Cat-Count = 1
033600                     move 2 to WS-Cat-Count
033700                     move WS-This-Cat to WS-Cat-2
033800                     go to 4054-Next-Cat.
033900            if       WS-This-Cat = WS-Cat-2 go to 4054-Next-Cat.
034000            add      1 to WS-Cat-Count.
034100        4054-Next-Cat.
034200            set      LI-Lin-Ix up by 1.
034300            go       to 4051-Cat-Loop.
034400        4055-Cat-Done.
034500            if       WS-Cat-Count > 1 go to 4050-Exit.
034600            move     "BT-109" to WS-Want-Code.
034700            perform  4048-Get-Total-Decimal thru 4048-Exit.
034800            if       WS-Tot-Found = "N" go to 4050-Exit.
034900            move     "BT-116" to WS-Want-Code.
035000            move     "R-TOT-CHECK-005" to LI-AA-Rule-Id.
035100            move     "BT-109 copy, at most one VAT category"
035200                       to LI-AA-Derivation.
035300            perform  4049-Tolerance-Check thru 4049-Exit.
035400        4050-Exit.
035500            exit.
035600*
035700        copy "LIBTSAPP.cob".
035800        copy "LIBAMTFM.cob".
