000100*********************************************
000200*                                            *
000300*  Linkage Arguments For "LINORM" - The     *
000400*  NORMALIZE Utilities Dispatcher           *
000500*                                            *
000600*  Caller moves a function mnemonic and its  *
000700*  input(s) then CALLs "LINORM" using this   *
000800*  one group, same pairing as maps03-ws      *
000900*  feeding "maps04" in the old SOJ chain.    *
001000*********************************************
001100* 09/12/25 gh  - Created.
001200* 18/01/26 gh  - LN-Out-Valid added - callers
001300*                were treating "no value" text
001400*                as a real BT value.  LXI-197.
001500* 13/02/26 gh  - EXTRDATES added for the P4 due-
001600*                date rules.  LXI-263.
001700*
001800  01  LI-Norm-Args.
001900      03  LN-Function          pic x(10).
002000*                               PARSEDEC   parse_decimal
002100*                               PARSEDATE  parse_date
002200*                               NORMCTRY   normalize_country
002300*                               NORMVATID  normalize_vat_id
002400*                               EXTRVATID  extract_vat_id
002500*                               EXTRREGID  extract_registration_id
002600*                               NORMTAXRG  normalize_tax_reg
002700*                               NORMEMAIL  normalize_email
002800*                               EXTRDATES  extract dates from text
002900*                               EXTRDAYCT  extract day-count
003000*                               ADDDAYS    add_days
003100*                               NORMPOST   postcode normalization
003200*                               POSTSUBDV  postcode to subdivision
003300      03  LN-In-Text           pic x(120).
003400      03  LN-In-Text2          pic x(30).
003500      03  LN-Out-Text          pic x(120).
003600      03  LN-Out-Valid         pic x value "Y".
003700      03  LN-Out-Decimal       pic s9(9)v9999 comp-3.
003800      03  LN-Out-Days          pic s9(5) comp.
003900*
