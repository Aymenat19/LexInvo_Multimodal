000100*****************************************************************
000200*                                                               *
000300*                  LexInvo      RULES-P2 Derivation             *
000400*         Fills in fields the buyer never sent, computed       *
000500*            from the ones that are already on file.            *
000600*                                                               *
000700*****************************************************************
000800*
000900       identification          division.
001000*================================
001100*
001200       program-id.         LI020.
001300*
001400       author.             G Hoffmann.
001500*                    For LexInvo GmbH.
001600*
001700       installation.       LexInvo GmbH, Munich.
001800*
001900       date-written.       06/1988.
002000*
002100       date-compiled.
002200*
002300       security.           Copyright (C) 1988-2026 LexInvo GmbH.
002400*                    Internal use only.
002500*
002600*    Remarks.        Phase 2 of the canonicalization run.
002700*                    Derives values the invoice never carried -
002800*                    country/subdivision from a postcode, the
002900*                    line item id, Skonto terms out of the
003000*                    payment-terms text, a line's VAT category
003100*                    and net amount, the running sum totals and
003200*                    the grand-total chain - fires only when the
003300*                    target BT code is missing or blank.  Later
003400*                    rules in this same run see earlier rules'
003500*                    patches immediately, the field store is
003600*                    updated in place as each rule fires.
003700*
003800*    Version.        See Prog-Name in working-storage.
003900*
004000*    Called modules. LINORM.
004100*
004200*    Error messages used.  None.
004300*
004400*    Known limitations.
004500*        The German-postcode check at 3090 only ever derives
004600*        country "DE" - an invoice for a buyer/seller/deliver-to
004700*        party outside Germany with no BT-country sent comes
004800*        through this phase with the country BT still blank,
004900*        same as it would from the paper-form version of this
005000*        run in 1988.  The Skonto terms scan at 3200-3207 only
005100*        recognises the "n% Skonto" / "(n,nn)" wording this
005200*        shop's own sales terms use - a payment-terms sentence
005300*        worded any other way is left exactly as sent, it is
005400*        not treated as an error.  WS-Seen-Table at 3010 caps
005500*        out at 900 distinct lines - an invoice with more line
005600*        items than that loses the overflow lines from every
005700*        per-line rule below, the same ceiling LIWSTAB.cob's
005800*        own LI-Line-Count sets on the table this phase reads
005900*        from in the first place.  3600's four-link chain only
006000*        ever derives from whichever BT codes are already on
006100*        file at the moment each link runs - an invoice missing
006200*        three or four of BT-106/107/108/109/110/112/113/115 at
006300*        once can come out of this phase still short a field or
006400*        two, since each link only looks one step back along
006500*        the chain, never two.
006600*
006700*    Scope codes used throughout this module, same three LI-AA-
006800*    Scope values the patch mechanism itself defines - "H" for
006900*    a header-level BT, "L" for a line-level BT (always paired
007000*    with LI-AA-Line-Id), "T" for a document-totals BT.  A rule
007100*    that patches the wrong scope for its own BT code is a bug,
007200*    not a design choice, there is exactly one correct scope
007300*    per BT number and it never varies by invoice.
007400*
007500*    Worked example.
007600*        BT-20 on file reads "2% Skonto bei Zahlung bis 10 Tage,
007700*        sonst 30 Tage (EUR 19,60)" and BT-81 names SEPA credit
007800*        transfer.  3203 finds SEPA in the instant-means table,
007900*        3204 finds the word SKONTO, walks back over the blank
008000*        to the percent sign and back again over "2" - BT-94
008100*        goes out as 2.0000.  3207 then finds the parenthesised
008200*        figure, PARSEDEC reads 19,60 as 19.6000, 9100-Format-
008300*        Amount turns that into "19.60" for BT-92, and - since
008400*        BT-107 carried nothing of its own - the same figure is
008500*        carried across to BT-107 by the tail end of 3207.
008600*
008700*        Second example, the grand-total chain.  The invoice
008800*        gave BT-106 (100.00) and BT-108 (0.00) but left BT-109
008900*        blank.  3600 computes BT-109 as 100.00 - 0 + 0.  BT-112
009000*        was also missing, so 3602 adds BT-110 (19.00, sent by
009100*        the buyer) to the just-derived BT-109, giving 119.00.
009200*        BT-115 was the only other gap, and with BT-112/BT-113/
009300*        BT-107 now all present 3604 nets out 119.00 - 0 - 0 for
009400*        a BT-115 of 119.00.  Every step ran inside the one pass
009500*        through 3600 because each later step sees the field
009600*        store already patched by the step ahead of it.
009700*
009800* Changes:
009900* 06/1988    gh  - Written.  Postcode lookup to state code for
010000*                  the original paper-form batch.
010100* 03/1991    gh  - Postcode table widened to carry the new
010200*                  Bundesland ranges after reunification, state
010300*                  code field went from 1 to 2 characters.
010400* 09/1998    mk  - Y2K pass - no date math in this module, log
010500*                  entry kept for the audit trail anyway.
010600* 19/09/25   jb  - 3.3.00 Version update and builds reset.
010700* 11/12/25   gh  - Rewritten for BT-code derivation - buyer and
010800*                  seller country/subdivision, line id, Skonto,
010900*                  VAT category, net amount and the totals/grand
011000*                  total chain all added.
011100* 28/01/26   gh  - R-Tot-Sums-001 was leaving BT-106 out when a
011200*                  line had a discount percent AND an allowance
011300*                  amount both present - discount percent now
011400*                  wins over the allowance amount, same as the
011500*                  BT-131 net computation itself.  LXI-221.
011600* 09/02/26   gh  - Skonto-from-terms was tripping on payment
011700*                  terms text with no percent sign at all -
011800*                  R-PAY-SKONTO-007/008 now require a found "%"
011900*                  before they derive anything.  LXI-244.
012000* 02/03/26   gh  - Skonto-from-terms reworked end to end - it
012100*                  only fires now when BT-81 names an instant
012200*                  payment means, reads BT-94/BT-92 off the
012300*                  terms text instead of the old made-up totals
012400*                  codes, and files its patches at totals scope.
012500*                  R-Line-Net-001 switched from the allowance
012600*                  amount to the discount percent, R-Tot-Sums-001
012700*                  carries the allowance adjustment the other
012800*                  way round, the grand chain picked up the
012900*                  missing BT-110-from-BT-112 step and BT-115
013000*                  now nets out BT-107 as well, and R-Tot-
013100*                  Taxable-001 no longer turns away an invoice
013200*                  with zero VAT categories or a missing
013300*                  BT-109.  LXI-256.
013400* 10/08/26   gh  - No logic change - added the rule-summary
013500*                  table below 3000 and walked the postcode,
013600*                  Skonto and totals-chain paragraphs with why-
013700*                  comments, after review asked for this module
013800*                  to read the same way LI005 now does rather
013900*                  than be inferred from the BT numbers alone.
014000*                  LXI-266.
014100*
014200*****************************************************************
014300*
014400       environment             division.
014500*================================
014600*
014700       configuration           section.
014800       special-names.
014900           class german-digit is "0" thru "9".
015000*
015100       data                    division.
015200*=======================
015300*
015400       working-storage section.
015500*------------------------
015600       77  Prog-Name           pic x(15) value "LI020  (4.01)".
015700*
015800       01  WS-Want-Code        pic x(6).
015900       01  WS-Want-Line-Id     pic 9(4).
016000       01  WS-Hdr-Found        pic x value "N".
016100       01  WS-Lin-Found        pic x value "N".
016200       01  WS-Tot-Found        pic x value "N".
016300*
016400       copy "LIWSAMT.cob".
016500       copy "LIWSTOK.cob".
016600       copy "LIWSPCR.cob".
016700*
016800*    Distinct line-id list - one entry per line the invoice
016900*    actually sent, built once at the top of the run and then
017000*    driven by every per-line derivation rule below.
017100*
017200       01  WS-Seen-Lines.
017300           03  WS-Seen-Count       pic 9(4) comp.
017400           03  WS-Seen-Table       occurs 900 times
017500                                     indexed by WS-Seen-Ix.
017600               05  SL-Line-Id      pic 9(4).
017700       01  WS-Dup-Found             pic x.
017800*
017900*    Ordinal-to-text - turns a small table position into the
018000*    left justified digit text BT-126 holds, no decimal point
018100*    to carry the way 9100-Format-Amount does.
018200*
018300       01  WS-Ordinal-Ws.
018400           03  WS-Ord-Num           pic 9(4).
018500           03  WS-Ord-Edit          pic z(3)9.
018600           03  WS-Ord-Edit-X redefines WS-Ord-Edit
018700                                     pic x(4).
018800           03  WS-Ord-Text          pic x(4).
018900           03  WS-Ord-Start         pic 9(2) comp.
019000           03  WS-Ord-Ix            pic 9(2) comp.
019100           03  WS-Ord-Out-Ix        pic 9(2) comp.
019200*
019300*    Sample wording seen in the field, kept here so the next
019400*    programmer through this module has something concrete to
019500*    test against rather than guessing at the terms text shape:
019600*        "2% Skonto innerhalb 10 Tagen, sonst 30 Tage netto
019700*         (EUR 19,60)"
019800*        "Vorkasse - 3% Skonto bei Zahlung bis zum 15. des
019900*         Monats (EUR 8,40)"
020000*        "Zahlbar innerhalb 30 Tagen ohne Abzug"  (no Skonto
020100*         wording at all - 3203 correctly finds no instant
020200*         means and the whole chain skips).
020300*    Line-item example: a line sends BT-146 (unit price) of
020400*    10.00, BT-129 (quantity) of 3, BT-138 (discount percent)
020500*    of 5 and no BT-131 (net amount) of its own.  3310 computes
020600*    10.00 * 3 * (1 - 5/100) = 28.50 for BT-131.  3300 separ-
020700*    ately sees BT-152 (VAT rate) of 19 on the same line and,
020800*    finding no BT-151 category sent, derives category "S".
020900*    3400 then folds this line's 28.50 into whatever the other
021000*    lines contributed for BT-106.
021100*    Postcode scratch - holds the raw BT value while the
021200*    LI-Hdr-Ix is reused to look up the target field.  The
021300*    actual first-digit-to-Bundesland range table LINORM's
021400*    POSTSUBDV function carries is out of this module's hands
021500*    entirely - this paragraph only ever sees the 2-character
021600*    subdivision code LINORM hands back, never the ranges
021700*    themselves.  A postcode with no 88 pattern at all (the new
021800*    00xxx block, if one is ever issued) comes back LN-Out-
021900*    Valid "N" and the rule simply does not fire for it.
022000*
022100       01  WS-Postcode-Ws.
022200           03  WS-Post-Raw          pic x(60).
022300           03  WS-Post-Looks-German  pic x value "N".
022400           03  WS-Post-Digits        pic 9(2) comp.
022500           03  WS-Pg-Ix              pic 9(2) comp.
022600*
022700*    Currency/date dedup scratch - "EUR EUR" style double
022800*    tokens collapsed back to the single first token.
022900*
023000       01  WS-Dedup-Ws.
023100           03  WS-Dedup-Raw          pic x(60).
023200           03  WS-Dedup-First        pic x(30).
023300           03  WS-Dedup-Is-Dup       pic x value "N".
023400           03  WS-Dedup-Sp           pic 9(2) comp.
023500           03  WS-Dedup-Tok2-Start   pic 9(2) comp.
023600           03  WS-Dedup-Len          pic 9(2) comp.
023700           03  WS-Dd-Ix              pic 9(2) comp.
023800*
023900*    Generic text-scan scratch - haystack/needle/position, used
024000*    for the Skonto-percent-sign check and similar lookups.
024100*
024200       01  WS-Text-Scan.
024300           03  WS-Scan-Text          pic x(60).
024400           03  WS-Scan-Char          pic x(1).
024500           03  WS-Scan-Pos           pic 9(2) comp.
024600           03  WS-Scan-Ix            pic 9(2) comp.
024700*
024800*    Decimal work for the line-net and Skonto arithmetic - kept
024900*    to 4 decimals until the final re-format, 2 decimals lose
025000*    too much on a 3 or 4 line order.
025100*
025200       01  WS-Net-Ws.
025300           03  WS-Qty               pic s9(7)v9999 comp-3.
025400           03  WS-Price              pic s9(7)v9999 comp-3.
025500           03  WS-Disc-Pct           pic s9(3)v9999 comp-3.
025600           03  WS-Net-Result         pic s9(9)v9999 comp-3.
025700*
025800*    Skonto-from-terms scratch - BT-81 payment-means text is
025900*    folded to upper case and walked against LI-IT-Table for
026000*    an instant-payment token, then BT-20 terms text (after a
026100*    comma-to-dot pass) is walked for "n% Skonto" and for a
026200*    parenthesised cash amount.
026300*
026400       01  WS-Skonto-Ws.
026500           03  WS-Pay-Text           pic x(60).
026600           03  WS-Pay-Upper          pic x(60).
026700           03  WS-Is-Instant         pic x value "N".
026800           03  WS-Scan-Upper         pic x(60).
026900           03  WS-Amt-Start          pic 9(2) comp.
027000           03  WS-Amt-End            pic 9(2) comp.
027100*
027200*    Totals-chain scratch - one decimal holder per BT code in
027300*    the grand-total and VAT derivations.
027400*
027500       01  WS-Grand-Ws.
027600           03  WS-G-Temp             pic s9(9)v9999 comp-3.
027700           03  WS-G-106              pic s9(9)v9999 comp-3.
027800           03  WS-G-107              pic s9(9)v9999 comp-3.
027900           03  WS-G-108              pic s9(9)v9999 comp-3.
028000           03  WS-G-109              pic s9(9)v9999 comp-3.
028100           03  WS-G-110              pic s9(9)v9999 comp-3.
028200           03  WS-G-112              pic s9(9)v9999 comp-3.
028300           03  WS-G-113              pic s9(9)v9999 comp-3.
028400           03  WS-G-Result           pic s9(9)v9999 comp-3.
028500*
028600*    Status/source convention, the same one every phase of
028700*    this run uses - LI-AA-Status is "derived" for a field this
028800*    phase worked out from other fields, "corrected" for a
028900*    dedup fix to a value the buyer actually sent; LI-AA-Source
029000*    is "derived" or "rule" to match.  There is no confidence
029100*    number carried out of Phase 2 the way Phase 1's text-audit
029200*    rules carry .25 - every P2 rule here is either exact
029300*    arithmetic or a straight table lookup, so a patch either
029400*    fires with full confidence or it does not fire at all.
029500*
029600*    VAT rate / category consistency scratch (R-TOT-VAT-001,
029700*    R-TOT-TAXABLE-001).
029800*
029900       01  WS-Vat-Ws.
030000           03  WS-Rate-Set           pic x value "N".
030100           03  WS-Rate-Mismatch      pic x value "N".
030200           03  WS-Single-Rate        pic s9(3)v9999 comp-3.
030300           03  WS-This-Rate          pic s9(3)v9999 comp-3.
030400           03  WS-Cat-Count          pic 9(2) comp.
030500           03  WS-Cat-1              pic x(2).
030600           03  WS-Cat-2              pic x(2).
030700           03  WS-This-Cat           pic x(2).
030800*
030900       linkage                 section.
031000*==================
031100*
031200       copy "LIWSTAB.cob".
031300       copy "LIWSNRM.cob".
031400*
031500       procedure               division using LI-Work-Area.
031600*=====================================================
031700*
031800*    Rule summary - one line per perform below, what it reads
031900*    and what it is allowed to write.  Kept here rather than at
032000*    each paragraph so the whole phase can be read in one pass
032100*    before dropping into the detail.
032200*
032300*      Paragraph                   Reads          Writes
032400*      3010-Build-Line-Ids         LI-Line-Tab    WS-Seen-Table
032500*      3015-R-Line-Id-001          WS-Seen-Table  BT-126  (L)
032600*      3100/3110/3130 Country      BT-53/38/78    BT-55/40/80 (H)
032700*      3105/3115/3135 Subdiv       BT-53/38/78    BT-54/39/79 (H)
032800*      3120  Subdiv (tax rep)      BT-67          BT-68   (H)
032900*      3200  Skonto terms          BT-81, BT-20   BT-94, BT-92,
033000*                                                  BT-107  (T)
033100*      3300  R-Line-Vatcat-001     BT-152         BT-151  (L)
033200*      3310  R-Line-Net-001        BT-146/129/138 BT-131  (L)
033300*      3400  R-Tot-Sums-001        BT-131 (all L) BT-106  (T)
033400*      3405  R-Tot-Sums-002-003    BT-136/108     BT-109/BT-116
033500*      3500/3510 Dedup             BT-5/BT-2      BT-5/BT-2 (H)
033600*      3600  R-Tot-Grand-Chain     BT-109/110/112/113/107
033700*                                                  whichever of
033800*                                                  the four is
033900*                                                  missing  (T)
034000*      3700  R-Tot-Vat-001         BT-152 (all L) BT-109  (T)
034100*      3710  R-Tot-Taxable-001     BT-151/131     BT-116  (T)
034200*
034300       3000-Derive-Phase.
034400           perform  3010-Build-Line-Ids      thru 3010-Exit.
034500           perform  3015-R-Line-Id-001       thru 3015-Exit.
034600           perform  3100-R-Hdr-Country-Buyer  thru 3100-Exit.
034700           perform  3110-R-Hdr-Country-Seller thru 3110-Exit.
034800           perform  3120-R-Hdr-Subdiv-Taxrep  thru 3120-Exit.
034900           perform  3130-R-Hdr-Country-Deliv  thru 3130-Exit.
035000           perform  3200-R-Pay-Skonto-Terms   thru 3200-Exit.
035100           perform  3300-R-Line-Vatcat-001    thru 3300-Exit.
035200           perform  3310-R-Line-Net-001       thru 3310-Exit.
035300           perform  3400-R-Tot-Sums-001       thru 3400-Exit.
035400           perform  3405-R-Tot-Sums-002-003   thru 3405-Exit.
035500           perform  3500-R-Hdr-Currency-Dedup thru 3500-Exit.
035600           perform  3510-R-Hdr-Date-Dedup      thru 3510-Exit.
035700           perform  3600-R-Tot-Grand-Chain     thru 3600-Exit.
035800           perform  3700-R-Tot-Vat-001         thru 3700-Exit.
035900           perform  3710-R-Tot-Taxable-001     thru 3710-Exit.
036000           goback.
036100*
036200*    --------------------------------------------------------
036300*    3010  Builds the distinct line-id list this whole phase
036400*          drives from - a line-id appears once per BT code
036500*          sent for it, the per-line rules below need it once.
036600*    --------------------------------------------------------
036700       3010-Build-Line-Ids.
036800           move     0 to WS-Seen-Count.
036900           set      LI-Lin-Ix to 1.
037000*    Straight walk of the LINE table, one row checked against
037100*    everything already kept in WS-Seen-Table.
037200       3011-Build-Loop.
037300           if       LI-Lin-Ix > LI-Line-Count
037400                    go to 3010-Exit.
037500           move     "N" to WS-Dup-Found.
037600           set      WS-Seen-Ix to 1.
037700*    Linear scan of what has been kept so far - the table
037800*    never grows past a few dozen rows in practice.
037900       3012-Dup-Check.
038000           if       WS-Seen-Ix > WS-Seen-Count
038100                    go to 3013-Dup-Done.
038200           if       SL-Line-Id (WS-Seen-Ix) =
038300                      LT-Line-Id (LI-Lin-Ix)
038400                    move "Y" to WS-Dup-Found
038500                    go to 3013-Dup-Done.
038600           set      WS-Seen-Ix up by 1.
038700           go       to 3012-Dup-Check.
038800*    Not a duplicate and room left in the table - keep it.
038900       3013-Dup-Done.
039000           if       WS-Dup-Found = "Y" go to 3019-Next-Build.
039100           if       WS-Seen-Count not < 900 go to 3019-Next-Build.
039200           add      1 to WS-Seen-Count.
039300           set      WS-Seen-Ix to WS-Seen-Count.
039400           move     LT-Line-Id (LI-Lin-Ix)
039500                      to SL-Line-Id (WS-Seen-Ix).
039600*    One LINE row done, on to the next.
039700       3019-Next-Build.
039800           set      LI-Lin-Ix up by 1.
039900           go       to 3011-Build-Loop.
040000       3010-Exit.
040100           exit.
040200*
040300*    --------------------------------------------------------
040400*    3015  R-LINE-ID-001 - BT-126 line item id, one per line,
040500*          assigned in the order the line first appears.
040600*    --------------------------------------------------------
040700       3015-R-Line-Id-001.
040800           set      WS-Seen-Ix to 1.
040900*    One distinct line-id at a time, in first-seen order.
041000       3016-Id-Loop.
041100           if       WS-Seen-Ix > WS-Seen-Count go to 3015-Exit.
041200           move     SL-Line-Id (WS-Seen-Ix) to WS-Want-Line-Id.
041300*    Line id on file already - leave it, a buyer that numbers
041400*    its own lines is trusted over the first-seen order here.
041500           move     "BT-126" to WS-Want-Code.
041600           perform  3047-Find-Line-Field thru 3047-Exit.
041700           if       WS-Lin-Found = "Y"
041800                    if    LT-Value (LI-Lin-Ix) not = spaces
041900                          go to 3018-Next-Id.
042000           set      WS-Ord-Num to WS-Seen-Ix.
042100           perform  3005-Format-Ordinal thru 3005-Exit.
042200           move     spaces to LI-AA-New-Value.
042300           move     WS-Ord-Text to LI-AA-New-Value (1:4).
042400           move     "L" to LI-AA-Scope.
042500           move     SL-Line-Id (WS-Seen-Ix) to LI-AA-Line-Id.
042600           move     "BT-126" to LI-AA-Code.
042700           move     "derived" to LI-AA-Status.
042800           move     "derived" to LI-AA-Source.
042900           move     "R-LINE-ID-001" to LI-AA-Rule-Id.
043000           move     "line_id, order of first appearance"
043100                      to LI-AA-Derivation.
043200           perform  9000-Apply-Patch thru 9000-Exit.
043300           if       LI-AA-Found = "Y" add 1 to LI-Patches-P2.
043400*    Line id assigned (or already on file) - next one.
043500       3018-Next-Id.
043600           set      WS-Seen-Ix up by 1.
043700           go       to 3016-Id-Loop.
043800       3015-Exit.
043900           exit.
044000*
044100*    --------------------------------------------------------
044200*    3005  Turns a table position (1, 2, 3 ...) into the left
044300*          justified decimal text BT-126 holds - same find-
044400*          start-then-copy habit as 9100-Format-Amount but for
044500*          a plain counter, no decimal point to carry along.
044600*    --------------------------------------------------------
044700       3005-Format-Ordinal.
044800           move     WS-Ord-Num to WS-Ord-Edit.
044900           move     spaces to WS-Ord-Text.
045000           move     0 to WS-Ord-Start.
045100           move     1 to WS-Ord-Ix.
045200*    Walks the edited field looking for the first non-blank
045300*    column - that is where the real digits start.
045400       3006-Ord-Find-Loop.
045500           if       WS-Ord-Ix > 4
045600                    go to 3006-Ord-Find-Exit.
045700           if       WS-Ord-Edit-X (WS-Ord-Ix:1) not = space
045800                    move WS-Ord-Ix to WS-Ord-Start
045900                    go to 3006-Ord-Find-Exit.
046000           add      1 to WS-Ord-Ix.
046100           go       to 3006-Ord-Find-Loop.
046200*    Falls through into the copy step below with
046300*    WS-Ord-Start set.
046400       3006-Ord-Find-Exit.
046500           exit.
046600           if       WS-Ord-Start = 0 move 1 to WS-Ord-Start.
046700           move     0 to WS-Ord-Out-Ix.
046800           move     WS-Ord-Start to WS-Ord-Ix.
046900*    Copies the non-blank tail left-justified into
047000*    WS-Ord-Text.
047100       3007-Ord-Copy-Loop.
047200           if       WS-Ord-Ix > 4
047300                    go to 3007-Ord-Copy-Exit.
047400           add      1 to WS-Ord-Out-Ix.
047500           move     WS-Ord-Edit-X (WS-Ord-Ix:1)
047600                      to WS-Ord-Text (WS-Ord-Out-Ix:1).
047700           add      1 to WS-Ord-Ix.
047800           go       to 3007-Ord-Copy-Loop.
047900       3007-Ord-Copy-Exit.
048000           exit.
048100       3005-Exit.
048200           exit.
048300*
048400*    --------------------------------------------------------
048500*    3040  Generic header lookup - WS-Want-Code in, sets
048600*          LI-Hdr-Ix and WS-Hdr-Found.
048700*    --------------------------------------------------------
048800*    Every derivation rule that touches a header field calls
048900*    this first to find out whether it is there at all.
049000       3040-Find-Header.
049100           move     "N" to WS-Hdr-Found.
049200           set      LI-Hdr-Ix to 1.
049300*    Same straight-scan idiom LI005/LI040 use.
049400       3041-Find-Header-Loop.
049500           if       LI-Hdr-Ix > LI-Header-Count
049600                    go to 3040-Exit.
049700           if       HT-Code (LI-Hdr-Ix) = WS-Want-Code
049800                    move "Y" to WS-Hdr-Found
049900                    go to 3040-Exit.
050000           set      LI-Hdr-Ix up by 1.
050100           go       to 3041-Find-Header-Loop.
050200       3040-Exit.
050300           exit.
050400*
050500*    --------------------------------------------------------
050600*    3045  Generic totals lookup - WS-Want-Code in, sets
050700*          LI-Tot-Ix and WS-Tot-Found.
050800*    --------------------------------------------------------
050900*    Same shape as 3040, against the separate TOTALS table -
051000*    every BT code at totals scope lives there instead of
051100*    the header table.
051200       3045-Find-Totals.
051300           move     "N" to WS-Tot-Found.
051400           set      LI-Tot-Ix to 1.
051500*    Same straight-scan idiom, against the TOTALS table.
051600       3046-Find-Totals-Loop.
051700           if       LI-Tot-Ix > LI-Totals-Count
051800                    go to 3045-Exit.
051900           if       OT-Code (LI-Tot-Ix) = WS-Want-Code
052000                    move "Y" to WS-Tot-Found
052100                    go to 3045-Exit.
052200           set      LI-Tot-Ix up by 1.
052300           go       to 3046-Find-Totals-Loop.
052400       3045-Exit.
052500           exit.
052600*
052700*    --------------------------------------------------------
052800*    3047  Generic line-field lookup - WS-Want-Line-Id and
052900*          WS-Want-Code in, sets LI-Lin-Ix and WS-Lin-Found.
053000*    --------------------------------------------------------
053100*    Same idea again for the LINE table, with the extra line-
053200*    id match the header and totals lookups do not need.
053300       3047-Find-Line-Field.
053400           move     "N" to WS-Lin-Found.
053500           set      LI-Lin-Ix to 1.
053600*    Line id and BT code both have to match.
053700       3048-Find-Line-Loop.
053800           if       LI-Lin-Ix > LI-Line-Count
053900                    go to 3047-Exit.
054000           if       LT-Line-Id (LI-Lin-Ix) = WS-Want-Line-Id
054100              and    LT-Code    (LI-Lin-Ix) = WS-Want-Code
054200                    move "Y" to WS-Lin-Found
054300                    go to 3047-Exit.
054400           set      LI-Lin-Ix up by 1.
054500           go       to 3048-Find-Line-Loop.
054600       3047-Exit.
054700           exit.
054800*
054900*    --------------------------------------------------------
055000*    3090  "Looks German" postcode test - a leading D- or
055100*          exactly 5 digit characters anywhere in the field,
055200*          per the rule-book definition.  WS-Post-Raw in,
055300*          WS-Post-Looks-German out.
055400*    --------------------------------------------------------
055500*    The D- prefix is the clean case, test it first and skip
055600*    the digit-count scan altogether when it hits.
055700       3090-Looks-German-Check.
055800           move     "N" to WS-Post-Looks-German.
055900           if       WS-Post-Raw (1:2) = "D-"
056000                    move "Y" to WS-Post-Looks-German
056100                    go to 3090-Exit.
056200           move     0 to WS-Post-Digits.
056300           move     1 to WS-Pg-Ix.
056400*    Counts digit characters across the first 10 bytes -
056500*    exactly 5 of them is the tell for a German postcode.
056600       3091-Pg-Loop.
056700           if       WS-Pg-Ix > 10
056800                    go to 3092-Pg-Done.
056900           if       WS-Post-Raw (WS-Pg-Ix:1) is german-digit
057000                    add 1 to WS-Post-Digits.
057100           add      1 to WS-Pg-Ix.
057200           go       to 3091-Pg-Loop.
057300       3092-Pg-Done.
057400           if       WS-Post-Digits = 5
057500                    move "Y" to WS-Post-Looks-German.
057600       3090-Exit.
057700           exit.
057800*
057900*    --------------------------------------------------------
058000*    3095  Dedup check - WS-Dedup-Raw in, WS-Dedup-Is-Dup and
058100*          WS-Dedup-First (the kept token) out.  Catches the
058200*          buyer's export tool writing "EUR EUR" / a date
058300*          twice with a blank between.
058400*    --------------------------------------------------------
058500       3095-Dedup-Check.
058600           move     spaces to WS-Dedup-First.
058700           move     "N" to WS-Dedup-Is-Dup.
058800           move     0 to WS-Dedup-Sp.
058900           move     1 to WS-Dd-Ix.
059000*    Finds the first blank in the raw field - that is where
059100*    token one ends.
059200       3096-Find-Space.
059300           if       WS-Dd-Ix > 60
059400                    go to 3097-Space-Done.
059500           if       WS-Dedup-Raw (WS-Dd-Ix:1) = space
059600                    move WS-Dd-Ix to WS-Dedup-Sp
059700                    go to 3097-Space-Done.
059800           add      1 to WS-Dd-Ix.
059900           go       to 3096-Find-Space.
060000*    No blank, or the blank sat in column one - nothing to
060100*    dedup, leave as found.
060200       3097-Space-Done.
060300           if       WS-Dedup-Sp = 0 go to 3095-Exit.
060400           if       WS-Dedup-Sp = 1 go to 3095-Exit.
060500           move     WS-Dedup-Raw (1:WS-Dedup-Sp - 1)
060600                      to WS-Dedup-First.
060700           move     WS-Dedup-Sp to WS-Dd-Ix.
060800*    Past the first blank, skip over any more blanks before
060900*    token two starts.
061000       3098-Skip-Spaces.
061100           if       WS-Dd-Ix > 60 go to 3095-Exit.
061200           if       WS-Dedup-Raw (WS-Dd-Ix:1) not = space
061300                    go to 3099-Tok2-Start.
061400           add      1 to WS-Dd-Ix.
061500           go       to 3098-Skip-Spaces.
061600*    Token two compared byte for byte against token one.
061700       3099-Tok2-Start.
061800           move     WS-Dd-Ix to WS-Dedup-Tok2-Start.
061900           move     WS-Dedup-Sp - 1 to WS-Dedup-Len.
062000           if       WS-Dedup-Raw
062100                      (WS-Dedup-Tok2-Start:WS-Dedup-Len) =
062200                      WS-Dedup-First (1:WS-Dedup-Len)
062300                    move "Y" to WS-Dedup-Is-Dup.
062400       3095-Exit.
062500           exit.
062600*
062700*    --------------------------------------------------------
062800*    3100  R-HDR-COUNTRY-BUYER-POST-001 / R-HDR-SUBDIV-BUYER-
062900*          POST-001 - BT-53 buyer postcode drives BT-55 (the
063000*          country code) and BT-54 (the DE-xx subdivision),
063100*          each only when missing.
063200*    --------------------------------------------------------
063300       3100-R-Hdr-Country-Buyer.
063400           move     "BT-53 " to WS-Want-Code.
063500           perform  3040-Find-Header thru 3040-Exit.
063600           if       WS-Hdr-Found = "N" go to 3100-Exit.
063700           if       HT-Value (LI-Hdr-Ix) = spaces go to 3100-Exit.
063800           move     HT-Value (LI-Hdr-Ix) to WS-Post-Raw.
063900           perform  3090-Looks-German-Check thru 3090-Exit.
064000           if       WS-Post-Looks-German = "N" go to 3100-Exit.
064100*    Already on file - nothing to derive, skip straight to the
064200*    subdivision check below.
064300           move     "BT-55 " to WS-Want-Code.
064400           perform  3040-Find-Header thru 3040-Exit.
064500           if       WS-Hdr-Found = "Y"
064600                    if    HT-Value (LI-Hdr-Ix) not = spaces
064700                          go to 3105-Subdiv-Buyer.
064800*    Missing - five-digit German postcode is enough on its own
064900*    to call the country DE.
065000           move     spaces to LI-AA-New-Value.
065100           move     "DE" to LI-AA-New-Value (1:2).
065200           move     "H" to LI-AA-Scope.
065300           move     0 to LI-AA-Line-Id.
065400           move     "BT-55 " to LI-AA-Code.
065500           move     "derived" to LI-AA-Status.
065600           move     "derived" to LI-AA-Source.
065700           move     "R-HDR-COUNTRY-BUYER-POST-001"
065800                      to LI-AA-Rule-Id.
065900           move     "country code from postcode format"
066000                      to LI-AA-Derivation.
066100           perform  9000-Apply-Patch thru 9000-Exit.
066200           if       LI-AA-Found = "Y" add 1 to LI-Patches-P2.
066300*    BT-55 patched (or already there) above - now the finer
066400*    grained subdivision off the same postcode.
066500       3105-Subdiv-Buyer.
066600           move     "BT-54 " to WS-Want-Code.
066700           perform  3040-Find-Header thru 3040-Exit.
066800           if       WS-Hdr-Found = "Y"
066900                    if    HT-Value (LI-Hdr-Ix) not = spaces
067000                          go to 3100-Exit.
067100*    Normalise the postcode first, then run the range table to
067200*    find which Bundesland it falls in.
067300           move     WS-Post-Raw to LN-In-Text.
067400           move     "NORMPOST" to LN-Function.
067500           call     "LINORM" using LI-Norm-Args.
067600           if       LN-Out-Valid = "N" go to 3100-Exit.
067700           move     LN-Out-Text to LN-In-Text.
067800           move     "POSTSUBDV" to LN-Function.
067900           call     "LINORM" using LI-Norm-Args.
068000           if       LN-Out-Valid = "N" go to 3100-Exit.
068100           move     spaces to LI-AA-New-Value.
068200           move     LN-Out-Text (1:5) to LI-AA-New-Value (1:5).
068300           move     "H" to LI-AA-Scope.
068400           move     0 to LI-AA-Line-Id.
068500           move     "BT-54 " to LI-AA-Code.
068600           move     "derived" to LI-AA-Status.
068700           move     "derived" to LI-AA-Source.
068800           move     "R-HDR-SUBDIV-BUYER-POST-001"
068900                      to LI-AA-Rule-Id.
069000           move     "subdivision from postcode range table"
069100                      to LI-AA-Derivation.
069200           perform  9000-Apply-Patch thru 9000-Exit.
069300           if       LI-AA-Found = "Y" add 1 to LI-Patches-P2.
069400       3100-Exit.
069500           exit.
069600*
069700*    --------------------------------------------------------
069800*    3110  Same pair for the seller - BT-38 postcode drives
069900*          BT-40 country and BT-39 subdivision.
070000*    --------------------------------------------------------
070100       3110-R-Hdr-Country-Seller.
070200           move     "BT-38 " to WS-Want-Code.
070300           perform  3040-Find-Header thru 3040-Exit.
070400           if       WS-Hdr-Found = "N" go to 3110-Exit.
070500           if       HT-Value (LI-Hdr-Ix) = spaces go to 3110-Exit.
070600           move     HT-Value (LI-Hdr-Ix) to WS-Post-Raw.
070700           perform  3090-Looks-German-Check thru 3090-Exit.
070800           if       WS-Post-Looks-German = "N" go to 3110-Exit.
070900*    Seller side of the same pair of rules - BT-40 first.
071000           move     "BT-40 " to WS-Want-Code.
071100           perform  3040-Find-Header thru 3040-Exit.
071200           if       WS-Hdr-Found = "Y"
071300                    if    HT-Value (LI-Hdr-Ix) not = spaces
071400                          go to 3115-Subdiv-Seller.
071500           move     spaces to LI-AA-New-Value.
071600           move     "DE" to LI-AA-New-Value (1:2).
071700           move     "H" to LI-AA-Scope.
071800           move     0 to LI-AA-Line-Id.
071900           move     "BT-40 " to LI-AA-Code.
072000           move     "derived" to LI-AA-Status.
072100           move     "derived" to LI-AA-Source.
072200           move     "R-HDR-COUNTRY-SELLER-POST-001"
072300                      to LI-AA-Rule-Id.
072400           move     "country code from postcode format"
072500                      to LI-AA-Derivation.
072600           perform  9000-Apply-Patch thru 9000-Exit.
072700           if       LI-AA-Found = "Y" add 1 to LI-Patches-P2.
072800*    Already on file - leave it, subdivision is never
072900*    overwritten once sent.
073000       3115-Subdiv-Seller.
073100           move     "BT-39 " to WS-Want-Code.
073200           perform  3040-Find-Header thru 3040-Exit.
073300           if       WS-Hdr-Found = "Y"
073400                    if    HT-Value (LI-Hdr-Ix) not = spaces
073500                          go to 3110-Exit.
073600*    A postcode that will not normalise or has no match in
073700*    the range table leaves the subdivision blank rather than
073800*    risk a wrong guess.
073900           move     WS-Post-Raw to LN-In-Text.
074000           move     "NORMPOST" to LN-Function.
074100           call     "LINORM" using LI-Norm-Args.
074200           if       LN-Out-Valid = "N" go to 3110-Exit.
074300           move     LN-Out-Text to LN-In-Text.
074400           move     "POSTSUBDV" to LN-Function.
074500           call     "LINORM" using LI-Norm-Args.
074600           if       LN-Out-Valid = "N" go to 3110-Exit.
074700           move     spaces to LI-AA-New-Value.
074800           move     LN-Out-Text (1:5) to LI-AA-New-Value (1:5).
074900           move     "H" to LI-AA-Scope.
075000           move     0 to LI-AA-Line-Id.
075100           move     "BT-39 " to LI-AA-Code.
075200           move     "derived" to LI-AA-Status.
075300           move     "derived" to LI-AA-Source.
075400           move     "R-HDR-SUBDIV-SELLER-POST-001"
075500                      to LI-AA-Rule-Id.
075600           move     "subdivision from postcode range table"
075700                      to LI-AA-Derivation.
075800           perform  9000-Apply-Patch thru 9000-Exit.
075900           if       LI-AA-Found = "Y" add 1 to LI-Patches-P2.
076000       3110-Exit.
076100           exit.
076200*
076300*    --------------------------------------------------------
076400*    3120  Tax representative - BT-67 postcode drives BT-68
076500*          subdivision only, the rule book has no country
076600*          derivation for the tax representative.
076700*    --------------------------------------------------------
076800       3120-R-Hdr-Subdiv-Taxrep.
076900           move     "BT-67 " to WS-Want-Code.
077000           perform  3040-Find-Header thru 3040-Exit.
077100           if       WS-Hdr-Found = "N" go to 3120-Exit.
077200           if       HT-Value (LI-Hdr-Ix) = spaces go to 3120-Exit.
077300           move     HT-Value (LI-Hdr-Ix) to WS-Post-Raw.
077400           perform  3090-Looks-German-Check thru 3090-Exit.
077500           if       WS-Post-Looks-German = "N" go to 3120-Exit.
077600*    Tax rep has no BT-country of its own - subdivision only.
077700           move     "BT-68 " to WS-Want-Code.
077800           perform  3040-Find-Header thru 3040-Exit.
077900           if       WS-Hdr-Found = "Y"
078000                    if    HT-Value (LI-Hdr-Ix) not = spaces
078100                          go to 3120-Exit.
078200*    Same two-step LINORM call every subdivision rule in this
078300*    module makes - normalise then look up the range.
078400           move     WS-Post-Raw to LN-In-Text.
078500           move     "NORMPOST" to LN-Function.
078600           call     "LINORM" using LI-Norm-Args.
078700           if       LN-Out-Valid = "N" go to 3120-Exit.
078800           move     LN-Out-Text to LN-In-Text.
078900           move     "POSTSUBDV" to LN-Function.
079000           call     "LINORM" using LI-Norm-Args.
079100           if       LN-Out-Valid = "N" go to 3120-Exit.
079200           move     spaces to LI-AA-New-Value.
079300           move     LN-Out-Text (1:5) to LI-AA-New-Value (1:5).
079400           move     "H" to LI-AA-Scope.
079500           move     0 to LI-AA-Line-Id.
079600           move     "BT-68 " to LI-AA-Code.
079700           move     "derived" to LI-AA-Status.
079800           move     "derived" to LI-AA-Source.
079900           move     "R-HDR-SUBDIV-TAXREP-POST-001"
080000                      to LI-AA-Rule-Id.
080100           move     "subdivision from postcode range table"
080200                      to LI-AA-Derivation.
080300           perform  9000-Apply-Patch thru 9000-Exit.
080400           if       LI-AA-Found = "Y" add 1 to LI-Patches-P2.
080500       3120-Exit.
080600           exit.
080700*
080800*    --------------------------------------------------------
080900*    3130  Delivery address - BT-78 postcode drives BT-80
081000*          country and BT-79 subdivision, same pattern as the
081100*          buyer and seller pair.
081200*    --------------------------------------------------------
081300*    Third and last of the country-from-postcode pairs -
081400*    delivery address rather than buyer or seller.
081500       3130-R-Hdr-Country-Deliv.
081600           move     "BT-78 " to WS-Want-Code.
081700           perform  3040-Find-Header thru 3040-Exit.
081800           if       WS-Hdr-Found = "N" go to 3130-Exit.
081900           if       HT-Value (LI-Hdr-Ix) = spaces go to 3130-Exit.
082000           move     HT-Value (LI-Hdr-Ix) to WS-Post-Raw.
082100           perform  3090-Looks-German-Check thru 3090-Exit.
082200           if       WS-Post-Looks-German = "N" go to 3130-Exit.
082300*    Delivery side, same pattern again - country then
082400*    subdivision.
082500           move     "BT-80 " to WS-Want-Code.
082600           perform  3040-Find-Header thru 3040-Exit.
082700           if       WS-Hdr-Found = "Y"
082800                    if    HT-Value (LI-Hdr-Ix) not = spaces
082900                          go to 3135-Subdiv-Deliv.
083000           move     spaces to LI-AA-New-Value.
083100           move     "DE" to LI-AA-New-Value (1:2).
083200           move     "H" to LI-AA-Scope.
083300           move     0 to LI-AA-Line-Id.
083400           move     "BT-80 " to LI-AA-Code.
083500           move     "derived" to LI-AA-Status.
083600           move     "derived" to LI-AA-Source.
083700           move     "R-HDR-COUNTRY-DELIVERY-POST-001"
083800                      to LI-AA-Rule-Id.
083900           move     "country code from postcode format"
084000                      to LI-AA-Derivation.
084100           perform  9000-Apply-Patch thru 9000-Exit.
084200           if       LI-AA-Found = "Y" add 1 to LI-Patches-P2.
084300*    Same subdivision-from-postcode lookup as the buyer and
084400*    seller pair above, for the delivery address.
084500       3135-Subdiv-Deliv.
084600           move     "BT-79 " to WS-Want-Code.
084700           perform  3040-Find-Header thru 3040-Exit.
084800           if       WS-Hdr-Found = "Y"
084900                    if    HT-Value (LI-Hdr-Ix) not = spaces
085000                          go to 3130-Exit.
085100*    Last subdivision lookup of the four - same shape as
085200*    3105/3115/3120 above it.
085300           move     WS-Post-Raw to LN-In-Text.
085400           move     "NORMPOST" to LN-Function.
085500           call     "LINORM" using LI-Norm-Args.
085600           if       LN-Out-Valid = "N" go to 3130-Exit.
085700           move     LN-Out-Text to LN-In-Text.
085800           move     "POSTSUBDV" to LN-Function.
085900           call     "LINORM" using LI-Norm-Args.
086000           if       LN-Out-Valid = "N" go to 3130-Exit.
086100           move     spaces to LI-AA-New-Value.
086200           move     LN-Out-Text (1:5) to LI-AA-New-Value (1:5).
086300           move     "H" to LI-AA-Scope.
086400           move     0 to LI-AA-Line-Id.
086500           move     "BT-79 " to LI-AA-Code.
086600           move     "derived" to LI-AA-Status.
086700           move     "derived" to LI-AA-Source.
086800           move     "R-HDR-SUBDIV-DELIVERY-POST-001"
086900                      to LI-AA-Rule-Id.
087000           move     "subdivision from postcode range table"
087100                      to LI-AA-Derivation.
087200           perform  9000-Apply-Patch thru 9000-Exit.
087300           if       LI-AA-Found = "Y" add 1 to LI-Patches-P2.
087400       3130-Exit.
087500           exit.
087600*
087700*    --------------------------------------------------------
087800*    3200  R-PAY-SKONTO-007/008 and R-TOT-ALLOW-001 - fires
087900*          only when BT-20 and BT-81 are both on file and
088000*          BT-81 names an instant payment means (Vorkasse,
088100*          card, PayPal and the like off LI-IT-Table).  Mines
088200*          a "n% Skonto" figure out of BT-20 for BT-94 and a
088300*          parenthesised cash figure for BT-92, then copies
088400*          that same cash figure into BT-107 when missing.
088500*    --------------------------------------------------------
088600*    Nothing to mine without BT-20 terms text on file.
088700       3200-R-Pay-Skonto-Terms.
088800           move     "BT-20 " to WS-Want-Code.
088900           perform  3040-Find-Header thru 3040-Exit.
089000           if       WS-Hdr-Found = "N" go to 3200-Exit.
089100           if       HT-Value (LI-Hdr-Ix) = spaces go to 3200-Exit.
089200           move     HT-Value (LI-Hdr-Ix) to WS-Scan-Text.
089300           move     "BT-81" to WS-Want-Code.
089400           perform  3040-Find-Header thru 3040-Exit.
089500           if       WS-Hdr-Found = "N" go to 3200-Exit.
089600           if       HT-Value (LI-Hdr-Ix) = spaces go to 3200-Exit.
089700           move     HT-Value (LI-Hdr-Ix) to WS-Pay-Text.
089800           move     WS-Pay-Text to WS-Pay-Upper.
089900           inspect   WS-Pay-Upper converting
090000                      LI-Upper-Case to LI-Lower-Case.
090100           perform  3203-Check-Instant thru 3203-Exit.
090200           if       WS-Is-Instant = "N" go to 3200-Exit.
090300           inspect  WS-Scan-Text converting "," to ".".
090400           perform  3204-Pay-Skonto-Pct thru 3204-Exit.
090500           perform  3207-Pay-Skonto-Amt thru 3207-Exit.
090600       3200-Exit.
090700           exit.
090800*
090900*    3203  Walks LI-IT-Table looking for one instant-payment
091000*          token as a substring of the lower-cased BT-81 text.
091100*
091200       3203-Check-Instant.
091300           move     "N" to WS-Is-Instant.
091400           set      LI-IT-Ix to 1.
091500*    One IT-Table row at a time.
091600       3203-Instant-Loop.
091700           if       LI-IT-Ix > LI-IT-Count go to 3203-Exit.
091800           move     14 to WS-Scan-Ix.
091900*    Token field is space-padded to the right - found the
092000*    real length by scanning back from the end.
092100       3203-Len-Scan.
092200           if       WS-Scan-Ix < 1 go to 3203-Next-Token.
092300           if       IT-Token (LI-IT-Ix) (WS-Scan-Ix:1) not = space
092400                    go to 3203-Len-Done.
092500           subtract 1 from WS-Scan-Ix.
092600           go       to 3203-Len-Scan.
092700       3203-Len-Done.
092800           move     WS-Scan-Ix to WS-Scan-Pos.
092900           move     1 to WS-Dd-Ix.
093000*    Slides the token along WS-Pay-Upper looking for an
093100*    exact substring hit.
093200       3203-Pos-Scan.
093300           compute  WS-Dedup-Len = 61 - WS-Scan-Pos.
093400           if       WS-Dd-Ix > WS-Dedup-Len go to 3203-Next-Token.
093500           if       WS-Pay-Upper (WS-Dd-Ix:WS-Scan-Pos) =
093600                      IT-Token (LI-IT-Ix) (1:WS-Scan-Pos)
093700                    move "Y" to WS-Is-Instant
093800                    go to 3203-Exit.
093900           add      1 to WS-Dd-Ix.
094000           go       to 3203-Pos-Scan.
094100*    This token did not match anywhere - try the next row.
094200       3203-Next-Token.
094300           set      LI-IT-Ix up by 1.
094400           go       to 3203-Instant-Loop.
094500       3203-Exit.
094600           exit.
094700*
094800*    3204  R-PAY-SKONTO-007 - a number run immediately ahead
094900*          of a "%" that is itself ahead of the word SKONTO,
095000*          somewhere in the comma-to-dot BT-20 text.
095100*
095200       3204-Pay-Skonto-Pct.
095300           move     "BT-94 " to WS-Want-Code.
095400           perform  3045-Find-Totals thru 3045-Exit.
095500           if       WS-Tot-Found = "Y"
095600                    if    OT-Value (LI-Tot-Ix) not = spaces
095700                          go to 3204-Exit.
095800           move     WS-Scan-Text to WS-Scan-Upper.
095900           inspect  WS-Scan-Upper converting
096000                      LI-Lower-Case to LI-Upper-Case.
096100           move     1 to WS-Scan-Ix.
096200*    Plain forward scan for the literal word SKONTO.
096300       3204-Search-Skonto.
096400           if       WS-Scan-Ix > 55 go to 3204-Exit.
096500           if       WS-Scan-Upper (WS-Scan-Ix:6) = "SKONTO"
096600                    go to 3204-Skonto-Found.
096700           add      1 to WS-Scan-Ix.
096800           go       to 3204-Search-Skonto.
096900*    Found it - now walk back toward the start of the
097000*    sentence looking for the percent sign that goes with it.
097100       3204-Skonto-Found.
097200           move     WS-Scan-Ix to WS-Scan-Pos.
097300           subtract 1 from WS-Scan-Pos.
097400*    Blanks are fine to cross, anything else means there is
097500*    no percent sign close enough to trust.
097600       3204-Back-To-Pct.
097700           if       WS-Scan-Pos < 1 go to 3204-Exit.
097800           if       WS-Scan-Text (WS-Scan-Pos:1) = "%"
097900                    go to 3204-Pct-Found.
098000           if       WS-Scan-Text (WS-Scan-Pos:1) not = space
098100                    go to 3204-Exit.
098200           subtract 1 from WS-Scan-Pos.
098300           go       to 3204-Back-To-Pct.
098400*    Percent sign found - now walk back again over the
098500*    digits (and the decimal point) ahead of it.
098600       3204-Pct-Found.
098700           move     WS-Scan-Pos to WS-Dd-Ix.
098800           subtract 1 from WS-Dd-Ix.
098900           move     0 to WS-Dedup-Sp.
099000       3204-Digit-Back-Scan.
099100           if       WS-Dd-Ix < 1 go to 3204-Digit-Done.
099200           if       WS-Scan-Text (WS-Dd-Ix:1) is german-digit
099300              or     WS-Scan-Text (WS-Dd-Ix:1) = "."
099400                    move WS-Dd-Ix to WS-Dedup-Sp
099500                    subtract 1 from WS-Dd-Ix
099600                    go to 3204-Digit-Back-Scan.
099700*    WS-Dedup-Sp marks where the digit run starts - hand it
099800*    to PARSEDEC.
099900       3204-Digit-Done.
100000           if       WS-Dedup-Sp = 0 go to 3204-Exit.
100100           move     spaces to LN-In-Text.
100200           compute  WS-Dedup-Len = WS-Scan-Pos - WS-Dedup-Sp.
100300           move     WS-Scan-Text (WS-Dedup-Sp:WS-Dedup-Len)
100400                      to LN-In-Text.
100500           move     "PARSEDEC" to LN-Function.
100600           call     "LINORM" using LI-Norm-Args.
100700           compute  LI-FA-Decimal rounded = LN-Out-Decimal.
100800           perform  9100-Format-Amount thru 9100-Exit.
100900           move     spaces to LI-AA-New-Value.
101000           move     LI-FA-Text to LI-AA-New-Value.
101100           move     "T" to LI-AA-Scope.
101200           move     0 to LI-AA-Line-Id.
101300           move     "BT-94 " to LI-AA-Code.
101400           move     "derived" to LI-AA-Status.
101500           move     "derived" to LI-AA-Source.
101600           move     "R-PAY-SKONTO-007" to LI-AA-Rule-Id.
101700           move     "digits ahead of the % Skonto phrase"
101800                      to LI-AA-Derivation.
101900           perform  9000-Apply-Patch thru 9000-Exit.
102000           if       LI-AA-Found = "Y" add 1 to LI-Patches-P2.
102100       3204-Exit.
102200           exit.
102300*
102400*    3207  R-PAY-SKONTO-008 and R-TOT-ALLOW-001 - a "(X EUR)",
102500*          a euro-sign "(X)" or plain "(X)" cash figure in the
102600*          BT-20 text becomes BT-92, then the same figure is
102700*          copied into BT-107 when BT-107 is itself missing.
102800*
102900       3207-Pay-Skonto-Amt.
103000           move     "BT-92 " to WS-Want-Code.
103100           perform  3045-Find-Totals thru 3045-Exit.
103200           if       WS-Tot-Found = "Y"
103300                    if    OT-Value (LI-Tot-Ix) not = spaces
103400                          go to 3207-Exit.
103500           move     1 to WS-Scan-Ix.
103600*    Forward scan for the opening parenthesis.
103700       3207-Open-Scan.
103800           if       WS-Scan-Ix > 60 go to 3207-Exit.
103900           if       WS-Scan-Text (WS-Scan-Ix:1) = "("
104000                    go to 3207-Open-Found.
104100           add      1 to WS-Scan-Ix.
104200           go       to 3207-Open-Scan.
104300*    Now scan forward again for the matching close.
104400       3207-Open-Found.
104500*    Remember where the open paren sat, then keep going from
104600*    the next byte.
104700           move     WS-Scan-Ix to WS-Amt-Start.
104800           add      1 to WS-Scan-Ix.
104900       3207-Close-Scan.
105000           if       WS-Scan-Ix > 60 go to 3207-Exit.
105100           if       WS-Scan-Text (WS-Scan-Ix:1) = ")"
105200                    go to 3207-Close-Found.
105300           add      1 to WS-Scan-Ix.
105400           go       to 3207-Close-Scan.
105500*    Whatever sat between the two parentheses is the cash
105600*    figure - hand it to PARSEDEC.
105700       3207-Close-Found.
105800           move     WS-Scan-Ix to WS-Amt-End.
105900           subtract 1 from WS-Amt-End.
106000           subtract WS-Amt-Start from WS-Amt-End giving
106100                      WS-Dedup-Len.
106200           if       WS-Dedup-Len < 1 go to 3207-Exit.
106300           move     spaces to LN-In-Text.
106400           add      1 to WS-Amt-Start.
106500           move     WS-Scan-Text (WS-Amt-Start:WS-Dedup-Len)
106600                      to LN-In-Text.
106700*    Figure parsed - reformat to the house two-decimal style
106800*    before it goes on the patch.
106900           move     "PARSEDEC" to LN-Function.
107000           call     "LINORM" using LI-Norm-Args.
107100           compute  LI-FA-Decimal rounded = LN-Out-Decimal.
107200           perform  9100-Format-Amount thru 9100-Exit.
107300           move     spaces to LI-AA-New-Value.
107400           move     LI-FA-Text to LI-AA-New-Value.
107500           move     "T" to LI-AA-Scope.
107600           move     0 to LI-AA-Line-Id.
107700           move     "BT-92 " to LI-AA-Code.
107800           move     "derived" to LI-AA-Status.
107900           move     "derived" to LI-AA-Source.
108000           move     "R-PAY-SKONTO-008" to LI-AA-Rule-Id.
108100           move     "parenthesised cash figure in BT-20 text"
108200                      to LI-AA-Derivation.
108300           perform  9000-Apply-Patch thru 9000-Exit.
108400           if       LI-AA-Found = "N" go to 3207-Exit.
108500           add      1 to LI-Patches-P2.
108600*    BT-92 patched - if the invoice has no document-level
108700*    allowance already, carry the same figure onto BT-107.
108800           move     "BT-107" to WS-Want-Code.
108900           perform  3045-Find-Totals thru 3045-Exit.
109000           if       WS-Tot-Found = "Y"
109100                    if    OT-Value (LI-Tot-Ix) not = spaces
109200                          go to 3207-Exit.
109300           move     "BT-107" to LI-AA-Code.
109400           move     "R-TOT-ALLOW-001" to LI-AA-Rule-Id.
109500           move     "BT-92 copied, no document allowance on file"
109600                      to LI-AA-Derivation.
109700           perform  9000-Apply-Patch thru 9000-Exit.
109800           if       LI-AA-Found = "Y" add 1 to LI-Patches-P2.
109900       3207-Exit.
110000           exit.
110100*
110200*    --------------------------------------------------------
110300*    3300  R-LINE-VATCAT-001 - BT-151 category from BT-152,
110400*          zero rate gets category Z, anything above gets S,
110500*          one line at a time off the distinct-line list.
110600*          Only the two-way Z/S split the rule book covers for
110700*          this run is handled - a reduced or intermediate rate
110800*          category, where this shop's invoices never use one,
110900*          is left for a person to set by hand.
111000*    --------------------------------------------------------
111100       3300-R-Line-Vatcat-001.
111200           set      WS-Seen-Ix to 1.
111300*    One distinct line at a time, off the list 3010 built.
111400       3301-Vatcat-Loop.
111500           if       WS-Seen-Ix > WS-Seen-Count go to 3300-Exit.
111600           move     SL-Line-Id (WS-Seen-Ix) to WS-Want-Line-Id.
111700           move     "BT-152" to WS-Want-Code.
111800           perform  3047-Find-Line-Field thru 3047-Exit.
111900           if       WS-Lin-Found = "N" go to 3309-Next-Vatcat.
112000           if       LT-Value (LI-Lin-Ix) = spaces
112100                    go to 3309-Next-Vatcat.
112200*    Rate in hand, check the category slot is actually empty
112300*    before patching it.
112400           move     LT-Value (LI-Lin-Ix) to LN-In-Text.
112500           move     "PARSEDEC" to LN-Function.
112600           call     "LINORM" using LI-Norm-Args.
112700           move     LN-Out-Decimal to WS-This-Rate.
112800           move     "BT-151" to WS-Want-Code.
112900           perform  3047-Find-Line-Field thru 3047-Exit.
113000           if       WS-Lin-Found = "Y"
113100                    if    LT-Value (LI-Lin-Ix) not = spaces
113200                          go to 3309-Next-Vatcat.
113300*    Anything above zero percent is standard rate, zero itself
113400*    is the exempt category.
113500           move     spaces to LI-AA-New-Value.
113600           if       WS-This-Rate > 0
113700                    move "S " to LI-AA-New-Value (1:2)
113800           else
113900                    move "Z " to LI-AA-New-Value (1:2).
114000           move     "L" to LI-AA-Scope.
114100           move     SL-Line-Id (WS-Seen-Ix) to LI-AA-Line-Id.
114200           move     "BT-151" to LI-AA-Code.
114300           move     "derived" to LI-AA-Status.
114400           move     "derived" to LI-AA-Source.
114500           move     "R-LINE-VATCAT-001" to LI-AA-Rule-Id.
114600           move     "category from BT-152 rate, zero is exempt"
114700                      to LI-AA-Derivation.
114800           perform  9000-Apply-Patch thru 9000-Exit.
114900           if       LI-AA-Found = "Y" add 1 to LI-Patches-P2.
115000       3309-Next-Vatcat.
115100           set      WS-Seen-Ix up by 1.
115200           go       to 3301-Vatcat-Loop.
115300       3300-Exit.
115400           exit.
115500*
115600*    --------------------------------------------------------
115700*    3310  R-LINE-NET-001 - BT-131 = BT-146 * BT-129, times
115800*          (1 - BT-138/100) when a discount percent is on the
115900*          line - BT-138 is taken as already covering any
116000*          allowance, BT-147 plays no part here.
116100*          Run after 3300 so a line that needed its VAT
116200*          category derived already has one on file, though
116300*          this particular rule does not itself read BT-151.
116400*    --------------------------------------------------------
116500       3310-R-Line-Net-001.
116600           set      WS-Seen-Ix to 1.
116700*    One distinct line at a time - price, quantity and
116800*    discount percent all have to come off the same line.
116900       3311-Net-Loop.
117000           if       WS-Seen-Ix > WS-Seen-Count go to 3310-Exit.
117100           move     SL-Line-Id (WS-Seen-Ix) to WS-Want-Line-Id.
117200           move     "BT-131" to WS-Want-Code.
117300           perform  3047-Find-Line-Field thru 3047-Exit.
117400           if       WS-Lin-Found = "Y"
117500                    if    LT-Value (LI-Lin-Ix) not = spaces
117600                          go to 3319-Next-Net.
117700           move     "BT-146" to WS-Want-Code.
117800           perform  3047-Find-Line-Field thru 3047-Exit.
117900*    BT-146 (price) has to be on file or there is nothing to
118000*    net out.
118100           if       WS-Lin-Found = "N" go to 3319-Next-Net.
118200           if       LT-Value (LI-Lin-Ix) = spaces
118300                    go to 3319-Next-Net.
118400           move     LT-Value (LI-Lin-Ix) to LN-In-Text.
118500           move     "PARSEDEC" to LN-Function.
118600           call     "LINORM" using LI-Norm-Args.
118700           move     LN-Out-Decimal to WS-Price.
118800           move     "BT-129" to WS-Want-Code.
118900           perform  3047-Find-Line-Field thru 3047-Exit.
119000*    Same for BT-129 (quantity) - both have to be present.
119100           if       WS-Lin-Found = "N" go to 3319-Next-Net.
119200           if       LT-Value (LI-Lin-Ix) = spaces
119300                    go to 3319-Next-Net.
119400           move     LT-Value (LI-Lin-Ix) to LN-In-Text.
119500           move     "PARSEDEC" to LN-Function.
119600           call     "LINORM" using LI-Norm-Args.
119700           move     LN-Out-Decimal to WS-Qty.
119800           move     0 to WS-Disc-Pct.
119900           move     "BT-138" to WS-Want-Code.
120000           perform  3047-Find-Line-Field thru 3047-Exit.
120100*    BT-138 discount percent is optional - missing just means
120200*    no discount to take off.
120300           if       WS-Lin-Found = "N" go to 3316-Net-Compute.
120400           if       LT-Value (LI-Lin-Ix) = spaces
120500                    go to 3316-Net-Compute.
120600           move     LT-Value (LI-Lin-Ix) to LN-In-Text.
120700           move     "PARSEDEC" to LN-Function.
120800           call     "LINORM" using LI-Norm-Args.
120900           move     LN-Out-Decimal to WS-Disc-Pct.
121000*    Price times quantity, less the discount percent when
121100*    one was on file - WS-Disc-Pct stays zero otherwise.
121200       3316-Net-Compute.
121300           compute  WS-Net-Result rounded =
121400                      WS-Price * WS-Qty
121500                      * (1 - (WS-Disc-Pct / 100)).
121600           compute  LI-FA-Decimal rounded = WS-Net-Result.
121700           perform  9100-Format-Amount thru 9100-Exit.
121800           move     spaces to LI-AA-New-Value.
121900           move     LI-FA-Text to LI-AA-New-Value.
122000           move     "L" to LI-AA-Scope.
122100           move     SL-Line-Id (WS-Seen-Ix) to LI-AA-Line-Id.
122200           move     "BT-131" to LI-AA-Code.
122300           move     "derived" to LI-AA-Status.
122400           move     "derived" to LI-AA-Source.
122500           move     "R-LINE-NET-001" to LI-AA-Rule-Id.
122600           move     "BT-146 times BT-129 times 1 less"
122700                      to LI-AA-Derivation.
122800           perform  9000-Apply-Patch thru 9000-Exit.
122900           if       LI-AA-Found = "Y" add 1 to LI-Patches-P2.
123000       3319-Next-Net.
123100           set      WS-Seen-Ix up by 1.
123200           go       to 3311-Net-Loop.
123300       3310-Exit.
123400           exit.
123500*
123600*    --------------------------------------------------------
123700*    Run after 3310 on purpose - every line's BT-131 this
123800*    rule sums is either the buyer's own figure or the one
123900*    3310 just derived, never a blank.
124000*    3400  R-TOT-SUMS-001 - BT-106 = sum of every line's
124100*          BT-131, except a line with no BT-138 discount
124200*          percent but carrying a BT-147 allowance contributes
124300*          BT-131 less BT-147 instead - fires once for the
124400*          whole invoice, only when BT-106 is itself missing.
124500*    --------------------------------------------------------
124600*    Already there - sum is never recomputed once BT-106 is
124700*    on file, whatever the lines themselves add up to.
124800       3400-R-Tot-Sums-001.
124900           move     "BT-106" to WS-Want-Code.
125000           perform  3045-Find-Totals thru 3045-Exit.
125100           if       WS-Tot-Found = "Y"
125200                    if    OT-Value (LI-Tot-Ix) not = spaces
125300                          go to 3400-Exit.
125400           move     0 to WS-G-Result.
125500           set      WS-Seen-Ix to 1.
125600*    One distinct line at a time, accumulating into
125700*    WS-G-Result.
125800       3401-Sum-Loop.
125900           if       WS-Seen-Ix > WS-Seen-Count
126000                    go to 3409-Sum-Done.
126100           move     SL-Line-Id (WS-Seen-Ix) to WS-Want-Line-Id.
126200           move     "BT-131" to WS-Want-Code.
126300           perform  3047-Find-Line-Field thru 3047-Exit.
126400           if       WS-Lin-Found = "N" go to 3408-Next-Sum.
126500           if       LT-Value (LI-Lin-Ix) = spaces
126600                    go to 3408-Next-Sum.
126700           move     LT-Value (LI-Lin-Ix) to LN-In-Text.
126800           move     "PARSEDEC" to LN-Function.
126900           call     "LINORM" using LI-Norm-Args.
127000           move     LN-Out-Decimal to WS-Net-Result.
127100*    BT-138 discount percent already baked into BT-131 by
127200*    3310 - nothing further to take off.
127300           move     "BT-138" to WS-Want-Code.
127400           perform  3047-Find-Line-Field thru 3047-Exit.
127500           if       WS-Lin-Found = "Y"
127600                    if    LT-Value (LI-Lin-Ix) not = spaces
127700                          go to 3406-Add-Sum.
127800*    No discount percent on the line - fall back to the
127900*    allowance amount, same figure BT-92 would carry.
128000           move     "BT-147" to WS-Want-Code.
128100           perform  3047-Find-Line-Field thru 3047-Exit.
128200           if       WS-Lin-Found = "N" go to 3406-Add-Sum.
128300           if       LT-Value (LI-Lin-Ix) = spaces
128400                    go to 3406-Add-Sum.
128500           move     LT-Value (LI-Lin-Ix) to LN-In-Text.
128600           move     "PARSEDEC" to LN-Function.
128700           call     "LINORM" using LI-Norm-Args.
128800           subtract LN-Out-Decimal from WS-Net-Result.
128900*    Whatever this line contributed, in or out of the
129000*    BT-147 adjustment above, added to the running total.
129100       3406-Add-Sum.
129200           add      WS-Net-Result to WS-G-Result.
129300       3408-Next-Sum.
129400           set      WS-Seen-Ix up by 1.
129500           go       to 3401-Sum-Loop.
129600*    Every line folded in - patch BT-106 with the total.
129700       3409-Sum-Done.
129800           compute  LI-FA-Decimal rounded = WS-G-Result.
129900           perform  9100-Format-Amount thru 9100-Exit.
130000           move     spaces to LI-AA-New-Value.
130100           move     LI-FA-Text to LI-AA-New-Value.
130200           move     "T" to LI-AA-Scope.
130300           move     0 to LI-AA-Line-Id.
130400           move     "BT-106" to LI-AA-Code.
130500           move     "derived" to LI-AA-Status.
130600           move     "derived" to LI-AA-Source.
130700           move     "R-TOT-SUMS-001" to LI-AA-Rule-Id.
130800           move     "sum of line BT-131, less BT-147 where"
130900                      to LI-AA-Derivation.
131000           perform  9000-Apply-Patch thru 9000-Exit.
131100           if       LI-AA-Found = "Y" add 1 to LI-Patches-P2.
131200       3400-Exit.
131300           exit.
131400*
131500*    --------------------------------------------------------
131600*    3405  R-TOT-SUMS-002/003 - BT-108 from BT-99 (charge
131700*          total) and BT-107 from BT-92 (allowance total),
131800*          straight copies when the buyer only ever gave the
131900*          one line-level figure.
132000*    --------------------------------------------------------
132100*    BT-108 from the single document charge BT-99, when that
132200*    is the only figure the buyer sent.
132300       3405-R-Tot-Sums-002-003.
132400           move     "BT-108" to WS-Want-Code.
132500           perform  3045-Find-Totals thru 3045-Exit.
132600           if       WS-Tot-Found = "Y"
132700                    if    OT-Value (LI-Tot-Ix) not = spaces
132800                          go to 3407-Sums-003.
132900           move     "BT-99 " to WS-Want-Code.
133000           perform  3045-Find-Totals thru 3045-Exit.
133100           if       WS-Tot-Found = "N" go to 3407-Sums-003.
133200           if       OT-Value (LI-Tot-Ix) = spaces
133300                    go to 3407-Sums-003.
133400           move     spaces to LI-AA-New-Value.
133500           move     OT-Value (LI-Tot-Ix) to LI-AA-New-Value.
133600           move     "T" to LI-AA-Scope.
133700           move     0 to LI-AA-Line-Id.
133800           move     "BT-108" to LI-AA-Code.
133900           move     "derived" to LI-AA-Status.
134000           move     "derived" to LI-AA-Source.
134100           move     "R-TOT-SUMS-002" to LI-AA-Rule-Id.
134200           move     "BT-99 copied forward" to LI-AA-Derivation.
134300           perform  9000-Apply-Patch thru 9000-Exit.
134400           if       LI-AA-Found = "Y" add 1 to LI-Patches-P2.
134500*    Same pattern for BT-107 off the single allowance BT-92.
134600       3407-Sums-003.
134700           move     "BT-107" to WS-Want-Code.
134800           perform  3045-Find-Totals thru 3045-Exit.
134900           if       WS-Tot-Found = "Y"
135000                    if    OT-Value (LI-Tot-Ix) not = spaces
135100                          go to 3405-Exit.
135200           move     "BT-92 " to WS-Want-Code.
135300           perform  3045-Find-Totals thru 3045-Exit.
135400           if       WS-Tot-Found = "N" go to 3405-Exit.
135500           if       OT-Value (LI-Tot-Ix) = spaces go to 3405-Exit.
135600           move     spaces to LI-AA-New-Value.
135700           move     OT-Value (LI-Tot-Ix) to LI-AA-New-Value.
135800           move     "T" to LI-AA-Scope.
135900           move     0 to LI-AA-Line-Id.
136000           move     "BT-107" to LI-AA-Code.
136100           move     "derived" to LI-AA-Status.
136200           move     "derived" to LI-AA-Source.
136300           move     "R-TOT-SUMS-003" to LI-AA-Rule-Id.
136400           move     "BT-92 copied forward" to LI-AA-Derivation.
136500           perform  9000-Apply-Patch thru 9000-Exit.
136600           if       LI-AA-Found = "Y" add 1 to LI-Patches-P2.
136700       3405-Exit.
136800           exit.
136900*
137000*    --------------------------------------------------------
137100*    3500/3510  R-HDR-CURRENCY-DEDUP-001 / R-HDR-DATE-DEDUP-
137200*          001 - BT-5 and BT-72 collapsed when the same token
137300*          is repeated with a blank between.
137400*    --------------------------------------------------------
137500*    3095 does the actual token compare - this paragraph just
137600*    feeds it BT-5 and patches the result as "corrected"
137700*    rather than "derived", the value came off the invoice
137800*    itself, not out of nowhere.
137900       3500-R-Hdr-Currency-Dedup.
138000           move     "BT-5  " to WS-Want-Code.
138100           perform  3040-Find-Header thru 3040-Exit.
138200           if       WS-Hdr-Found = "N" go to 3500-Exit.
138300           if       HT-Value (LI-Hdr-Ix) = spaces go to 3500-Exit.
138400           move     HT-Value (LI-Hdr-Ix) to WS-Dedup-Raw.
138500           perform  3095-Dedup-Check thru 3095-Exit.
138600           if       WS-Dedup-Is-Dup = "N" go to 3500-Exit.
138700           move     HT-Value (LI-Hdr-Ix) to LI-AA-Old-Value.
138800           move     spaces to LI-AA-New-Value.
138900           move     WS-Dedup-First to LI-AA-New-Value.
139000           move     "H" to LI-AA-Scope.
139100           move     0 to LI-AA-Line-Id.
139200           move     "BT-5  " to LI-AA-Code.
139300           move     "corrected" to LI-AA-Status.
139400           move     "rule" to LI-AA-Source.
139500           move     "R-HDR-CURRENCY-DEDUP-001" to LI-AA-Rule-Id.
139600           move     "duplicate blank-separated token collapsed"
139700                      to LI-AA-Derivation.
139800           perform  9000-Apply-Patch thru 9000-Exit.
139900           if       LI-AA-Found = "Y" add 1 to LI-Patches-P2.
140000       3500-Exit.
140100           exit.
140200*
140300*    Same dedup, BT-72 issue date instead of BT-5 currency.
140400       3510-R-Hdr-Date-Dedup.
140500           move     "BT-72 " to WS-Want-Code.
140600           perform  3040-Find-Header thru 3040-Exit.
140700           if       WS-Hdr-Found = "N" go to 3510-Exit.
140800           if       HT-Value (LI-Hdr-Ix) = spaces go to 3510-Exit.
140900           move     HT-Value (LI-Hdr-Ix) to WS-Dedup-Raw.
141000           perform  3095-Dedup-Check thru 3095-Exit.
141100           if       WS-Dedup-Is-Dup = "N" go to 3510-Exit.
141200           move     HT-Value (LI-Hdr-Ix) to LI-AA-Old-Value.
141300           move     spaces to LI-AA-New-Value.
141400           move     WS-Dedup-First to LI-AA-New-Value.
141500           move     "H" to LI-AA-Scope.
141600           move     0 to LI-AA-Line-Id.
141700           move     "BT-72 " to LI-AA-Code.
141800           move     "corrected" to LI-AA-Status.
141900           move     "rule" to LI-AA-Source.
142000           move     "R-HDR-DATE-DEDUP-001" to LI-AA-Rule-Id.
142100           move     "duplicate blank-separated token collapsed"
142200                      to LI-AA-Derivation.
142300           perform  9000-Apply-Patch thru 9000-Exit.
142400           if       LI-AA-Found = "Y" add 1 to LI-Patches-P2.
142500       3510-Exit.
142600           exit.
142700*
142800*    --------------------------------------------------------
142900*    3048  Fetches one totals field as a comp-3 decimal, 0
143000*          when missing/blank.  WS-Want-Code in, WS-G-Temp
143100*          and WS-Tot-Found out.
143200*    --------------------------------------------------------
143300*    Blank and missing are treated the same way by every
143400*    caller - WS-Tot-Found comes back "N" either way, the
143500*    zero in WS-G-Temp is only ever used when the caller
143600*    chooses to treat a gap as zero (BT-107/BT-108 do, BT-109/
143700*    BT-110/BT-112/BT-113 do not).
143800       3048-Get-Total-Decimal.
143900           perform  3045-Find-Totals thru 3045-Exit.
144000           move     0 to WS-G-Temp.
144100           if       WS-Tot-Found = "N" go to 3048-Exit.
144200           if       OT-Value (LI-Tot-Ix) = spaces
144300                    move "N" to WS-Tot-Found
144400                    go to 3048-Exit.
144500           move     OT-Value (LI-Tot-Ix) to LN-In-Text.
144600           move     "PARSEDEC" to LN-Function.
144700           call     "LINORM" using LI-Norm-Args.
144800           move     LN-Out-Decimal to WS-G-Temp.
144900       3048-Exit.
145000           exit.
145100*
145200*    --------------------------------------------------------
145300*    3049  Patches one totals field from WS-G-Result, the
145400*          common tail end of every 3600 chain rule.
145500*    --------------------------------------------------------
145600*    Caller sets WS-Want-Code and LI-AA-Rule-Id/Derivation
145700*    ahead of this call - everything else about the patch is
145800*    the same totals-scope, derived-status shape every time.
145900       3049-Patch-Total.
146000           compute  LI-FA-Decimal rounded = WS-G-Result.
146100           perform  9100-Format-Amount thru 9100-Exit.
146200           move     spaces to LI-AA-New-Value.
146300           move     LI-FA-Text to LI-AA-New-Value.
146400           move     "T" to LI-AA-Scope.
146500           move     0 to LI-AA-Line-Id.
146600           move     WS-Want-Code to LI-AA-Code.
146700           move     "derived" to LI-AA-Status.
146800           move     "derived" to LI-AA-Source.
146900           perform  9000-Apply-Patch thru 9000-Exit.
147000           if       LI-AA-Found = "Y" add 1 to LI-Patches-P2.
147100       3049-Exit.
147200           exit.
147300*
147400*    --------------------------------------------------------
147500*    3600  R-TOT-GRAND-001/002/003/005 - the grand total
147600*          chain.  BT-109 = BT-106 - BT-107 + BT-108 (needs
147700*          BT-106, missing BT-107/BT-108 treated as zero),
147800*          BT-112 = BT-109 + BT-110 (needs both), BT-110 =
147900*          BT-112 - BT-109 (the other way round, when BT-112
148000*          arrived but BT-110 did not), and BT-115 = BT-112
148100*          - BT-113 - BT-107 (needs BT-112 and BT-113).
148200*    --------------------------------------------------------
148300*    BT-109 first - already there, skip to the next link.
148400       3600-R-Tot-Grand-Chain.
148500           move     "BT-109" to WS-Want-Code.
148600           perform  3045-Find-Totals thru 3045-Exit.
148700           if       WS-Tot-Found = "Y"
148800                    if    OT-Value (LI-Tot-Ix) not = spaces
148900                          go to 3602-Grand-002.
149000*    Missing on all three of BT-106/107/108 and the chain
149100*    cannot start - 3048 leaves WS-Tot-Found "N" either way.
149200           move     "BT-106" to WS-Want-Code.
149300           perform  3048-Get-Total-Decimal thru 3048-Exit.
149400           if       WS-Tot-Found = "N" go to 3602-Grand-002.
149500           move     WS-G-Temp to WS-G-106.
149600           move     "BT-107" to WS-Want-Code.
149700           perform  3048-Get-Total-Decimal thru 3048-Exit.
149800           move     WS-G-Temp to WS-G-107.
149900*    BT-108 (charges) treated as zero when missing - only
150000*    BT-106 is mandatory for this first link.
150100           move     "BT-108" to WS-Want-Code.
150200           perform  3048-Get-Total-Decimal thru 3048-Exit.
150300           move     WS-G-Temp to WS-G-108.
150400           compute  WS-G-Result rounded =
150500                      WS-G-106 - WS-G-107 + WS-G-108.
150600           move     "BT-109" to WS-Want-Code.
150700           move     "R-TOT-GRAND-001" to LI-AA-Rule-Id.
150800           move     "BT-106 less BT-107 plus BT-108"
150900                      to LI-AA-Derivation.
151000           perform  3049-Patch-Total thru 3049-Exit.
151100*    BT-112 next in the chain, off BT-109/BT-110.
151200       3602-Grand-002.
151300           move     "BT-112" to WS-Want-Code.
151400           perform  3045-Find-Totals thru 3045-Exit.
151500           if       WS-Tot-Found = "Y"
151600                    if    OT-Value (LI-Tot-Ix) not = spaces
151700                          go to 3603-Grand-003.
151800           move     "BT-109" to WS-Want-Code.
151900           perform  3048-Get-Total-Decimal thru 3048-Exit.
152000           if       WS-Tot-Found = "N" go to 3603-Grand-003.
152100           move     WS-G-Temp to WS-G-109.
152200*    BT-110 both mandatory here - no charges/allowances
152300*    fallback the way BT-109 itself has.
152400           move     "BT-110" to WS-Want-Code.
152500           perform  3048-Get-Total-Decimal thru 3048-Exit.
152600           if       WS-Tot-Found = "N" go to 3603-Grand-003.
152700           move     WS-G-Temp to WS-G-110.
152800           compute  WS-G-Result rounded = WS-G-109 + WS-G-110.
152900           move     "BT-112" to WS-Want-Code.
153000           move     "R-TOT-GRAND-002" to LI-AA-Rule-Id.
153100           move     "BT-109 plus BT-110" to LI-AA-Derivation.
153200           perform  3049-Patch-Total thru 3049-Exit.
153300*    BT-110 the other way round, off BT-112/BT-109, for an
153400*    invoice that gave the gross but not the VAT amount.
153500       3603-Grand-003.
153600           move     "BT-110" to WS-Want-Code.
153700           perform  3045-Find-Totals thru 3045-Exit.
153800           if       WS-Tot-Found = "Y"
153900                    if    OT-Value (LI-Tot-Ix) not = spaces
154000                          go to 3604-Grand-004.
154100           move     "BT-112" to WS-Want-Code.
154200           perform  3048-Get-Total-Decimal thru 3048-Exit.
154300           if       WS-Tot-Found = "N" go to 3604-Grand-004.
154400           move     WS-G-Temp to WS-G-112.
154500*    Needs BT-109 too - if 3600 just derived it above, this
154600*    sees that same patched value immediately.
154700           move     "BT-109" to WS-Want-Code.
154800           perform  3048-Get-Total-Decimal thru 3048-Exit.
154900           if       WS-Tot-Found = "N" go to 3604-Grand-004.
155000           move     WS-G-Temp to WS-G-109.
155100           compute  WS-G-Result rounded = WS-G-112 - WS-G-109.
155200           move     "BT-110" to WS-Want-Code.
155300           move     "R-TOT-GRAND-003" to LI-AA-Rule-Id.
155400           move     "BT-112 less BT-109" to LI-AA-Derivation.
155500           perform  3049-Patch-Total thru 3049-Exit.
155600*    BT-115 last, off BT-112/BT-113/BT-107.
155700       3604-Grand-004.
155800           move     "BT-115" to WS-Want-Code.
155900           perform  3045-Find-Totals thru 3045-Exit.
156000           if       WS-Tot-Found = "Y"
156100                    if    OT-Value (LI-Tot-Ix) not = spaces
156200                          go to 3600-Exit.
156300           move     "BT-112" to WS-Want-Code.
156400           perform  3048-Get-Total-Decimal thru 3048-Exit.
156500           if       WS-Tot-Found = "N" go to 3600-Exit.
156600           move     WS-G-Temp to WS-G-112.
156700*    BT-113 mandatory, BT-107 treated as zero when missing -
156800*    same asymmetry as the first link.
156900           move     "BT-113" to WS-Want-Code.
157000           perform  3048-Get-Total-Decimal thru 3048-Exit.
157100           if       WS-Tot-Found = "N" go to 3600-Exit.
157200           move     WS-G-Temp to WS-G-113.
157300           move     "BT-107" to WS-Want-Code.
157400           perform  3048-Get-Total-Decimal thru 3048-Exit.
157500           move     WS-G-Temp to WS-G-107.
157600           compute  WS-G-Result rounded =
157700                      WS-G-112 - WS-G-113 - WS-G-107.
157800           move     "BT-115" to WS-Want-Code.
157900           move     "R-TOT-GRAND-005" to LI-AA-Rule-Id.
158000           move     "BT-112 less BT-113 less BT-107"
158100                      to LI-AA-Derivation.
158200           perform  3049-Patch-Total thru 3049-Exit.
158300       3600-Exit.
158400           exit.
158500*
158600*    --------------------------------------------------------
158700*    3700  R-TOT-VAT-001 - BT-110 = BT-109 times the single
158800*          VAT rate, when every line carries the same BT-152
158900*          rate and BT-110 is itself missing.
159000*    --------------------------------------------------------
159100       3700-R-Tot-Vat-001.
159200           move     "BT-110" to WS-Want-Code.
159300           perform  3045-Find-Totals thru 3045-Exit.
159400           if       WS-Tot-Found = "Y"
159500                    if    OT-Value (LI-Tot-Ix) not = spaces
159600                          go to 3700-Exit.
159700           move     "N" to WS-Rate-Set.
159800           move     "N" to WS-Rate-Mismatch.
159900           set      WS-Seen-Ix to 1.
160000*    One distinct line at a time, checking every BT-152
160100*    against the first rate seen.
160200       3701-Rate-Loop.
160300           if       WS-Seen-Ix > WS-Seen-Count
160400                    go to 3705-Rate-Done.
160500           move     SL-Line-Id (WS-Seen-Ix) to WS-Want-Line-Id.
160600           move     "BT-152" to WS-Want-Code.
160700           perform  3047-Find-Line-Field thru 3047-Exit.
160800           if       WS-Lin-Found = "N" go to 3704-Next-Rate.
160900           if       LT-Value (LI-Lin-Ix) = spaces
161000                    go to 3704-Next-Rate.
161100           move     LT-Value (LI-Lin-Ix) to LN-In-Text.
161200           move     "PARSEDEC" to LN-Function.
161300           call     "LINORM" using LI-Norm-Args.
161400           move     LN-Out-Decimal to WS-This-Rate.
161500*    First rate seen sets the baseline, every later line is
161600*    checked against it - one mismatch anywhere turns the
161700*    whole rule off.
161800           if       WS-Rate-Set = "N"
161900                    move "Y" to WS-Rate-Set
162000                    move WS-This-Rate to WS-Single-Rate
162100           else
162200              if     WS-This-Rate not = WS-Single-Rate
162300                     move "Y" to WS-Rate-Mismatch.
162400       3704-Next-Rate.
162500           set      WS-Seen-Ix up by 1.
162600           go       to 3701-Rate-Loop.
162700*    Single consistent rate found across every line -
162800*    safe to apply it to BT-109 for BT-110.
162900       3705-Rate-Done.
163000           if       WS-Rate-Set = "N" go to 3700-Exit.
163100           if       WS-Rate-Mismatch = "Y" go to 3700-Exit.
163200           move     "BT-109" to WS-Want-Code.
163300           perform  3048-Get-Total-Decimal thru 3048-Exit.
163400           if       WS-Tot-Found = "N" go to 3700-Exit.
163500           compute  WS-G-Result rounded =
163600                      WS-G-Temp * WS-Single-Rate / 100.
163700           move     "BT-110" to WS-Want-Code.
163800           move     "R-TOT-VAT-001" to LI-AA-Rule-Id.
163900           move     "BT-109 times the single line VAT rate"
164000                      to LI-AA-Derivation.
164100           perform  3049-Patch-Total thru 3049-Exit.
164200       3700-Exit.
164300           exit.
164400*
164500*    --------------------------------------------------------
164600*    3710  R-TOT-TAXABLE-001 - BT-116 = BT-109 when present,
164700*          else BT-106 - BT-107 + BT-108 (missing treated as
164800*          zero), when at most one distinct VAT category is
164900*          in use across the lines and BT-116 is itself
165000*          missing.
165100*    --------------------------------------------------------
165200       3710-R-Tot-Taxable-001.
165300           move     "BT-116" to WS-Want-Code.
165400           perform  3045-Find-Totals thru 3045-Exit.
165500           if       WS-Tot-Found = "Y"
165600                    if    OT-Value (LI-Tot-Ix) not = spaces
165700                          go to 3710-Exit.
165800           move     0 to WS-Cat-Count.
165900           move     spaces to WS-Cat-1 WS-Cat-2.
166000           set      WS-Seen-Ix to 1.
166100*    One distinct line at a time, counting how many
166200*    different BT-151 categories turn up.
166300       3711-Cat-Loop.
166400           if       WS-Seen-Ix > WS-Seen-Count
166500                    go to 3715-Cat-Done.
166600           move     SL-Line-Id (WS-Seen-Ix) to WS-Want-Line-Id.
166700           move     "BT-151" to WS-Want-Code.
166800           perform  3047-Find-Line-Field thru 3047-Exit.
166900           if       WS-Lin-Found = "N" go to 3714-Next-Cat.
167000           if       LT-Value (LI-Lin-Ix) = spaces
167100                    go to 3714-Next-Cat.
167200           move     LT-Value (LI-Lin-Ix) (1:2) to WS-This-Cat.
167300*    Keeps the first two distinct categories seen by name,
167400*    anything past that just bumps the count past 1 - the
167500*    rule only ever cares whether it is 0, 1 or "more".
167600           if       WS-Cat-Count = 0
167700                    move 1 to WS-Cat-Count
167800                    move WS-This-Cat to WS-Cat-1
167900                    go to 3714-Next-Cat.
168000           if       WS-This-Cat = WS-Cat-1 go to 3714-Next-Cat.
168100           if       WS-Cat-Count = 1
168200                    move 2 to WS-Cat-Count
168300                    move WS-This-Cat to WS-Cat-2
168400                    go to 3714-Next-Cat.
168500           if       WS-This-Cat = WS-Cat-2 go to 3714-Next-Cat.
168600           add      1 to WS-Cat-Count.
168700       3714-Next-Cat.
168800           set      WS-Seen-Ix up by 1.
168900           go       to 3711-Cat-Loop.
169000*    More than one category in play - rule does not fire,
169100*    a single rate cannot cover a mixed invoice.
169200       3715-Cat-Done.
169300           if       WS-Cat-Count > 1 go to 3710-Exit.
169400           move     "BT-109" to WS-Want-Code.
169500           perform  3048-Get-Total-Decimal thru 3048-Exit.
169600           if       WS-Tot-Found = "N" go to 3716-Cat-Fallback.
169700           move     WS-G-Temp to WS-G-Result.
169800           move     "BT-109 copied, at most one VAT category"
169900                      to LI-AA-Derivation.
170000           go       to 3719-Cat-Patch.
170100*    No BT-109 on file either - build it the long way from
170200*    the sums/charges/allowances totals instead.
170300       3716-Cat-Fallback.
170400           move     "BT-106" to WS-Want-Code.
170500           perform  3048-Get-Total-Decimal thru 3048-Exit.
170600           move     WS-G-Temp to WS-G-106.
170700           move     "BT-107" to WS-Want-Code.
170800           perform  3048-Get-Total-Decimal thru 3048-Exit.
170900           move     WS-G-Temp to WS-G-107.
171000           move     "BT-108" to WS-Want-Code.
171100           perform  3048-Get-Total-Decimal thru 3048-Exit.
171200           move     WS-G-Temp to WS-G-108.
171300           compute  WS-G-Result rounded =
171400                      WS-G-106 - WS-G-107 + WS-G-108.
171500           move     "BT-106 less BT-107 plus BT-108, no BT-109"
171600                      to LI-AA-Derivation.
171700*    Whichever path got here, WS-G-Result holds the figure -
171800*    patch BT-116 with it.
171900       3719-Cat-Patch.
172000           move     "BT-116" to WS-Want-Code.
172100           move     "R-TOT-TAXABLE-001" to LI-AA-Rule-Id.
172200           perform  3049-Patch-Total thru 3049-Exit.
172300       3710-Exit.
172400           exit.
172500*
172600       copy "LIBTSAPP.cob".
172700       copy "LIBAMTFM.cob".
