000100*********************************************
000200*                                            *
000300*  Amount-Formatting Work Fields - paired   *
000400*  with LIBAMTFM.cob's 9100-Format-Amount.  *
000500*                                            *
000600*  Every rule module that turns a parsed    *
000700*  decimal back into BT-FIELD VALUE text    *
000800*  copies this into WORKING-STORAGE.        *
000900*********************************************
001000* 10/12/25 gh  - Created.
001100*
001200 01  LI-Fmt-Amount.
001300     03  LI-FA-Decimal        pic s9(7)v99 comp-3.
001400     03  LI-FA-Edit           pic -ZZZZZZ9.99.
001500     03  LI-FA-Edit-X redefines LI-FA-Edit
001600                               pic x(11).
001700     03  LI-FA-Text           pic x(60).
001800     03  LI-FA-Ix             pic 9(2) comp.
001900     03  LI-FA-Start          pic 9(2) comp.
002000     03  LI-FA-Out-Ix         pic 9(2) comp.
002100*
