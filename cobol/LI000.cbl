000100*****************************************************************
000200*                                                               *
000300*                  LexInvo      PIPELINE DRIVER                *
000400*      Reads the extractor's field dump and the invoice's own  *
000500*      wording, runs every rule phase over them in turn, and   *
000600*      writes back the cleaned-up field store and audit trail. *
000700*                                                               *
000800*****************************************************************
000900*
001000  identification          division.
001100*================================
001200*
001300  program-id.         LI000.
001400*
001500  author.             G Hoffmann.
001600*                    For LexInvo GmbH.
001700*
001800  installation.       LexInvo GmbH, Munich.
001900*
002000  date-written.       03/1988.
002100*
002200  date-compiled.
002300*
002400  security.           Copyright (C) 1988-2026 LexInvo GmbH.
002500*                    Internal use only.
002600*
002700*    Remarks.        Batch main line for invoice canonicalization.
002800*                    Loads BTFIELDS and INVTEXT into the three
002900*                    in-memory field stores and the text table,
003000*                    runs TEXT AUDIT once and then P1/P2/P3/P4/
003100*                    P2/P4/P3 in that order, each phase applying
003200*                    its own patches to the store before the
003300*                    next one runs, then writes CANONICAL and
003400*                    CORRRPT and logs the job's control totals.
003500*
003600*    Version.        See Prog-Name in working-storage.
003700*
003800*    Called modules. LI005, LI010, LI020, LI030, LI040, LIRPT.
003900*
004000*    Files used.     BTFIELDS   input,  fixed 158.
004100*                    INVTEXT    input,  line sequential.
004200*                    CANONICAL  output, fixed 158.
004300*                    CORRRPT    output, fixed 263.
004400*
004500*    Error messages used.  None.
004600*
004700* Changes:
004800* 03/1988    gh  - Written for the old key-entry batch run -
004900*                  read the punched field sheet, apply the
005000*                  house validation rules, write the ledger
005100*                  update tape.
005200* 09/1998    mk  - Y2K pass - the run-date field was already
005300*                  four-digit, nothing to change, entry kept
005400*                  for the audit trail.
005500* 19/09/25   jb  - 3.3.00 Version update and builds reset.
005600* 06/12/25   gh  - Rewritten end to end for the BT-code field
005700*                  store - BTFIELDS/INVTEXT/CANONICAL/CORRRPT
005800*                  replace the old punched-sheet/ledger-tape
005900*                  pair, rule modules called instead of the
006000*                  inline validation paragraphs this used to
006100*                  carry.
006200* 15/01/26   gh  - P2/P4/P3 re-run added after the first pass -
006300*                  BT-81 payment means set by P4 was going
006400*                  unseen by P2's instant-payment rule until
006500*                  the next day's run.  LXI-201.
006600* 04/03/26   gh  - LI005 (text audit) now always runs, not
006700*                  just when BTFIELDS comes in short - an
006800*                  audit-clerk request, they wanted the label
006900*                  scan cross-checking good data too.  LXI-250.
007000*
007100*****************************************************************
007200*
007300  environment             division.
007400*================================
007500*
007600  configuration           section.
007700  special-names.
007800      class german-digit is "0" thru "9".
007900*
008000  input-output            section.
008100  file-control.
008200      select   Btfields-File assign to "BTFIELDS"
008300               organization is sequential
008400               file status  is WS-Btf-Status.
008500      select   Invtext-File  assign to "INVTEXT"
008600               organization is line sequential
008700               file status  is WS-Txt-Status.
008800      select   Canonical-File assign to "CANONICAL"
008900               organization is sequential
009000               file status  is WS-Can-Status.
009100      select   Corrrpt-File  assign to "CORRRPT"
009200               organization is sequential
009300               file status  is WS-Cor-Status.
009400*
009500  data                    division.
009600*=======================
009700*
009800  file                    section.
009900*----------------------
010000  fd  Btfields-File.
010100      copy "LIWSBTF.cob".
010200*
010300  fd  Invtext-File.
010400      copy "LIWSTXT.cob".
010500*
010600  fd  Canonical-File.
010700      copy "LIWSBTF.cob" replacing LI-Btfield-Record
010800                               by  LI-Canonical-Record
010850                               LI-Btfield-Dump
010860                                by  LI-Canonical-Dump.
010900*
011000  fd  Corrrpt-File.
011100      copy "LIWSPAT.cob".
011200*
011300  working-storage section.
011400*------------------------
011500  77  Prog-Name           pic x(15) value "LI000  (3.06)".
011600*
011700  01  WS-File-Status-Ws.
011800      03  WS-Btf-Status       pic xx.
011900      03  WS-Txt-Status       pic xx.
012000      03  WS-Can-Status       pic xx.
012100      03  WS-Cor-Status       pic xx.
012200*
012300  01  WS-Run-Date-Ws.
012400      03  WS-Run-Yyyymmdd     pic 9(8).
012500      03  WS-Run-Yyyymmdd-X redefines WS-Run-Yyyymmdd
012600                                 pic x(8).
012700      03  WS-Run-Ok           pic x value "Y".
012800      03  WS-Dig-Ix           pic 9(1) comp.
012900*
013000  copy "LIWSTAB.cob".
013100*
013200  procedure               division.
013300*=================================
013400*
013500  0000-Main-Line.
013600      perform  0100-Open-Files     thru 0100-Exit.
013700      perform  0200-Load-Text      thru 0200-Exit.
013800      perform  0300-Load-Fields    thru 0300-Exit.
013900      perform  0400-Audit-Phase    thru 0400-Exit.
014000      perform  0500-Run-Phases     thru 0500-Exit.
014100      perform  0600-Write-Canon    thru 0600-Exit.
014200      perform  0700-Write-Corr     thru 0700-Exit.
014300      perform  0800-Run-Report     thru 0800-Exit.
014400      perform  0900-Close-Files    thru 0900-Exit.
014500      stop     run.
014600*
014700*    --------------------------------------------------------
014800*    0100  Open the two input files and the two output files;
014900*          a bad open on any of them ends the run - there is
015000*          nothing useful a canonicalizer can do half-fed.
015100*    --------------------------------------------------------
015200  0100-Open-Files.
015300      accept   WS-Run-Yyyymmdd from date YYYYMMDD.
015400      move     "Y" to WS-Run-Ok.
015500      move     1 to WS-Dig-Ix.
015600  0101-Sanity-Loop.
015700      if       WS-Dig-Ix > 8
015800               go to 0102-Sanity-Done.
015900      if       WS-Run-Yyyymmdd-X (WS-Dig-Ix:1) not =
016000                  german-digit
016100               move "N" to WS-Run-Ok.
016200      add      1 to WS-Dig-Ix.
016300      go       to 0101-Sanity-Loop.
016400  0102-Sanity-Done.
016500      if       WS-Run-Ok = "N"
016600               display "LI000 WARNING - SYSTEM DATE NOT SET".
016700      open     input Btfields-File.
016800      if       WS-Btf-Status not = "00"
016900               display "LI000 CANNOT OPEN BTFIELDS " WS-Btf-Status
017000               go to 0100-Abort.
017100      open     input Invtext-File.
017200      if       WS-Txt-Status not = "00"
017300               display "LI000 CANNOT OPEN INVTEXT " WS-Txt-Status
017400               close Btfields-File
017500               go to 0100-Abort.
017600      open     output Canonical-File.
017700      if       WS-Can-Status not = "00"
017800               display "LI000 CANNOT OPEN CANONICAL " WS-Can-Status
017900               close Btfields-File Invtext-File
018000               go to 0100-Abort.
018100      open     output Corrrpt-File.
018200      if       WS-Cor-Status not = "00"
018300               display "LI000 CANNOT OPEN CORRRPT " WS-Cor-Status
018400               close Btfields-File Invtext-File Canonical-File
018500               go to 0100-Abort.
018600      go       to 0100-Exit.
018700  0100-Abort.
018800      stop     run.
018900  0100-Exit.
019000      exit.
019100*
019200*    --------------------------------------------------------
019300*    0200  Read the invoice's own wording into LI-Text-Table,
019400*          one TEXT record per line, up to the table's cap -
019500*          P4 and TEXT AUDIT both walk this table.
019600*    --------------------------------------------------------
019700  0200-Load-Text.
019800      move     0 to LI-Text-Count.
019900  0201-Read-Loop.
020000      read     Invtext-File
020100          at end
020200               go to 0200-Exit.
020300      if       LI-Text-Count >= 400
020400               display "LI000 INVTEXT TABLE FULL - LINE DROPPED"
020500               go to 0201-Read-Loop.
020600      add      1 to LI-Text-Count.
020700      set      LI-Txt-Ix to LI-Text-Count.
020800      move     TXT-Line to XT-Line (LI-Txt-Ix).
020900      go       to 0201-Read-Loop.
021000  0200-Exit.
021100      exit.
021200*
021300*    --------------------------------------------------------
021400*    0300  Read the extracted BT-FIELD records and fan them
021500*          out to the header, line or totals store by their
021600*          SCOPE byte - the extractor's own field dump makes no
021700*          promises about ordering, so a field simply goes on
021800*          the end of whichever table its scope names.
021900*    --------------------------------------------------------
022000  0300-Load-Fields.
022100      move     0 to LI-Fields-Read.
022200      move     0 to LI-Header-Count.
022300      move     0 to LI-Line-Count.
022400      move     0 to LI-Totals-Count.
022500  0301-Read-Loop.
022600      read     Btfields-File
022700          at end
022800               go to 0300-Exit.
022900      add      1 to LI-Fields-Read.
023000      evaluate BT-Scope
023100          when "H" perform 0310-Add-Header  thru 0310-Exit
023200          when "L" perform 0320-Add-Line    thru 0320-Exit
023300          when "T" perform 0330-Add-Totals  thru 0330-Exit
023400          when other
023500               display "LI000 BAD SCOPE BYTE " BT-Scope
023600                        " ON " BT-Code
023700      end-evaluate.
023800      go       to 0301-Read-Loop.
023900  0300-Exit.
024000      exit.
024100*
024200  0310-Add-Header.
024300      if       LI-Header-Count >= 40
024400               display "LI000 HEADER TABLE FULL - " BT-Code
024500                        " DROPPED"
024600               go to 0310-Exit.
024700      add      1 to LI-Header-Count.
024800      set      LI-Hdr-Ix to LI-Header-Count.
024900      move     BT-Code        to HT-Code (LI-Hdr-Ix).
025000      move     BT-Value       to HT-Value (LI-Hdr-Ix).
025100      move     BT-Raw-Value   to HT-Raw (LI-Hdr-Ix).
025200      move     BT-Status      to HT-Status (LI-Hdr-Ix).
025300      move     BT-Source      to HT-Source (LI-Hdr-Ix).
025400      move     BT-Confidence  to HT-Confidence (LI-Hdr-Ix).
025500  0310-Exit.
025600      exit.
025700*
025800  0320-Add-Line.
025900      if       LI-Line-Count >= 900
026000               display "LI000 LINE TABLE FULL - " BT-Code
026100                        " DROPPED"
026200               go to 0320-Exit.
026300      add      1 to LI-Line-Count.
026400      set      LI-Lin-Ix to LI-Line-Count.
026500      move     BT-Line-Id     to LT-Line-Id (LI-Lin-Ix).
026600      move     BT-Code        to LT-Code (LI-Lin-Ix).
026700      move     BT-Value       to LT-Value (LI-Lin-Ix).
026800      move     BT-Raw-Value   to LT-Raw (LI-Lin-Ix).
026900      move     BT-Status      to LT-Status (LI-Lin-Ix).
027000      move     BT-Source      to LT-Source (LI-Lin-Ix).
027100      move     BT-Confidence  to LT-Confidence (LI-Lin-Ix).
027200  0320-Exit.
027300      exit.
027400*
027500  0330-Add-Totals.
027600      if       LI-Totals-Count >= 40
027700               display "LI000 TOTALS TABLE FULL - " BT-Code
027800                        " DROPPED"
027900               go to 0330-Exit.
028000      add      1 to LI-Totals-Count.
028100      set      LI-Tot-Ix to LI-Totals-Count.
028200      move     BT-Code        to OT-Code (LI-Tot-Ix).
028300      move     BT-Value       to OT-Value (LI-Tot-Ix).
028400      move     BT-Raw-Value   to OT-Raw (LI-Tot-Ix).
028500      move     BT-Status      to OT-Status (LI-Tot-Ix).
028600      move     BT-Source      to OT-Source (LI-Tot-Ix).
028700      move     BT-Confidence  to OT-Confidence (LI-Tot-Ix).
028800  0330-Exit.
028900      exit.
029000*
029100*    --------------------------------------------------------
029200*    0400  TEXT AUDIT - always run, ahead of the numbered
029300*          phases, straight over the invoice's own wording.
029400*    --------------------------------------------------------
029500  0400-Audit-Phase.
029600      move     0 to LI-Patches-Audit.
029700      call     "LI005" using LI-Work-Area.
029800  0400-Exit.
029900      exit.
030000*
030100*    --------------------------------------------------------
030200*    0500  P1 normalize, P2 derive, P3 validate, P4 resolve,
030300*          then P2/P4/P3 again - the re-run picks up fields a
030400*          first-pass P4 only just set (BT-81 payment means
030500*          is the usual culprit).
030600*    --------------------------------------------------------
030700  0500-Run-Phases.
030800      move     0 to LI-Patches-P1.
030900      move     0 to LI-Patches-P2.
031000      move     0 to LI-Patches-P3.
031100      move     0 to LI-Patches-P4.
031200      move     0 to LI-Patches-P2B.
031300      move     0 to LI-Patches-P4B.
031400      move     0 to LI-Patches-P3B.
031500      call     "LI010" using LI-Work-Area.
031600      call     "LI020" using LI-Work-Area.
031700      call     "LI030" using LI-Work-Area.
031800      call     "LI040" using LI-Work-Area.
031900      move     LI-Patches-P2 to LI-Patches-P2B.
032000      move     0 to LI-Patches-P2.
032100      call     "LI020" using LI-Work-Area.
032200      move     LI-Patches-P2 to LI-Patches-P2B.
032300      move     LI-Patches-P4 to LI-Patches-P4B.
032400      move     0 to LI-Patches-P4.
032500      call     "LI040" using LI-Work-Area.
032600      move     LI-Patches-P4 to LI-Patches-P4B.
032700      move     LI-Patches-P3 to LI-Patches-P3B.
032800      move     0 to LI-Patches-P3.
032900      call     "LI030" using LI-Work-Area.
033000      move     LI-Patches-P3 to LI-Patches-P3B.
033100  0500-Exit.
033200      exit.
033300*
033400*    --------------------------------------------------------
033500*    0600  Write the finished field store back out in BT-
033600*          FIELD layout - header rows, then line rows, then
033700*          totals rows, each tagged with its own SCOPE byte.
033800*    --------------------------------------------------------
033900  0600-Write-Canon.
034000      move     0 to LI-Fields-Read.
034100      set      LI-Hdr-Ix to 1.
034200  0601-Hdr-Loop.
034300      if       LI-Hdr-Ix > LI-Header-Count
034400               go to 0602-Line-Start.
034500      move     "H" to BT-Scope.
034600      move     0 to BT-Line-Id.
034700      move     HT-Code (LI-Hdr-Ix) to BT-Code.
034800      move     HT-Value (LI-Hdr-Ix) to BT-Value.
034900      move     HT-Raw (LI-Hdr-Ix) to BT-Raw-Value.
035000      move     HT-Status (LI-Hdr-Ix) to BT-Status.
035100      move     HT-Source (LI-Hdr-Ix) to BT-Source.
035200      move     HT-Confidence (LI-Hdr-Ix) to BT-Confidence.
035300      write    LI-Canonical-Record from LI-Btfield-Record.
035400      set      LI-Hdr-Ix up by 1.
035500      go       to 0601-Hdr-Loop.
035600  0602-Line-Start.
035700      set      LI-Lin-Ix to 1.
035800  0603-Line-Loop.
035900      if       LI-Lin-Ix > LI-Line-Count
036000               go to 0604-Tot-Start.
036100      move     "L" to BT-Scope.
036200      move     LT-Line-Id (LI-Lin-Ix) to BT-Line-Id.
036300      move     LT-Code (LI-Lin-Ix) to BT-Code.
036400      move     LT-Value (LI-Lin-Ix) to BT-Value.
036500      move     LT-Raw (LI-Lin-Ix) to BT-Raw-Value.
036600      move     LT-Status (LI-Lin-Ix) to BT-Status.
036700      move     LT-Source (LI-Lin-Ix) to BT-Source.
036800      move     LT-Confidence (LI-Lin-Ix) to BT-Confidence.
036900      write    LI-Canonical-Record from LI-Btfield-Record.
037000      set      LI-Lin-Ix up by 1.
037100      go       to 0603-Line-Loop.
037200  0604-Tot-Start.
037300      set      LI-Tot-Ix to 1.
037400  0605-Tot-Loop.
037500      if       LI-Tot-Ix > LI-Totals-Count
037600               go to 0600-Exit.
037700      move     "T" to BT-Scope.
037800      move     0 to BT-Line-Id.
037900      move     OT-Code (LI-Tot-Ix) to BT-Code.
038000      move     OT-Value (LI-Tot-Ix) to BT-Value.
038100      move     OT-Raw (LI-Tot-Ix) to BT-Raw-Value.
038200      move     OT-Status (LI-Tot-Ix) to BT-Status.
038300      move     OT-Source (LI-Tot-Ix) to BT-Source.
038400      move     OT-Confidence (LI-Tot-Ix) to BT-Confidence.
038500      write    LI-Canonical-Record from LI-Btfield-Record.
038600      set      LI-Tot-Ix up by 1.
038700      go       to 0605-Tot-Loop.
038800  0600-Exit.
038900      exit.
039000*
039100*    --------------------------------------------------------
039200*    0700  Write the corrections report - every patch applied
039300*          this run, in the order it was applied.
039400*    --------------------------------------------------------
039500  0700-Write-Corr.
039600      set      LI-Pat-Ix to 1.
039700  0701-Pat-Loop.
039800      if       LI-Pat-Ix > LI-Patch-Count
039900               go to 0700-Exit.
040000      move     PT-Scope (LI-Pat-Ix) to PAT-Scope.
040100      move     PT-Line-Id (LI-Pat-Ix) to PAT-Line-Id.
040200      move     PT-Code (LI-Pat-Ix) to PAT-Code.
040300      move     PT-Old-Value (LI-Pat-Ix) to PAT-Old-Value.
040400      move     PT-New-Value (LI-Pat-Ix) to PAT-New-Value.
040500      move     PT-Status (LI-Pat-Ix) to PAT-Status.
040600      move     PT-Source (LI-Pat-Ix) to PAT-Source.
040700      move     PT-Rule-Id (LI-Pat-Ix) to PAT-Rule-Id.
040800      move     PT-Derivation (LI-Pat-Ix) to PAT-Derivation.
040900      write    LI-Patch-Record.
041000      set      LI-Pat-Ix up by 1.
041100      go       to 0701-Pat-Loop.
041200  0700-Exit.
041300      exit.
041400*
041500*    --------------------------------------------------------
041600*    0800  Job-log control totals and the patch listing -
041700*          LIRPT does the actual DISPLAYing.
041800*    --------------------------------------------------------
041900  0800-Run-Report.
042000      call     "LIRPT" using LI-Work-Area.
042100  0800-Exit.
042200      exit.
042300*
042400*    --------------------------------------------------------
042500*    0900  Close everything down - run is over either way by
042600*          this point, no further abort branch needed.
042700*    --------------------------------------------------------
042800  0900-Close-Files.
042900      close    Btfields-File Invtext-File
043000               Canonical-File Corrrpt-File.
043100  0900-Exit.
043200      exit.
