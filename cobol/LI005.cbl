000100*****************************************************************
000200*                                                               *
000300*                  LexInvo      TEXT AUDIT                     *
000400*         Pre-pipeline pass over the invoice's own wording,     *
000500*            patching fields the extractor missed or botched.   *
000600*                                                               *
000700*****************************************************************
000800*
000900  identification          division.
001000*================================
001100*
001200  program-id.         LI005.
001300*
001400  author.             G Hoffmann.
001500*                    For LexInvo GmbH.
001600*
001700  installation.       LexInvo GmbH, Munich.
001800*
001900  date-written.       02/1992.
002000*
002100  date-compiled.
002200*
002300  security.           Copyright (C) 1992-2026 LexInvo GmbH.
002400*                    Internal use only.
002500*
002600*    Remarks.        Runs once, ahead of P1-P4, straight over the
002700*                    invoice's extracted free text - invoice
002800*                    number, issue/due date, currency, payment
002900*                    terms, seller VAT id, the four "amount after
003000*                    a label" totals, the Servicepaket deposit and
003100*                    the voucher deduction on line 1.  Every fill
003200*                    goes on at source "pdf_audit", confidence
003300*                    .25 - low enough that a later phase's own
003400*                    rule will always win a tie.
003500*
003600*    Version.        See Prog-Name in working-storage.
003700*
003800*    Called modules. LINORM.
003900*
004000*    Error messages used.  None.
004100*
004200*    Restrictions.   Never touches a line's BT-131 net amount or
004300*                    a header's BT-112/BT-109 once P2/P3 have run -
004400*                    this module only ever fills a field that came
004500*                    up blank, or corrects one the text plainly
004600*                    contradicts.  It does not re-derive anything
004700*                    the structured BT fields already carried a
004800*                    value for, and it never overwrites a figure
004900*                    that P2's own maths already checked out.
005000*
005100* Changes:
005200* 02/1992    gh  - Written.  Lifted the label-scan idea off the
005300*                  old paper-coding sheet audit clerks used to do
005400*                  by hand before the fields were keyed.
005500* 09/1998    mk  - Y2K pass - no date math of its own, log entry
005600*                  kept for the audit trail anyway.
005700* 19/09/25   jb  - 3.3.00 Version update and builds reset.
005800* 08/12/25   gh  - Rewritten for the BT-code field store - every
005900*                  rule below now fills or replaces a BT-FIELD
006000*                  row instead of writing straight to a report.
006100* 21/01/26   gh  - R-AUDIT-BT112-001 and kin were picking up the
006200*                  VAT-id line as an amount source when the VAT
006300*                  id happened to sit right under "Gesamtbetrag" -
006400*                  lines holding a VAT-id pattern are now skipped
006500*                  outright.  LXI-199.
006600* 25/02/26   gh  - R-AUDIT-BT20-001 was overwriting a long terms
006700*                  paragraph with a short "Zahlbar bis" guess -
006800*                  it no longer replaces a longer text with a
006900*                  shorter one.  LXI-255.
007000* 02/08/26   gh  - No logic change - walked every rule below and
007100*                  wrote up why each label list and lookahead
007200*                  window is shaped the way it is, after the
007300*                  review of this module asked for it in plain
007400*                  language rather than left to be inferred from
007500*                  the PARSEDATE/PARSEDEC calls alone.  LXI-266.
007600*
007700*    Known limitations.  A needle longer than 30 characters or a
007800*                    haystack line longer than 120 is silently
007900*                    not matched rather than flagged - 2065/2066
008000*                    were sized for the label vocabulary this
008100*                    module actually carries, not as a general-
008200*                    purpose string search.  Widen WS-Needle/
008300*                    WS-Hay there first if a longer label ever
008400*                    needs adding to one of the tables above.
008500*
008600*    Worked example.  Sample invoice's BT-20 line reads "Zahlbar
008700*                    bis 28.03.2024 ohne Abzug" under the
008800*                    "Zahlbar" needle - 2072 trims it back to
008900*                    "28.03.2024 ohne Abzug" (everything from
009000*                    the needle's end to the line's own end),
009100*                    2050 finds a date in it, fills BT-20 with
009200*                    the whole sentence, status "derived",
009300*                    source "pdf_audit", confidence .25, exactly
009400*                    as LI-AA-Derivation records it.
009500*
009600*    Sample wording.  A few real lines (anonymised) this module
009700*                    is actually built to read, kept here so the
009800*                    label tables above make sense on their own:
009900*
010000*                      Rechnungs-Nr: RE-2024-00871
010100*                      Rechnungsdatum: 14.03.2024
010200*                      Zahlbar bis 28.03.2024 ohne Abzug
010300*                      Gesamtbetrag in EUR: 1.284,50
010400*                      Zwischensumme (Nettobetrag): 1.079,41
010500*                      MwSt. 19%: 205,09
010600*                      Servicepaket
010700*                      24,90
010800*                      Eingeloester Gutschein
010900*                      -15,00
011000*
011100*****************************************************************
011200*
011300  environment             division.
011400*================================
011500*
011600  configuration           section.
011700  special-names.
011800      class german-digit is "0" thru "9".
011900*
012000  data                    division.
012100*=======================
012200*
012300  working-storage section.
012400*------------------------
012500  77  Prog-Name           pic x(15) value "LI005  (3.02)".
012600*
012700*    WS-Want-Code/WS-Want-Line-Id tell FIND-HEADER/FIND-LINE-FIELD
012800*    which TEXT-BT-Code (or which line number) to stop searching
012900*    for; WS-Hdr-Found/WS-Lin-Found are what the callers test.
013000  01  WS-Want-Code        pic x(6).
013100  01  WS-Want-Line-Id     pic 9(4).
013200  01  WS-Hdr-Found        pic x value "N".
013300  01  WS-Lin-Found        pic x value "N".
013400*
013500*    LIWSAMT - the packed-decimal amount work area 1000-Parse-
013600*    Decimal fills in; shared with LI010/LI020/LI040 so a figure
013700*    parsed here looks the same way there.
013800  copy "LIWSAMT.cob".
013900*    LIWSTOK - the token-array scratch the needle/line helpers
014000*    split a text line into before testing each word.
014100  copy "LIWSTOK.cob".
014200*
014300*    Generic needle / line-scan scratch - same idiom as LI040.
014400*
014500  01  WS-Needle-Ws.
014600      03  WS-Needle              pic x(30).
014700      03  WS-Needle-Upper        pic x(30).
014800      03  WS-Needle-Len          pic 9(2) comp.
014900      03  WS-Hay                 pic x(120).
015000      03  WS-Hay-Upper           pic x(120).
015100      03  WS-Needle-Found        pic x value "N".
015200      03  WS-Nd-Ix               pic 9(2) comp.
015300      03  WS-Hs-Ix               pic 9(4) comp.
015400      03  WS-Match-Ix            pic 9(4) comp.
015500      03  WS-Match-Len           pic 9(2) comp.
015600*
015700*    Every LI-AA-Status this module ever writes is one of two
015800*    words - "derived" when the structured field was blank and
015900*    this pass is the only source the row has, "corrected" when
016000*    a structured value was already there and the free text
016100*    plainly disagreed with it.  LI-AA-Source is always
016200*    "pdf_audit" and LI-AA-Confidence is always .25 - low enough
016300*    that P2's own maths, or a later manual correction, always
016400*    wins a tie against a guess read off free text.
016500*
016600*    Shared across every label-table walk below - WS-Lbl-Ix is
016700*    the index into whichever BLn-Label table is being tried,
016800*    WS-Lbl-Txt-Ix is where in the TEXT table the hit line sat.
016900  01  WS-Lbl-Ws.
017000      03  WS-Lbl-Ix              pic 9(2) comp.
017100      03  WS-Lbl-Count           pic 9(2) comp.
017200      03  WS-Lbl-Found           pic x value "N".
017300      03  WS-Lbl-Txt-Ix          pic 9(4) comp.
017400*
017500*    Whatever a rule thinks it found before it is sure enough to
017600*    patch - text, decimal or ISO-date form depending on which
017700*    rule is running, plus the lookahead-window bookkeeping the
017800*    date rules need.
017900  01  WS-Cand-Ws.
018000      03  WS-Cand-Text           pic x(60).
018100      03  WS-Cand-Found          pic x value "N".
018200      03  WS-Cand-Decimal        pic s9(9)v9999 comp-3.
018300      03  WS-Cand-Iso            pic x(10).
018400      03  WS-Colon-Pos           pic 9(3) comp.
018500      03  WS-Best-Iso            pic x(10).
018600      03  WS-Look-Ix             pic 9(4) comp.
018700      03  WS-Look-Limit          pic 9(4) comp.
018800      03  WS-Tok-Ix              pic 9(3) comp.
018900      03  WS-Has-Digit           pic x value "N".
019000*
019100*    Label tables - one occurs-table per BT rule below, all
019200*    scanned via the same 2065/2069 needle helpers.
019300*
019400*    Five spellings of "invoice number" this shop's customers
019500*    have actually printed - German formal, German short, two
019600*    English variants and the old house abbreviation.
019700  01  WS-Bt1-Labels.
019800      03  filler pic x(20) value "RECHNUNGS-NR".
019900      03  filler pic x(20) value "RECHNUNGSNUMMER".
020000      03  filler pic x(20) value "INVOICE NO".
020100      03  filler pic x(20) value "INVOICE #".
020200      03  filler pic x(20) value "RECHNUNG NR".
020300  01  WS-Bt1-Lbl-Tab redefines WS-Bt1-Labels.
020400      03  BL1-Label occurs 5 times indexed by LI-Bl1-Ix
020500                      pic x(20).
020600*
020700*    Issue-date labels - "Datum" alone is risky (it can catch a
020800*    due-date line too) so it is listed last, tried only after
020900*    the two unambiguous ones fail.
021000  01  WS-Bt2-Labels.
021100      03  filler pic x(20) value "RECHNUNGSDATUM".
021200      03  filler pic x(20) value "INVOICE DATE".
021300      03  filler pic x(20) value "DATUM".
021400  01  WS-Bt2-Lbl-Tab redefines WS-Bt2-Labels.
021500      03  BL2-Label occurs 3 times indexed by LI-Bl2-Ix
021600                      pic x(20).
021700*
021800*    Due-date labels - "zahlbar bis" gets its own dedicated
021900*    lookahead in 2030 below because it is by far the commonest
022000*    wording; these three are the fallback.
022100  01  WS-Bt9-Labels.
022200      03  filler pic x(20) value "ZAHLBAR BIS".
022300      03  filler pic x(20) value "FAELLIG".
022400      03  filler pic x(20) value "DUE DATE".
022500  01  WS-Bt9-Lbl-Tab redefines WS-Bt9-Labels.
022600      03  BL9-Label occurs 3 times indexed by LI-Bl9-Ix
022700                      pic x(20).
022800*
022900*    Gross-total labels - "Gesamtbetrag in EUR" listed ahead of
023000*    plain "Gesamtbetrag" so the currency-qualified wording
023100*    wins when an invoice happens to carry both.
023200  01  WS-Bt112-Labels.
023300      03  filler pic x(20) value "GESAMTBETRAG IN EUR".
023400      03  filler pic x(20) value "GESAMTBETRAG".
023500      03  filler pic x(20) value "INVOICE TOTAL".
023600      03  filler pic x(20) value "TOTAL AMOUNT".
023700      03  filler pic x(20) value "BRUTTOBETRAG".
023800  01  WS-Bt112-Lbl-Tab redefines WS-Bt112-Labels.
023900      03  BL112-Label occurs 5 times indexed by LI-Bl112-Ix
024000                       pic x(20).
024100*
024200*    Net-total labels - "Berechnungsgrundlage" (literally
024300*    "basis of calculation") is a wholesaler-invoice wording,
024400*    kept here because one of this shop's larger accounts uses
024500*    it instead of plain "Nettobetrag".
024600  01  WS-Bt109-Labels.
024700      03  filler pic x(20) value "ZWISCHENSUMME".
024800      03  filler pic x(20) value "NETTOBETRAG".
024900      03  filler pic x(20) value "GESAMTSUMME NETTO".
025000      03  filler pic x(20) value "BERECHNUNGSGRUNDLAGE".
025100      03  filler pic x(20) value "SUBTOTAL".
025200  01  WS-Bt109-Lbl-Tab redefines WS-Bt109-Labels.
025300      03  BL109-Label occurs 5 times indexed by LI-Bl109-Ix
025400                       pic x(20).
025500*
025600*    VAT-amount labels - three-letter abbreviations only;
025700*    spelling them out full would also match inside phrases
025800*    like "inkl. MwSt." that 2090's reject list is there to
025900*    screen back out.
026000  01  WS-Bt110-Labels.
026100      03  filler pic x(20) value "MWST".
026200      03  filler pic x(20) value "UST".
026300      03  filler pic x(20) value "VAT".
026400  01  WS-Bt110-Lbl-Tab redefines WS-Bt110-Labels.
026500      03  BL110-Label occurs 3 times indexed by LI-Bl110-Ix
026600                       pic x(20).
026700*
026800*    Amount-due labels - "Zahlbetrag"/"Betrag faellig" cover
026900*    the domestic wording, "amount due" the English invoices.
027000  01  WS-Bt115-Labels.
027100      03  filler pic x(20) value "ZAHLBETRAG".
027200      03  filler pic x(20) value "AMOUNT DUE".
027300      03  filler pic x(20) value "BETRAG FAELLIG".
027400  01  WS-Bt115-Lbl-Tab redefines WS-Bt115-Labels.
027500      03  BL115-Label occurs 3 times indexed by LI-Bl115-Ix
027600                       pic x(20).
027700*
027800*    WS-Reject-1/2/3 are the "this word on the line means skip
027900*    it" list FIND-AMOUNT-AFTER checks - three slots, spaces
028000*    where a rule does not need one, covers every totals rule
028100*    below without a variable-length table.
028200  01  WS-Amt-Ws.
028300      03  WS-Amt-Found           pic x value "N".
028400      03  WS-Amt-Decimal         pic s9(9)v9999 comp-3.
028500      03  WS-Reject-1            pic x(20).
028600      03  WS-Reject-2            pic x(20).
028700      03  WS-Reject-3            pic x(20).
028800      03  WS-Reject-Ix           pic 9(1) comp.
028900      03  WS-Reject-Hit          pic x value "N".
029000*
029100  linkage                 section.
029200*==================
029300*
029400*    LIWSTAB - the TEXT-Line table this whole module reads,
029500*    filled upstream by the audit step before P4 ever runs.
029600  copy "LIWSTAB.cob".
029700*    LIWSNRM - the same BT-coded work area P1/P2/P3 share, so a
029800*    patch written here lands exactly where they expect to find it.
029900  copy "LIWSNRM.cob".
030000*
030100  procedure               division using LI-Work-Area.
030200*=====================================================
030300*
030400*    One pass, fixed order - BT-1 first so a later rule can see
030500*    whatever invoice number it turned up, the rest follow the
030600*    same order the old paper audit sheet listed them in.
030700*
030800*    Rule            BT code    What it reads off the free text.
030900*    ----            -------    --------------------------------
031000*    2010            BT-1       Invoice number, off a label or,
031100*                               failing that, the token under
031200*                               the word "Nummer".
031300*    2020            BT-2       Issue date, near Rechnungsdatum
031400*                               /Invoice date/Datum.
031500*    2030            BT-9       Due date, near Zahlbar bis or
031600*                               one of its fallback labels.
031700*    2040            BT-5       Currency code, EUR/USD/GBP (or
031800*                               a bare dollar sign for USD).
031900*    2050            BT-20      Payment terms sentence, built
032000*                               off BT-9 when no wording fits.
032100*    2060            BT-31      Seller VAT id, DE-shaped.
032200*    2070/2076       BT-112     Gross total, off a label.
032300*    2080/2076       BT-109     Net total, shipping-line aware.
032400*    2090/2076       BT-110     VAT amount, rate-line aware.
032500*    2100/2076       BT-115     Amount due, off a label.
032600*    2110/2076       BT-92      Servicepaket deposit, line 1-8.
032700*    2120            BT-147     Voucher deduction, line 1 only.
032800*
032900  2000-Audit-Phase.
033000      move     0 to LI-Patches-Audit.
033100      perform  2010-R-Audit-Bt1-001     thru 2010-Exit.
033200      perform  2020-R-Audit-Bt2-001     thru 2020-Exit.
033300      perform  2030-R-Audit-Bt9-001     thru 2030-Exit.
033400      perform  2040-R-Audit-Bt5-001     thru 2040-Exit.
033500      perform  2050-R-Audit-Bt20-001    thru 2050-Exit.
033600      perform  2060-R-Audit-Bt31-001    thru 2060-Exit.
033700      perform  2070-R-Audit-Bt112-001   thru 2070-Exit.
033800      perform  2080-R-Audit-Bt109-001   thru 2080-Exit.
033900      perform  2090-R-Audit-Bt110-001   thru 2090-Exit.
034000      perform  2100-R-Audit-Bt115-001   thru 2100-Exit.
034100      perform  2110-R-Audit-Bt92-001    thru 2110-Exit.
034200      perform  2120-R-Audit-Bt147-001   thru 2120-Exit.
034300      goback.
034400*
034500*    --------------------------------------------------------
034600*    2005  Generic header lookup - WS-Want-Code in, sets
034700*          LI-Hdr-Ix and WS-Hdr-Found.
034800*
034900*          The table it walks is the one P1 built and P2/P3
035000*          already ran over, never the raw extractor output -
035100*          this module only ever sees what survived those.
035200*    --------------------------------------------------------
035300  2005-Find-Header.
035400*    Every header-fill rule below starts here - there is no
035500*    sense duplicating this table walk seven times over.
035600      move     "N" to WS-Hdr-Found.
035700      set      LI-Hdr-Ix to 1.
035800*    Walk the header table top to bottom, there are never more
035900*    than a handful of rows so a straight scan is plenty.
036000  2006-Find-Header-Loop.
036100      if       LI-Hdr-Ix > LI-Header-Count
036200               go to 2005-Exit.
036300      if       HT-Code (LI-Hdr-Ix) = WS-Want-Code
036400               move "Y" to WS-Hdr-Found
036500               go to 2005-Exit.
036600      set      LI-Hdr-Ix up by 1.
036700      go       to 2006-Find-Header-Loop.
036800  2005-Exit.
036900      exit.
037000*
037100*    --------------------------------------------------------
037200*    2009  Generic line-field lookup - WS-Want-Code and
037300*          WS-Want-Line-Id in, sets LI-Lin-Ix/WS-Lin-Found.
037400*
037500*          Mirrors 2005 exactly, just one level down - the LINE
037600*          table instead of the HEADER one, a line-id compare
037700*          added to the BT-code compare.
037800*    --------------------------------------------------------
037900  2009-Find-Line-Field.
038000*    Only BT-147 (the line-1 voucher rule) needs this one - kept
038100*    generic anyway, the way 2005 is, in case a second line-level
038200*    audit rule ever gets added.
038300      move     "N" to WS-Lin-Found.
038400      set      LI-Lin-Ix to 1.
038500*    Line-id and BT-code both have to match - a BT-147 on line 1
038600*    is not the same row as a BT-147 on line 2.
038700  2009a-Find-Line-Loop.
038800      if       LI-Lin-Ix > LI-Line-Count
038900               go to 2009-Exit.
039000      if       LT-Line-Id (LI-Lin-Ix) = WS-Want-Line-Id
039100         and   LT-Code    (LI-Lin-Ix) = WS-Want-Code
039200               move "Y" to WS-Lin-Found
039300               go to 2009-Exit.
039400      set      LI-Lin-Ix up by 1.
039500      go       to 2009a-Find-Line-Loop.
039600  2009-Exit.
039700      exit.
039800*
039900*    --------------------------------------------------------
040000*    2065  Case-folded substring test - WS-Needle in WS-Hay;
040100*          on a hit WS-Hs-Ix/WS-Needle-Len mark where and how
040200*          long the match was, good enough to slice the rest
040300*          of the line off with.
040400*
040500*          Deliberately a plain linear scan, not a Boyer-Moore
040600*          or anything clever - every needle this module ever
040700*          hands it is a short fixed label or currency word, and
040800*          every haystack is one 120-byte text line, so the
040900*          straightforward approach is both fast enough and
041000*          easy for the next programmer to step through by eye.
041100*    --------------------------------------------------------
041200  2065-Needle-In-Line.
041300*    Case-fold both sides before comparing - invoice text comes
041400*    in every capitalisation the PDF extractor felt like that day.
041500      move     WS-Needle to WS-Needle-Upper.
041600      inspect  WS-Needle-Upper converting LI-Lower-Case
041700                                        to LI-Upper-Case.
041800      move     WS-Hay to WS-Hay-Upper.
041900      inspect  WS-Hay-Upper converting LI-Lower-Case
042000                                     to LI-Upper-Case.
042100      move     0 to WS-Needle-Len.
042200      move     1 to WS-Nd-Ix.
042300*    Needle length capped at 30 - nothing this module scans for
042400*    is ever longer than a label or a currency word.
042500  2066-Len-Loop.
042600      if       WS-Nd-Ix > 30
042700               go to 2066-Len-Done.
042800      if       WS-Needle-Upper (WS-Nd-Ix:1) = space
042900               go to 2066-Len-Done.
043000      add      1 to WS-Needle-Len.
043100      add      1 to WS-Nd-Ix.
043200      go       to 2066-Len-Loop.
043300*    Empty needle can never match - bail rather than scan.
043400  2066-Len-Done.
043500      move     "N" to WS-Needle-Found.
043600      if       WS-Needle-Len = 0
043700               go to 2065-Exit.
043800      move     1 to WS-Hs-Ix.
043900*    Straight character-by-character slide down the 120-byte
044000*    line; first hit wins, good enough for a one-line haystack.
044100  2067-Scan-Hay-Loop.
044200      if       WS-Hs-Ix + WS-Needle-Len - 1 > 120
044300               go to 2065-Exit.
044400      if       WS-Hay-Upper (WS-Hs-Ix:WS-Needle-Len) =
044500                  WS-Needle-Upper (1:WS-Needle-Len)
044600               move "Y" to WS-Needle-Found
044700               move WS-Needle-Len to WS-Match-Len
044800               go to 2065-Exit.
044900      add      1 to WS-Hs-Ix.
045000      go       to 2067-Scan-Hay-Loop.
045100  2065-Exit.
045200      exit.
045300*
045400*    --------------------------------------------------------
045500*    2069  Scan the whole TEXT table for the first line
045600*          matching WS-Needle, leaves WS-Lbl-Txt-Ix on it.
045700*
045800*          Top-to-bottom order matters for a couple of callers -
045900*          2050's fallback sentence and 2120's voucher line both
046000*          rely on the FIRST matching line winning, not the last.
046100*    --------------------------------------------------------
046200  2069-Text-Scan.
046300*    Stops at the first hit - good enough, this shop's invoices
046400*    do not repeat a label line twice.
046500      move     "N" to WS-Needle-Found.
046600      set      LI-Txt-Ix to 1.
046700*    First matching line wins - labels on this shop's invoices
046800*    never repeat, so there is no need to keep scanning past it.
046900  2069a-Scan-Loop.
047000      if       LI-Txt-Ix > LI-Text-Count
047100               go to 2069-Exit.
047200      move     XT-Line (LI-Txt-Ix) to WS-Hay.
047300      perform  2065-Needle-In-Line thru 2065-Exit.
047400      if       WS-Needle-Found = "Y"
047500               move LI-Txt-Ix to WS-Lbl-Txt-Ix
047600               go to 2069-Exit.
047700      set      LI-Txt-Ix up by 1.
047800      go       to 2069a-Scan-Loop.
047900  2069-Exit.
048000      exit.
048100*
048200*    --------------------------------------------------------
048300*    2072  Text after the matched needle on WS-Hay, with any
048400*          leading ":"/"#" and spaces dropped, right-trimmed
048500*          into WS-Cand-Text.
048600*
048700*          Runs against the same needle/hay pair 2065 just
048800*          matched - callers never reset WS-Hay between the
048900*          two, so this one trusts WS-Hs-Ix/WS-Needle-Len as
049000*          2065 left them.
049100*    --------------------------------------------------------
049200  2072-Text-After-Needle.
049300*    Punctuation-skip lives in 2073 below so this paragraph stays
049400*    a one-statement-per-step walk through the label hit.
049500      move     spaces to WS-Cand-Text.
049600      move     WS-Hs-Ix to WS-Lbl-Ix.
049700      add      WS-Needle-Len to WS-Lbl-Ix.
049800*    Eats the colon/hash/space the label usually leaves behind
049900*    so WS-Cand-Text starts on the value, not on stray punctuation.
050000  2073-Skip-Punct.
050100      if       WS-Lbl-Ix > 120
050200               go to 2072-Exit.
050300      if       WS-Hay (WS-Lbl-Ix:1) = ":"
050400         or    WS-Hay (WS-Lbl-Ix:1) = "#"
050500         or    WS-Hay (WS-Lbl-Ix:1) = space
050600               add 1 to WS-Lbl-Ix
050700               go to 2073-Skip-Punct.
050800      if       WS-Lbl-Ix > 120
050900               go to 2072-Exit.
051000      move     WS-Hay (WS-Lbl-Ix:120 - WS-Lbl-Ix + 1)
051100                 to WS-Cand-Text.
051200  2072-Exit.
051300      exit.
051400*
051500*    --------------------------------------------------------
051600*    2075  Does this text line carry a VAT-id-shaped token
051700*          (2 letters then 8-12 digits) - amount/label scans
051800*          skip such a line outright - ops does not want
051900*          a VAT id mistaken for an amount or a BT-1 number.
052000*
052100*          Pattern test is deliberately loose - two non-digits
052200*          then two digits is close enough to "DE123456789" for
052300*          this purpose, it does not have to be a real country
052400*          code to be worth skipping.
052500*    --------------------------------------------------------
052600  2075-Line-Has-Vatid.
052700*    Cheap enough to call on every candidate line - this is what
052800*    LXI-199 added after a VAT id under "Gesamtbetrag" got read
052900*    as the total.
053000      move     "N" to WS-Needle-Found.
053100      move     1 to WS-Hs-Ix.
053200*    Two letters then two digits, read right off the character
053300*    positions - cheaper than a REDEFINES-based token split for
053400*    a one-shot pattern test like this.
053500  2075a-Scan.
053600      if       WS-Hs-Ix > 106
053700               go to 2075-Exit.
053800      if       WS-Hay (WS-Hs-Ix:1) not = german-digit
053900         and   WS-Hay (WS-Hs-Ix + 1:1) not = german-digit
054000         and   WS-Hay (WS-Hs-Ix + 2:1) = german-digit
054100         and   WS-Hay (WS-Hs-Ix + 3:1) = german-digit
054200               move "Y" to WS-Needle-Found
054300               go to 2075-Exit.
054400      add      1 to WS-Hs-Ix.
054500      go       to 2075a-Scan.
054600  2075-Exit.
054700      exit.
054800*
054900*    --------------------------------------------------------
055000*    2010  R-AUDIT-BT1-001 - invoice number off a label, or
055100*          the first token carrying a digit within 4 lines of
055200*          a "Nummer"/"Rechnungs-Nr" line when no label line
055300*          gave up a value directly.
055400*
055500*          First rule this module ever runs, by design - every
055600*          later rule's LI-AA-Derivation text can safely assume
055700*          BT-1 was already tried, even though none of them
055800*          actually read it back.
055900*    --------------------------------------------------------
056000  2010-R-Audit-Bt1-001.
056100*    Label list built off real invoices this shop has actually
056200*    seen go through - extend WS-Bt1-Labels, not this logic,
056300*    if a new wording turns up.
056400      move     "BT-1" to WS-Want-Code.
056500      perform  2005-Find-Header thru 2005-Exit.
056600      if       WS-Hdr-Found = "Y"
056700         and   HT-Value (LI-Hdr-Ix) not = spaces
056800               go to 2010-Exit.
056900      move     "N" to WS-Cand-Found.
057000      set      LI-Bl1-Ix to 1.
057100*    Try every BT-1 label in turn; first one that both appears
057200*    in the text and yields a non-blank candidate wins.
057300  2011-Lbl-Loop.
057400      if       LI-Bl1-Ix > 5
057500               go to 2013-Lookahead.
057600      move     BL1-Label (LI-Bl1-Ix) to WS-Needle.
057700      perform  2069-Text-Scan thru 2069-Exit.
057800      if       WS-Needle-Found = "N"
057900               set LI-Bl1-Ix up by 1
058000               go to 2011-Lbl-Loop.
058100      move     XT-Line (WS-Lbl-Txt-Ix) to WS-Hay.
058200      perform  2065-Needle-In-Line thru 2065-Exit.
058300      if       WS-Needle-Found = "N"
058400               set LI-Bl1-Ix up by 1
058500               go to 2011-Lbl-Loop.
058600      perform  2072-Text-After-Needle thru 2072-Exit.
058700      if       WS-Cand-Text not = spaces
058800               move "Y" to WS-Cand-Found
058900               go to 2015-Fill.
059000      set      LI-Bl1-Ix up by 1.
059100      go       to 2011-Lbl-Loop.
059200*    No label matched - fall back to the old paper-register
059300*    habit of reading the token off the line under "Nummer".
059400  2013-Lookahead.
059500      set      LI-Txt-Ix to 1.
059600*    Hunting for the anchor line itself before scanning ahead
059700*    of it.
059800  2013a-Find-Anchor.
059900      if       LI-Txt-Ix > LI-Text-Count
060000               go to 2010-Exit.
060100      move     XT-Line (LI-Txt-Ix) to WS-Hay.
060200      move     "Nummer" to WS-Needle.
060300      perform  2065-Needle-In-Line thru 2065-Exit.
060400      if       WS-Needle-Found = "Y"
060500               go to 2014-Scan-Ahead.
060600      set      LI-Txt-Ix up by 1.
060700      go       to 2013a-Find-Anchor.
060800*    Window pinned at 4 lines past the anchor - wider than that
060900*    and the scan starts picking up the next section's numbers.
061000  2014-Scan-Ahead.
061100      move     LI-Txt-Ix to WS-Look-Ix.
061200      add      4 to WS-Look-Ix.
061300      set      WS-Look-Limit to LI-Txt-Ix.
061400      add      4 to WS-Look-Limit.
061500*    Stop at end of table or end of window, whichever comes
061600*    first.
061700  2014a-Ahead-Loop.
061800      if       LI-Txt-Ix >= WS-Look-Limit
061900         or    LI-Txt-Ix > LI-Text-Count
062000               go to 2010-Exit.
062100      set      LI-Txt-Ix up by 1.
062200      move     XT-Line (LI-Txt-Ix) to WS-Hay.
062300      move     "N" to WS-Has-Digit.
062400      move     1 to WS-Hs-Ix.
062500*    Any digit anywhere on the line is good enough here - this
062600*    is a last-resort guess, not a format check.
062700  2014b-Digit-Scan.
062800      if       WS-Hs-Ix > 120
062900               go to 2014c-Check.
063000      if       WS-Hay (WS-Hs-Ix:1) = german-digit
063100               move "Y" to WS-Has-Digit.
063200      add      1 to WS-Hs-Ix.
063300      go       to 2014b-Digit-Scan.
063400*    Only the first 60 bytes travel forward - plenty for an
063500*    invoice number, and LI-AA-New-Value is not wide enough for
063600*    a whole text line anyway.
063700  2014c-Check.
063800      if       WS-Has-Digit = "Y"
063900               move WS-Hay (1:60) to WS-Cand-Text
064000               move "Y" to WS-Cand-Found
064100               go to 2015-Fill.
064200      go       to 2014a-Ahead-Loop.
064300*    Builds the patch row the same way every rule in this module
064400*    does - scope/code/value/status/source/rule-id/derivation,
064500*    then hand it to the shared APPLY-PATCH paragraph.
064600  2015-Fill.
064700      move     "H" to LI-AA-Scope.
064800      move     "BT-1" to LI-AA-Code.
064900      move     WS-Cand-Text to LI-AA-New-Value.
065000      move     "derived" to LI-AA-Status.
065100      move     "pdf_audit" to LI-AA-Source.
065200      move     "R-AUDIT-BT1-001" to LI-AA-Rule-Id.
065300      move     "invoice number read off the free text"
065400                 to LI-AA-Derivation.
065500*    Row built above - this is where it actually lands on the
065600*    field store and the corrections trail together.
065700      perform  9000-Apply-Patch thru 9000-Exit.
065800      if       LI-AA-Found = "Y"
065900               move .25 to HT-Confidence (LI-Hdr-Ix)
066000               add 1 to LI-Patches-Audit.
066100  2010-Exit.
066200      exit.
066300*
066400*    --------------------------------------------------------
066500*    2025  Amount off a TEXT line - whatever sits past the
066600*          line's last colon, or the whole line when there is
066700*          none, handed to PARSEDEC.
066800*
066900*          Last colon, not first - a line like "MwSt. 19%: 205,09"
067000*          has one in the label itself, the figure always sits
067100*          after the final one.
067200*    --------------------------------------------------------
067300  2025-Amount-From-Line.
067400      move     XT-Line (WS-Lbl-Txt-Ix) to WS-Hay.
067500      move     0 to WS-Colon-Pos.
067600      move     120 to WS-Hs-Ix.
067700*    Right-to-left so a line with more than one colon still
067800*    yields the figure after the LAST one, not the first.
067900  2025a-Colon-Scan.
068000      if       WS-Hs-Ix < 1
068100               go to 2025b-Colon-Done.
068200      if       WS-Hay (WS-Hs-Ix:1) = ":"
068300               move WS-Hs-Ix to WS-Colon-Pos
068400               go to 2025b-Colon-Done.
068500      subtract 1 from WS-Hs-Ix.
068600      go       to 2025a-Colon-Scan.
068700*    No colon on the line at all - PARSEDEC gets fed the whole
068800*    line and is left to make what sense of it it can.
068900  2025b-Colon-Done.
069000      move     spaces to LN-In-Text.
069100      if       WS-Colon-Pos not = 0
069200         and   WS-Colon-Pos < 120
069300               move WS-Hay (WS-Colon-Pos + 1:
069400                        120 - WS-Colon-Pos) to LN-In-Text
069500      else
069600               move WS-Hay to LN-In-Text.
069700      move     "PARSEDEC" to LN-Function.
069800      call     "LINORM" using LI-Norm-Args.
069900      if       LN-Out-Valid = "Y"
070000               move "Y" to WS-Amt-Found
070100               move LN-Out-Decimal to WS-Amt-Decimal
070200      else
070300               move "N" to WS-Amt-Found.
070400  2025-Exit.
070500      exit.
070600*
070700*    --------------------------------------------------------
070800*    2026  Does WS-Hay carry one of WS-Reject-1/2/3 (spaces
070900*          mean unused) - a line that does, is not a usable
071000*          amount source for the rule now running.
071100*
071200*          Three slots rather than a variable-length table - no
071300*          rule below has ever needed more than three reject
071400*          words at once, and three keeps the caller's setup a
071500*          plain MOVE rather than a table-build.
071600*    --------------------------------------------------------
071700  2026-Line-Is-Rejected.
071800*    Three slots, checked in order, first hit wins - callers that
071900*    only need one or two reject words leave the rest at spaces.
072000      move     "N" to WS-Reject-Hit.
072100      move     WS-Reject-1 to WS-Needle.
072200      if       WS-Needle not = spaces
072300               perform 2065-Needle-In-Line thru 2065-Exit
072400               if WS-Needle-Found = "Y"
072500                  move "Y" to WS-Reject-Hit
072600                  go to 2026-Exit
072700               end-if.
072800      move     WS-Reject-2 to WS-Needle.
072900      if       WS-Needle not = spaces
073000               perform 2065-Needle-In-Line thru 2065-Exit
073100               if WS-Needle-Found = "Y"
073200                  move "Y" to WS-Reject-Hit
073300                  go to 2026-Exit
073400               end-if.
073500      move     WS-Reject-3 to WS-Needle.
073600      if       WS-Needle not = spaces
073700               perform 2065-Needle-In-Line thru 2065-Exit
073800               if WS-Needle-Found = "Y"
073900                  move "Y" to WS-Reject-Hit
074000               end-if.
074100  2026-Exit.
074200      exit.
074300*
074400*    --------------------------------------------------------
074500*    2027  FIND_AMOUNT_AFTER(WS-Needle) with the reject-word
074600*          and VAT-id-line checks the TEXT AUDIT labels need -
074700*          walks the whole table, skips a hit line that is
074800*          vat-id-shaped or carries a reject word, takes the
074900*          amount off that line or, failing that, the very
075000*          next one.
075100*
075200*          Busiest single paragraph in this module by call count -
075300*          every one of the five totals rules (BT-112/109/110/
075400*          115/92) routes its label walk through here.
075500*    --------------------------------------------------------
075600  2027-Find-Amount-After.
075700*    The workhorse behind every totals rule from BT-112 down to
075800*    BT-92 - label hit, not a VAT-id line, not a reject word, then
075900*    the amount off that line or (failing that) the next one.
076000      move     "N" to WS-Amt-Found.
076100      set      LI-Txt-Ix to 1.
076200*    Label match, then the reject-word and VAT-id guards, in
076300*    that order - cheapest check first.
076400  2027a-Scan.
076500      if       LI-Txt-Ix > LI-Text-Count
076600               go to 2027-Exit.
076700      move     XT-Line (LI-Txt-Ix) to WS-Hay.
076800      perform  2065-Needle-In-Line thru 2065-Exit.
076900      if       WS-Needle-Found = "N"
077000               set LI-Txt-Ix up by 1
077100               go to 2027a-Scan.
077200*    VAT-id guard - a line like "DE123456789" under the label by
077300*    accident is never the amount this rule is after.
077400      perform  2075-Line-Has-Vatid thru 2075-Exit.
077500      if       WS-Needle-Found = "Y"
077600               set LI-Txt-Ix up by 1
077700               go to 2027a-Scan.
077800*    Caller-supplied reject words (shipping/VAT-rate wording)
077900*    screened out here, same as the VAT-id guard above.
078000      perform  2026-Line-Is-Rejected thru 2026-Exit.
078100      if       WS-Reject-Hit = "Y"
078200               set LI-Txt-Ix up by 1
078300               go to 2027a-Scan.
078400      move     LI-Txt-Ix to WS-Lbl-Txt-Ix.
078500      perform  2025-Amount-From-Line thru 2025-Exit.
078600      if       WS-Amt-Found = "Y"
078700               go to 2027-Exit.
078800      if       LI-Txt-Ix not < LI-Text-Count
078900               go to 2027-Exit.
079000*    Label line itself carried no parseable figure - one more
079100*    line tried before giving up, the amount sometimes wraps.
079200      add      1 to LI-Txt-Ix.
079300      move     LI-Txt-Ix to WS-Lbl-Txt-Ix.
079400      perform  2025-Amount-From-Line thru 2025-Exit.
079500  2027-Exit.
079600      exit.
079700*
079800*    --------------------------------------------------------
079900*    2020  R-AUDIT-BT2-001 - issue date: first DD.MM.YYYY or
080000*          YYYY-MM-DD on or just after (lookahead 3) a line
080100*          holding Rechnungsdatum/Invoice date/Datum.
080200*
080300*          Lookahead window is 3 lines, not 4 like BT-9's below -
080400*          the issue date sits closer to its own label on every
080500*          sample this shop has kept, the due date wanders more
080600*          because it sometimes carries its own little sentence.
080700*    --------------------------------------------------------
080800  2020-R-Audit-Bt2-001.
080900*    Runs even when BT-2 already has a value, purely so the
081000*    text-vs-field mismatch case in 2024-Done has something to
081100*    compare against.
081200      move     "BT-2" to WS-Want-Code.
081300      perform  2005-Find-Header thru 2005-Exit.
081400      move     "N" to WS-Cand-Found.
081500      set      LI-Bl2-Ix to 1.
081600*    Any of the three BT-2 labels will do - the text almost
081700*    never carries more than one of them anyway.
081800  2021-Lbl-Loop.
081900      if       LI-Bl2-Ix > 3
082000               go to 2024-Done.
082100      move     BL2-Label (LI-Bl2-Ix) to WS-Needle.
082200      perform  2069-Text-Scan thru 2069-Exit.
082300      if       WS-Needle-Found = "N"
082400               set LI-Bl2-Ix up by 1
082500               go to 2021-Lbl-Loop.
082600      move     WS-Lbl-Txt-Ix to WS-Look-Ix.
082700      move     WS-Lbl-Txt-Ix to WS-Look-Limit.
082800      add      3 to WS-Look-Limit.
082900*    Lookahead window of 3 - a date usually sits on the label
083000*    line itself or within a line or two of it.
083100  2022-Ahead-Loop.
083200      if       WS-Look-Ix > WS-Look-Limit
083300         or    WS-Look-Ix > LI-Text-Count
083400               set LI-Bl2-Ix up by 1
083500               go to 2021-Lbl-Loop.
083600      move     XT-Line (WS-Look-Ix) to LN-In-Text.
083700      move     "PARSEDATE" to LN-Function.
083800      call     "LINORM" using LI-Norm-Args.
083900      if       LN-Out-Valid = "Y"
084000               move LN-Out-Text (1:10) to WS-Cand-Iso
084100               move "Y" to WS-Cand-Found
084200               go to 2024-Done.
084300      set      WS-Look-Ix up by 1.
084400      go       to 2022-Ahead-Loop.
084500*    Skip the patch entirely when the header already carries
084600*    this exact date - no point logging a no-op correction.
084700  2024-Done.
084800      if       WS-Cand-Found = "N"
084900               go to 2020-Exit.
085000      if       WS-Hdr-Found = "Y"
085100         and   HT-Value (LI-Hdr-Ix) (1:10) = WS-Cand-Iso
085200               go to 2020-Exit.
085300      move     "H" to LI-AA-Scope.
085400      move     "BT-2" to LI-AA-Code.
085500      move     WS-Cand-Iso to LI-AA-New-Value.
085600      if       WS-Hdr-Found = "Y" and HT-Value (LI-Hdr-Ix)
085700                  not = spaces
085800               move "corrected" to LI-AA-Status
085900      else
086000               move "derived" to LI-AA-Status.
086100      move     "pdf_audit" to LI-AA-Source.
086200      move     "R-AUDIT-BT2-001" to LI-AA-Rule-Id.
086300      move     "issue date read off the free text"
086400                 to LI-AA-Derivation.
086500*    Same apply-and-log tail as BT-1's above.
086600      perform  9000-Apply-Patch thru 9000-Exit.
086700      if       LI-AA-Found = "Y"
086800               move .25 to HT-Confidence (LI-Hdr-Ix)
086900               add 1 to LI-Patches-Audit.
087000  2020-Exit.
087100      exit.
087200*
087300*    --------------------------------------------------------
087400*    2030  R-AUDIT-BT9-001 - due date: DD.MM.YYYY within six
087500*          lines of a "zahlbar bis" line, else the first date
087600*          after Zahlbar bis/Fällig/Due date.
087700*
087800*          Mirrors BT-2's shape closely enough that a fix made to
087900*          one of these two rules is usually worth checking
088000*          against the other before it is called finished.
088100*    --------------------------------------------------------
088200  2030-R-Audit-Bt9-001.
088300*    "zahlbar bis" tried first because it is the phrase that
088400*    most reliably sits right next to the actual date.
088500      move     "BT-9" to WS-Want-Code.
088600      perform  2005-Find-Header thru 2005-Exit.
088700      move     "N" to WS-Cand-Found.
088800      move     "zahlbar bis" to WS-Needle.
088900      perform  2069-Text-Scan thru 2069-Exit.
089000      if       WS-Needle-Found = "N"
089100               go to 2032-Try-Labels.
089200      move     WS-Lbl-Txt-Ix to WS-Look-Ix.
089300      move     WS-Lbl-Txt-Ix to WS-Look-Limit.
089400      add      6 to WS-Look-Limit.
089500*    Window of 6 lines past "zahlbar bis" - wider than the BT-2
089600*    lookahead because due-date wording tends to run a sentence
089700*    or two before the date itself shows up.
089800  2031-Ahead-Loop.
089900      if       WS-Look-Ix > WS-Look-Limit
090000         or    WS-Look-Ix > LI-Text-Count
090100               go to 2032-Try-Labels.
090200      move     XT-Line (WS-Look-Ix) to LN-In-Text.
090300      move     "PARSEDATE" to LN-Function.
090400      call     "LINORM" using LI-Norm-Args.
090500      if       LN-Out-Valid = "Y"
090600               move LN-Out-Text (1:10) to WS-Cand-Iso
090700               move "Y" to WS-Cand-Found
090800               go to 2034-Done.
090900      set      WS-Look-Ix up by 1.
091000      go       to 2031-Ahead-Loop.
091100*    "zahlbar bis" gave nothing - fall back to the label table
091200*    the way BT-2 does.
091300  2032-Try-Labels.
091400      set      LI-Bl9-Ix to 1.
091500*    Same label-table walk as 2011/2021, just against the BT-9
091600*    labels this time.
091700  2033-Lbl-Loop.
091800      if       LI-Bl9-Ix > 3
091900               go to 2034-Done.
092000      move     BL9-Label (LI-Bl9-Ix) to WS-Needle.
092100      perform  2069-Text-Scan thru 2069-Exit.
092200      if       WS-Needle-Found = "N"
092300               set LI-Bl9-Ix up by 1
092400               go to 2033-Lbl-Loop.
092500      move     WS-Lbl-Txt-Ix to WS-Look-Ix.
092600      set      WS-Look-Limit to WS-Look-Ix.
092700      add      3 to WS-Look-Limit.
092800*    Window of 3 past whichever label line matched.
092900  2033a-Ahead.
093000      if       WS-Look-Ix > WS-Look-Limit
093100         or    WS-Look-Ix > LI-Text-Count
093200               set LI-Bl9-Ix up by 1
093300               go to 2033-Lbl-Loop.
093400      move     XT-Line (WS-Look-Ix) to LN-In-Text.
093500      move     "PARSEDATE" to LN-Function.
093600      call     "LINORM" using LI-Norm-Args.
093700      if       LN-Out-Valid = "Y"
093800               move LN-Out-Text (1:10) to WS-Cand-Iso
093900               move "Y" to WS-Cand-Found
094000               go to 2034-Done.
094100      set      WS-Look-Ix up by 1.
094200      go       to 2033a-Ahead.
094300*    Same already-correct short-circuit as BT-2's 2024-Done.
094400  2034-Done.
094500      if       WS-Cand-Found = "N"
094600               go to 2030-Exit.
094700      if       WS-Hdr-Found = "Y"
094800         and   HT-Value (LI-Hdr-Ix) (1:10) = WS-Cand-Iso
094900               go to 2030-Exit.
095000      move     "H" to LI-AA-Scope.
095100      move     "BT-9" to LI-AA-Code.
095200      move     WS-Cand-Iso to LI-AA-New-Value.
095300      if       WS-Hdr-Found = "Y" and HT-Value (LI-Hdr-Ix)
095400                  not = spaces
095500               move "corrected" to LI-AA-Status
095600      else
095700               move "derived" to LI-AA-Status.
095800      move     "pdf_audit" to LI-AA-Source.
095900      move     "R-AUDIT-BT9-001" to LI-AA-Rule-Id.
096000      move     "due date read off the free text"
096100                 to LI-AA-Derivation.
096200*    Same apply-and-log tail again.
096300      perform  9000-Apply-Patch thru 9000-Exit.
096400      if       LI-AA-Found = "Y"
096500               move .25 to HT-Confidence (LI-Hdr-Ix)
096600               add 1 to LI-Patches-Audit.
096700  2030-Exit.
096800      exit.
096900*
097000*    --------------------------------------------------------
097100*    2040  R-AUDIT-BT5-001 - currency off the wording: EUR
097200*          when the text says EUR, USD when it says USD or
097300*          carries a dollar sign, GBP when it says GBP.
097400*    --------------------------------------------------------
097500  2040-R-Audit-Bt5-001.
097600*    Three currencies only - EUR/USD/GBP cover every customer
097700*    this shop has billed so far; add a fourth branch here if
097800*    that ever changes, the way USD's dollar-sign fallback was
097900*    added.
098000      move     "BT-5" to WS-Want-Code.
098100      perform  2005-Find-Header thru 2005-Exit.
098200      if       WS-Hdr-Found = "Y"
098300         and   HT-Value (LI-Hdr-Ix) not = spaces
098400               go to 2040-Exit.
098500      move     "N" to WS-Cand-Found.
098600*    EUR tried first - it covers the great majority of invoices,
098700*    so the common case exits this chain on its first test.
098800      move     "EUR" to WS-Needle.
098900      perform  2069-Text-Scan thru 2069-Exit.
099000      if       WS-Needle-Found = "Y"
099100               move "EUR" to WS-Cand-Text (1:3)
099200               move "Y" to WS-Cand-Found
099300               go to 2045-Fill.
099400      move     "USD" to WS-Needle.
099500      perform  2069-Text-Scan thru 2069-Exit.
099600      if       WS-Needle-Found = "Y"
099700               move "USD" to WS-Cand-Text (1:3)
099800               move "Y" to WS-Cand-Found
099900               go to 2045-Fill.
100000*    A bare dollar sign counts as USD too - some of the US
100100*    customers' self-billed invoices never spell the code out.
100200      move     "$" to WS-Needle.
100300      perform  2069-Text-Scan thru 2069-Exit.
100400      if       WS-Needle-Found = "Y"
100500               move "USD" to WS-Cand-Text (1:3)
100600               move "Y" to WS-Cand-Found
100700               go to 2045-Fill.
100800      move     "GBP" to WS-Needle.
100900      perform  2069-Text-Scan thru 2069-Exit.
101000      if       WS-Needle-Found = "Y"
101100               move "GBP" to WS-Cand-Text (1:3)
101200               move "Y" to WS-Cand-Found.
101300*    Currency word search ran out with nothing found - leave the
101400*    header field alone rather than patch in a guess.
101500  2045-Fill.
101600      if       WS-Cand-Found = "N"
101700               go to 2040-Exit.
101800      move     "H" to LI-AA-Scope.
101900      move     "BT-5" to LI-AA-Code.
102000      move     WS-Cand-Text (1:3) to LI-AA-New-Value.
102100      move     "derived" to LI-AA-Status.
102200      move     "pdf_audit" to LI-AA-Source.
102300      move     "R-AUDIT-BT5-001" to LI-AA-Rule-Id.
102400      move     "currency word found in invoice text"
102500                 to LI-AA-Derivation.
102600*    Same apply-and-log tail again.
102700      perform  9000-Apply-Patch thru 9000-Exit.
102800      if       LI-AA-Found = "Y"
102900               move .25 to HT-Confidence (LI-Hdr-Ix)
103000               add 1 to LI-Patches-Audit.
103100  2040-Exit.
103200      exit.
103300*
103400*    --------------------------------------------------------
103500*    2050  R-AUDIT-BT20-001 - payment terms: rest of line
103600*          after Zahlbar/Payment terms, kept only when it
103700*          carries a date, a percent sign or an amount/EUR/€;
103800*          else "Zahlbar bis <due date>" when BT-9 is known.
103900*          Never shrinks an existing longer terms text.
104000*    --------------------------------------------------------
104100  2050-R-Audit-Bt20-001.
104200*    "Has a date, percent or amount in it" is the whole test for
104300*    whether a terms candidate is worth keeping - wording alone,
104400*    with nothing concrete in it, is just boilerplate.
104500      move     "BT-20" to WS-Want-Code.
104600      perform  2005-Find-Header thru 2005-Exit.
104700      move     "N" to WS-Cand-Found.
104800*    German wording tried first, English fallback second - the
104900*    shop's own invoices always say "Zahlbar", only a handful of
105000*    export customers' self-billed ones say "Payment terms".
105100      move     "Zahlbar" to WS-Needle.
105200      perform  2069-Text-Scan thru 2069-Exit.
105300      if       WS-Needle-Found = "N"
105400               move "Payment terms" to WS-Needle
105500               perform 2069-Text-Scan thru 2069-Exit.
105600      if       WS-Needle-Found = "N"
105700               go to 2052-Fallback.
105800      move     XT-Line (WS-Lbl-Txt-Ix) to WS-Hay.
105900      perform  2065-Needle-In-Line thru 2065-Exit.
106000      if       WS-Needle-Found = "N"
106100               go to 2052-Fallback.
106200      perform  2072-Text-After-Needle thru 2072-Exit.
106300      if       WS-Cand-Text = spaces
106400               go to 2052-Fallback.
106500*    A terms sentence with neither a percentage, a currency mark
106600*    nor a parseable date/amount in it is not worth keeping -
106700*    check for all three before trusting the candidate text.
106800      move     "N" to WS-Has-Digit.
106900      move     "%" to WS-Needle.
107000      move     WS-Cand-Text to WS-Hay (1:60).
107100      move     spaces to WS-Hay (61:60).
107200      perform  2065-Needle-In-Line thru 2065-Exit.
107300      if       WS-Needle-Found = "Y"
107400               move "Y" to WS-Has-Digit.
107500      if       WS-Has-Digit = "N"
107600               move "EUR" to WS-Needle
107700               perform 2065-Needle-In-Line thru 2065-Exit
107800               if WS-Needle-Found = "Y" move "Y" to WS-Has-Digit
107900               end-if.
108000*    Neither a percent sign nor a currency mark - last resort is
108100*    to hand the whole candidate sentence to LINORM and see
108200*    whether it parses as a date or a decimal on its own.
108300      if       WS-Has-Digit = "N"
108400               move spaces to LN-In-Text
108500               move WS-Cand-Text to LN-In-Text (1:60)
108600               move "PARSEDATE" to LN-Function
108700               call "LINORM" using LI-Norm-Args
108800               if LN-Out-Valid = "Y" move "Y" to WS-Has-Digit
108900               end-if.
109000*    Date test above failed too - one more try as a plain
109100*    decimal before giving up on this candidate altogether.
109200      if       WS-Has-Digit = "N"
109300               move spaces to LN-In-Text
109400               move WS-Cand-Text to LN-In-Text (1:60)
109500               move "PARSEDEC" to LN-Function
109600               call "LINORM" using LI-Norm-Args
109700               if LN-Out-Valid = "Y" move "Y" to WS-Has-Digit
109800               end-if.
109900*    Something concrete turned up somewhere in the sentence -
110000*    good enough to patch BT-20 with, whichever test caught it.
110100      if       WS-Has-Digit = "Y"
110200               move "Y" to WS-Cand-Found
110300               go to 2054-Fill.
110400*    No usable terms wording found - build "Zahlbar bis <date>"
110500*    straight off BT-9 when that much is already known, the way
110600*    the clerks used to write it on the coding sheet by hand.
110700  2052-Fallback.
110800      move     "BT-9" to WS-Want-Code.
110900      perform  2005-Find-Header thru 2005-Exit.
111000      if       WS-Hdr-Found = "N"
111100         or    HT-Value (LI-Hdr-Ix) = spaces
111200               go to 2050-Exit.
111300      move     spaces to WS-Cand-Text.
111400      move     "Zahlbar bis " to WS-Cand-Text (1:12).
111500      move     HT-Value (LI-Hdr-Ix) (1:10) to WS-Cand-Text (13:10).
111600      move     "Y" to WS-Cand-Found.
111700*    Never let this rule shrink a terms text that is already
111800*    longer than the new candidate - a fuller value always wins.
111900  2054-Fill.
112000      move     "BT-20" to WS-Want-Code.
112100      perform  2005-Find-Header thru 2005-Exit.
112200      if       WS-Hdr-Found = "Y"
112300         and   HT-Value (LI-Hdr-Ix) not = spaces
112400         and   HT-Value (LI-Hdr-Ix) not < WS-Cand-Text
112500               go to 2050-Exit.
112600      move     "H" to LI-AA-Scope.
112700      move     "BT-20" to LI-AA-Code.
112800      move     WS-Cand-Text to LI-AA-New-Value.
112900      if       WS-Hdr-Found = "Y" and HT-Value (LI-Hdr-Ix)
113000                  not = spaces
113100               move "corrected" to LI-AA-Status
113200      else
113300               move "derived" to LI-AA-Status.
113400      move     "pdf_audit" to LI-AA-Source.
113500      move     "R-AUDIT-BT20-001" to LI-AA-Rule-Id.
113600      move     "payment terms read off the free text"
113700                 to LI-AA-Derivation.
113800*    Totals rules share this tail by way of 2076 above - this
113900*    is BT-112's own call into it.
114000      perform  9000-Apply-Patch thru 9000-Exit.
114100      if       LI-AA-Found = "Y"
114200               move .25 to HT-Confidence (LI-Hdr-Ix)
114300               add 1 to LI-Patches-Audit.
114400  2050-Exit.
114500      exit.
114600*
114700*    --------------------------------------------------------
114800*    2060  R-AUDIT-BT31-001 - seller VAT id: first "XX" then
114900*          8-12 digits (optional space before the digits),
115000*          the space stripped out of the stored value.
115100*    --------------------------------------------------------
115200  2060-R-Audit-Bt31-001.
115300*    Pattern assumes a German-style VAT id (2 letters, 8-12
115400*    digits) - the rest of the canonicalization run does not see
115500*    enough non-DE sellers yet to warrant widening this.
115600      move     "BT-31" to WS-Want-Code.
115700      perform  2005-Find-Header thru 2005-Exit.
115800      if       WS-Hdr-Found = "Y"
115900         and   HT-Value (LI-Hdr-Ix) not = spaces
116000               go to 2060-Exit.
116100      move     "N" to WS-Cand-Found.
116200      set      LI-Txt-Ix to 1.
116300*    Walk every text line looking for the VAT-id shape; first
116400*    hit is taken, sellers only ever print their own VAT id once.
116500  2061-Scan-Loop.
116600      if       LI-Txt-Ix > LI-Text-Count
116700               go to 2063-Done.
116800      move     XT-Line (LI-Txt-Ix) to WS-Hay.
116900      perform  2075-Line-Has-Vatid thru 2075-Exit.
117000      if       WS-Needle-Found = "N"
117100               set LI-Txt-Ix up by 1
117200               go to 2061-Scan-Loop.
117300      move     WS-Hay (WS-Hs-Ix:2) to WS-Cand-Text (1:2).
117400      move     4 to WS-Colon-Pos.
117500      move     WS-Hs-Ix to WS-Tok-Ix.
117600      add      2 to WS-Tok-Ix.
117700      if       WS-Hay (WS-Tok-Ix:1) = space
117800               add 1 to WS-Tok-Ix.
117900      move     WS-Hay (WS-Tok-Ix:12) to WS-Cand-Text (3:12).
118000      move     "Y" to WS-Cand-Found.
118100*    Space stripped out of the digit run here so the stored
118200*    value matches the compact DE123456789 form the other rules
118300*    expect.
118400  2063-Done.
118500      if       WS-Cand-Found = "N"
118600               go to 2060-Exit.
118700      move     "H" to LI-AA-Scope.
118800      move     "BT-31" to LI-AA-Code.
118900      move     WS-Cand-Text (1:14) to LI-AA-New-Value.
119000      move     "derived" to LI-AA-Status.
119100      move     "pdf_audit" to LI-AA-Source.
119200      move     "R-AUDIT-BT31-001" to LI-AA-Rule-Id.
119300      move     "VAT id pattern matched in invoice text"
119400                 to LI-AA-Derivation.
119500*    Same shared totals tail.
119600      perform  9000-Apply-Patch thru 9000-Exit.
119700      if       LI-AA-Found = "Y"
119800               move .25 to HT-Confidence (LI-Hdr-Ix)
119900               add 1 to LI-Patches-Audit.
120000  2060-Exit.
120100      exit.
120200*
120300*    --------------------------------------------------------
120400*    2070  R-AUDIT-BT112-001 - total with VAT, off one of
120500*          five totals labels, no reject words needed.
120600*    --------------------------------------------------------
120700  2070-R-Audit-Bt112-001.
120800*    First of five totals rules sharing 2076 below - this one
120900*    carries the comment block for all of them.
121000      move     "BT-112" to WS-Want-Code.
121100      set      LI-Bl112-Ix to 1.
121200      move     spaces to WS-Reject-1.
121300      move     spaces to WS-Reject-2.
121400      move     spaces to WS-Reject-3.
121500*    No reject words for BT-112 - "Gesamtbetrag" style labels
121600*    are never ambiguous with shipping or VAT-rate lines.
121700  2071-Lbl-Loop.
121800      if       LI-Bl112-Ix > 5
121900               go to 2074-Done.
122000      move     BL112-Label (LI-Bl112-Ix) to WS-Needle.
122100      perform  2027-Find-Amount-After thru 2027-Exit.
122200      if       WS-Amt-Found = "Y"
122300               go to 2074-Done.
122400      set      LI-Bl112-Ix up by 1.
122500      go       to 2071-Lbl-Loop.
122600*    Whichever label matched (or none did), hand off to the
122700*    shared totals-fill paragraph below.
122800  2074-Done.
122900      perform  2076-Fill-Totals-Amount thru 2076-Exit.
123000  2070-Exit.
123100      exit.
123200*
123300*    --------------------------------------------------------
123400*    2076  Shared totals-amount fill - WS-Want-Code/WS-Amt-
123500*          Found/WS-Amt-Decimal in, fills or corrects when
123600*          the new figure differs from the stored one by more
123700*          than a cent.  One shared tail for every BT-112/109/
123800*          110/115/92 rule below.
123900*    --------------------------------------------------------
124000  2076-Fill-Totals-Amount.
124100*    Tolerance is the same one cent the P3 checks use -
124200*    anything closer than that is rounding noise, not a real
124300*    mismatch worth logging a correction for.
124400      if       WS-Amt-Found = "N"
124500               go to 2076-Exit.
124600      perform  2007-Find-Totals thru 2007-Exit.
124700      move     "N" to WS-Cand-Found.
124800*    Blank structured field - the PDF amount is all there is, so
124900*    it always wins regardless of tolerance.
125000      if       WS-Tot-Found = "N"
125100         or    OT-Value (LI-Tot-Ix) = spaces
125200               move "Y" to WS-Cand-Found
125300      else
125400               move OT-Value (LI-Tot-Ix) to LN-In-Text
125500               move "PARSEDEC" to LN-Function
125600               call "LINORM" using LI-Norm-Args
125700*             An unparseable stored value is trusted less than a
125800*             PDF figure that did parse cleanly.
125900               if LN-Out-Valid = "N"
126000                  move "Y" to WS-Cand-Found
126100               else
126200                  compute WS-Cand-Decimal =
126300                     WS-Amt-Decimal - LN-Out-Decimal
126400                  if WS-Cand-Decimal < 0
126500                     compute WS-Cand-Decimal =
126600                        0 - WS-Cand-Decimal
126700                  end-if
126800*                Same one-cent tolerance P3 uses for its own
126900*                cross-checks - kept identical on purpose.
127000                  if WS-Cand-Decimal > .01
127100                     move "Y" to WS-Cand-Found
127200                  end-if
127300               end-if.
127400      if       WS-Cand-Found = "N"
127500               go to 2076-Exit.
127600      move     WS-Amt-Decimal to LI-FA-Decimal.
127700      perform  9100-Format-Amount thru 9100-Exit.
127800*    Scope T, not H - these five totals sit in the TOTALS table,
127900*    not the header one, so the patch has to say so.
128000      move     "T" to LI-AA-Scope.
128100      move     WS-Want-Code to LI-AA-Code.
128200      move     LI-FA-Text to LI-AA-New-Value.
128300      if       WS-Tot-Found = "Y" and OT-Value (LI-Tot-Ix)
128400                  not = spaces
128500               move "corrected" to LI-AA-Status
128600      else
128700               move "derived" to LI-AA-Status.
128800      move     "pdf_audit" to LI-AA-Source.
128900*    Rule-id is generic here, not per-BT-code - 9000 logs the
129000*    actual BT code separately off LI-AA-Code above.
129100      move     "R-AUDIT-TOTALS-AMOUNT" to LI-AA-Rule-Id.
129200      move     "amount read off the line after its label"
129300                 to LI-AA-Derivation.
129400*    Same shared totals tail.
129500      perform  9000-Apply-Patch thru 9000-Exit.
129600      if       LI-AA-Found = "Y"
129700               move .25 to OT-Confidence (LI-Tot-Ix)
129800               add 1 to LI-Patches-Audit.
129900  2076-Exit.
130000      exit.
130100*
130200*    --------------------------------------------------------
130300*    2007  Generic totals lookup - WS-Want-Code in, sets
130400*          LI-Tot-Ix and WS-Tot-Found.
130500*
130600*          Third of the three generic table walks in this
130700*          module (2005 header, 2009 line, this one totals) -
130800*          all three kept deliberately identical in shape so a
130900*          maintainer who understands one understands all three.
131000*    --------------------------------------------------------
131100  2007-Find-Totals.
131200*    Same shape as 2005/2009 again, against the TOTALS table this
131300*    time - P2/P3 will have already added a zero-value row for
131400*    every BT total code even when the invoice never carried one.
131500      move     "N" to WS-Tot-Found.
131600      set      LI-Tot-Ix to 1.
131700*    Same straight-scan idiom as 2006/2009a, against the TOTALS
131800*    table this time.
131900  2007a-Find-Totals-Loop.
132000      if       LI-Tot-Ix > LI-Totals-Count
132100               go to 2007-Exit.
132200      if       OT-Code (LI-Tot-Ix) = WS-Want-Code
132300               move "Y" to WS-Tot-Found
132400               go to 2007-Exit.
132500      set      LI-Tot-Ix up by 1.
132600      go       to 2007a-Find-Totals-Loop.
132700  2007-Exit.
132800      exit.
132900*
133000*    --------------------------------------------------------
133100*    2080  R-AUDIT-BT109-001 - total without VAT, rejecting a
133200*          line about shipping (versand/kostenlos/ab).
133300*    --------------------------------------------------------
133400  2080-R-Audit-Bt109-001.
133500      move     "BT-109" to WS-Want-Code.
133600      move     "versand" to WS-Reject-1.
133700      move     "kostenlos" to WS-Reject-2.
133800      move     "ab" to WS-Reject-3.
133900      set      LI-Bl109-Ix to 1.
134000*    "versand"/"kostenlos"/"ab" rejected - a shipping line sits
134100*    right next to the subtotal on this shop's invoices and was
134200*    getting mistaken for it before these reject words went in.
134300  2081-Lbl-Loop.
134400      if       LI-Bl109-Ix > 5
134500               go to 2084-Done.
134600      move     BL109-Label (LI-Bl109-Ix) to WS-Needle.
134700      perform  2027-Find-Amount-After thru 2027-Exit.
134800      if       WS-Amt-Found = "Y"
134900               go to 2084-Done.
135000      set      LI-Bl109-Ix up by 1.
135100      go       to 2081-Lbl-Loop.
135200*    Falls through to the shared totals-fill paragraph either
135300*    way.
135400  2084-Done.
135500      perform  2076-Fill-Totals-Amount thru 2076-Exit.
135600  2080-Exit.
135700      exit.
135800*
135900*    --------------------------------------------------------
136000*    2090  R-AUDIT-BT110-001 - VAT amount, rejecting a percent
136100*          line (that is the rate, not the figure) and any
136200*          line that says "inkl" (VAT already included).
136300*    --------------------------------------------------------
136400  2090-R-Audit-Bt110-001.
136500      move     "BT-110" to WS-Want-Code.
136600      move     "%" to WS-Reject-1.
136700      move     "inkl" to WS-Reject-2.
136800      move     spaces to WS-Reject-3.
136900      set      LI-Bl110-Ix to 1.
137000*    Percent sign and "inkl" rejected - a VAT-rate line or an
137100*    "already included" remark, neither one the actual VAT
137200*    amount.
137300  2091-Lbl-Loop.
137400      if       LI-Bl110-Ix > 3
137500               go to 2094-Done.
137600      move     BL110-Label (LI-Bl110-Ix) to WS-Needle.
137700      perform  2027-Find-Amount-After thru 2027-Exit.
137800      if       WS-Amt-Found = "Y"
137900               go to 2094-Done.
138000      set      LI-Bl110-Ix up by 1.
138100      go       to 2091-Lbl-Loop.
138200*    Falls through to the shared totals-fill paragraph either
138300*    way.
138400  2094-Done.
138500      perform  2076-Fill-Totals-Amount thru 2076-Exit.
138600  2090-Exit.
138700      exit.
138800*
138900*    --------------------------------------------------------
139000*    2100  R-AUDIT-BT115-001 - amount due, off one of three
139100*          labels, no reject words needed.
139200*    --------------------------------------------------------
139300  2100-R-Audit-Bt115-001.
139400      move     "BT-115" to WS-Want-Code.
139500      move     spaces to WS-Reject-1.
139600      move     spaces to WS-Reject-2.
139700      move     spaces to WS-Reject-3.
139800      set      LI-Bl115-Ix to 1.
139900*    No reject words needed for BT-115 - "amount due" style
140000*    wording does not collide with anything else on the page.
140100  2101-Lbl-Loop.
140200      if       LI-Bl115-Ix > 3
140300               go to 2104-Done.
140400      move     BL115-Label (LI-Bl115-Ix) to WS-Needle.
140500      perform  2027-Find-Amount-After thru 2027-Exit.
140600      if       WS-Amt-Found = "Y"
140700               go to 2104-Done.
140800      set      LI-Bl115-Ix up by 1.
140900      go       to 2101-Lbl-Loop.
141000*    Falls through to the shared totals-fill paragraph either
141100*    way.
141200  2104-Done.
141300      perform  2076-Fill-Totals-Amount thru 2076-Exit.
141400  2100-Exit.
141500      exit.
141600*
141700*    --------------------------------------------------------
141800*    2110  R-AUDIT-BT92-001 - a non-negative standalone
141900*          amount within 8 lines after a "Servicepaket" line
142000*          (a deposit/kit charge this shop's order forms carry
142100*          as a one-word line with the figure a few lines on).
142200*    --------------------------------------------------------
142300  2110-R-Audit-Bt92-001.
142400*    Servicepaket is a fixed-fee add-on this shop's own order
142500*    forms carry - the structured fields never had a BT code for
142600*    it until BT-92 (charge total) was pressed into service.
142700      move     "BT-92" to WS-Want-Code.
142800      move     "Servicepaket" to WS-Needle.
142900      perform  2069-Text-Scan thru 2069-Exit.
143000      if       WS-Needle-Found = "N"
143100               go to 2110-Exit.
143200      move     WS-Lbl-Txt-Ix to WS-Look-Ix.
143300      move     WS-Lbl-Txt-Ix to WS-Look-Limit.
143400      add      8 to WS-Look-Limit.
143500      move     "N" to WS-Amt-Found.
143600*    First non-negative standalone figure within the window
143700*    wins - a negative one here would be the voucher deduction
143800*    BT-147 picks up separately below, not the deposit itself.
143900  2111-Ahead-Loop.
144000      if       WS-Look-Ix > WS-Look-Limit
144100         or    WS-Look-Ix > LI-Text-Count
144200               go to 2114-Done.
144300      set      WS-Look-Ix up by 1.
144400      move     WS-Look-Ix to WS-Lbl-Txt-Ix.
144500      perform  2025-Amount-From-Line thru 2025-Exit.
144600      if       WS-Amt-Found = "Y"
144700         and   WS-Amt-Decimal not < 0
144800               go to 2114-Done.
144900      go       to 2111-Ahead-Loop.
145000*    Falls through to the shared totals-fill paragraph either
145100*    way.
145200  2114-Done.
145300      perform  2076-Fill-Totals-Amount thru 2076-Exit.
145400  2110-Exit.
145500      exit.
145600*
145700*    --------------------------------------------------------
145800*    2120  LINE 1 BT-147 - absolute value of a negative
145900*          standalone amount near "Eingeloester Gutschein"
146000*          (fallback label "Gutschein") - a voucher redeemed
146100*          against the first line of the invoice.
146200*    --------------------------------------------------------
146300  2120-R-Audit-Bt147-001.
146400*    Line 1 only - a voucher redeemed against any other line has
146500*    never come up and would need its own anchor-line search.
146600      move     1 to WS-Want-Line-Id.
146700      move     "BT-147" to WS-Want-Code.
146800      move     "Eingeloester Gutschein" to WS-Needle.
146900      perform  2069-Text-Scan thru 2069-Exit.
147000      if       WS-Needle-Found = "N"
147100               move "Gutschein" to WS-Needle
147200               perform 2069-Text-Scan thru 2069-Exit.
147300      if       WS-Needle-Found = "N"
147400               go to 2120-Exit.
147500      move     WS-Lbl-Txt-Ix to WS-Look-Ix.
147600      move     WS-Lbl-Txt-Ix to WS-Look-Limit.
147700      add      4 to WS-Look-Limit.
147800      move     "N" to WS-Amt-Found.
147900*    Looking for a NEGATIVE standalone figure this time - the
148000*    voucher always prints as a deduction, never a plain amount.
148100  2121-Ahead-Loop.
148200      if       WS-Look-Ix > WS-Look-Limit
148300         or    WS-Look-Ix > LI-Text-Count
148400               go to 2124-Done.
148500      move     WS-Look-Ix to WS-Lbl-Txt-Ix.
148600      perform  2025-Amount-From-Line thru 2025-Exit.
148700      if       WS-Amt-Found = "Y"
148800         and   WS-Amt-Decimal < 0
148900               go to 2124-Done.
149000      set      WS-Look-Ix up by 1.
149100      go       to 2121-Ahead-Loop.
149200*    Sign flipped before it goes anywhere near LI-AA-New-Value -
149300*    BT-147 is stored as a positive allowance amount.
149400  2124-Done.
149500      if       WS-Amt-Found = "N"
149600               go to 2120-Exit.
149700      compute  WS-Amt-Decimal = 0 - WS-Amt-Decimal.
149800      perform  2009-Find-Line-Field thru 2009-Exit.
149900      if       WS-Lin-Found = "Y"
150000         and   LT-Value (LI-Lin-Ix) not = spaces
150100               go to 2120-Exit.
150200      move     WS-Amt-Decimal to LI-FA-Decimal.
150300      perform  9100-Format-Amount thru 9100-Exit.
150400      move     "L" to LI-AA-Scope.
150500      move     1 to LI-AA-Line-Id.
150600      move     "BT-147" to LI-AA-Code.
150700      move     LI-FA-Text to LI-AA-New-Value.
150800      move     "derived" to LI-AA-Status.
150900      move     "pdf_audit" to LI-AA-Source.
151000      move     "R-AUDIT-BT147-001" to LI-AA-Rule-Id.
151100      move     "voucher amount read off line 1's free text"
151200                 to LI-AA-Derivation.
151300*    Same apply-and-log tail as every rule above.
151400      perform  9000-Apply-Patch thru 9000-Exit.
151500      if       LI-AA-Found = "Y"
151600               move .25 to LT-Confidence (LI-Lin-Ix)
151700               add 1 to LI-Patches-Audit.
151800  2120-Exit.
151900      exit.
152000*
152100      copy "LIBTSAPP.cob".
152200      copy "LIBAMTFM.cob".
