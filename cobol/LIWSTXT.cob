000100*********************************************
000200*                                            *
000300*  Record Definition For Invoice Text Lines  *
000400*     Used by P4 Resolution & Text Audit     *
000500*********************************************
000600*  Record length 125 bytes, line sequential.
000700*
000800* 05/12/25 gh  - Created.
000900* 13/03/26 gh  - LXI-260: blank-line 88-level
001000*                and a 5-byte reserved FILLER
001100*                added so this matched the other
001200*                field-store copybooks, plus a
001300*                flat dump view for the abend
001400*                DISPLAY ops keep asking for.
001500*
001600  01  LI-Text-Record.
001700      03  TXT-Line            pic x(120).
001800          88  TXT-Line-Blank        value spaces.
001900*                              one trimmed line of
002000*                              the invoice full text
002100      03  FILLER              pic x(5).
002200*                              reserved, LXI-260 - room
002300*                              for a line-type byte if a
002400*                              future OCR pass ever tags
002500*                              section headers on the line
002600*
002700  01  LI-Text-Record-Dump redefines LI-Text-Record.
002800      03  TXD-All              pic x(125).
002900*
