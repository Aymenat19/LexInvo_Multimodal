000100*********************************************
000200*                                            *
000300*  PATCH STORE - Apply One Patch & Record   *
000400*  It On The Corrections Audit Trail        *
000500*                                            *
000600*  A PROCEDURE copybook - COPY this into the *
000700*  PROCEDURE DIVISION of every rule module.  *
000800*  Paragraphs 9000 thru 9049 belong to this  *
000900*  copybook ONLY - no rule module may define *
001000*  a paragraph number in that range.         *
001100*                                            *
001200*  Caller loads LI-Apply-Args (LIWSTAB.cob)  *
001300*  then PERFORMs 9000-Apply-Patch THRU       *
001400*  9000-Exit.  If the BT code is not yet on  *
001500*  file for the given scope(+line) a new     *
001600*  row is added - P2/P4 derive fields that   *
001700*  were never on the inbound BT-FIELD file.  *
001800*********************************************
001900* 09/12/25 gh  - Created.
002000* 27/01/26 gh  - Line lookup now matches on
002100*                Line-Id AND code - it was
002200*                patching line 1 of every
002300*                line when two lines shared
002400*                a BT code. Ticket LXI-233.
002500* 03/02/26 gh  - P2 derivation rules kept
002600*                coming back "Found = N" for
002700*                a BT code the invoice never
002800*                sent (BT-55, BT-131 and the
002900*                like) - the old logic only
003000*                updated a row already on
003100*                file.  Each find-routine now
003200*                adds the row when the scan
003300*                runs off the end of the
003400*                table instead of giving up.
003500*                Ticket LXI-241.
003600*
003700  9000-Apply-Patch.
003800      move     "N" to LI-AA-Found.
003900      evaluate LI-AA-Scope
004000          when  "H"
004100                perform 9010-Find-Header thru 9010-Exit
004200          when  "L"
004300                perform 9020-Find-Line   thru 9020-Exit
004400          when  "T"
004500                perform 9030-Find-Totals thru 9030-Exit
004600      end-evaluate.
004700      if       LI-AA-Found = "Y"
004800               perform 9040-Append-Patch
004900                  thru 9040-Exit.
005000  9000-Exit.
005100      exit.
005200*
005300  9010-Find-Header.
005400      set      LI-Hdr-Ix to 1.
005500  9011-Find-Header-Loop.
005600      if       LI-Hdr-Ix > LI-Header-Count
005700               go to 9012-Add-Header.
005800      if       HT-Code (LI-Hdr-Ix) = LI-AA-Code
005900               move HT-Value (LI-Hdr-Ix) to LI-AA-Old-Value
006000               move LI-AA-New-Value to HT-Value (LI-Hdr-Ix)
006100               move LI-AA-Status    to HT-Status (LI-Hdr-Ix)
006200               move LI-AA-Source    to HT-Source (LI-Hdr-Ix)
006300               move "Y" to LI-AA-Found
006400               go to 9010-Exit.
006500      set      LI-Hdr-Ix up by 1.
006600      go       to 9011-Find-Header-Loop.
006700  9012-Add-Header.
006800      if       LI-Header-Count not < 40
006900               go to 9010-Exit.
007000      add      1 to LI-Header-Count.
007100      set      LI-Hdr-Ix to LI-Header-Count.
007200      move     spaces to LI-AA-Old-Value.
007300      move     LI-AA-Code      to HT-Code     (LI-Hdr-Ix).
007400      move     LI-AA-New-Value to HT-Value    (LI-Hdr-Ix).
007500      move     spaces          to HT-Raw      (LI-Hdr-Ix).
007600      move     LI-AA-Status    to HT-Status   (LI-Hdr-Ix).
007700      move     LI-AA-Source    to HT-Source   (LI-Hdr-Ix).
007800      move     0               to HT-Confidence (LI-Hdr-Ix).
007900      move     "Y" to LI-AA-Found.
008000  9010-Exit.
008100      exit.
008200*
008300  9020-Find-Line.
008400      set      LI-Lin-Ix to 1.
008500  9021-Find-Line-Loop.
008600      if       LI-Lin-Ix > LI-Line-Count
008700               go to 9022-Add-Line.
008800      if       LT-Line-Id (LI-Lin-Ix) = LI-AA-Line-Id
008900        and    LT-Code    (LI-Lin-Ix) = LI-AA-Code
009000               move LT-Value (LI-Lin-Ix) to LI-AA-Old-Value
009100               move LI-AA-New-Value to LT-Value (LI-Lin-Ix)
009200               move LI-AA-Status    to LT-Status (LI-Lin-Ix)
009300               move LI-AA-Source    to LT-Source (LI-Lin-Ix)
009400               move "Y" to LI-AA-Found
009500               go to 9020-Exit.
009600      set      LI-Lin-Ix up by 1.
009700      go       to 9021-Find-Line-Loop.
009800  9022-Add-Line.
009900      if       LI-Line-Count not < 900
010000               go to 9020-Exit.
010100      add      1 to LI-Line-Count.
010200      set      LI-Lin-Ix to LI-Line-Count.
010300      move     spaces to LI-AA-Old-Value.
010400      move     LI-AA-Line-Id   to LT-Line-Id  (LI-Lin-Ix).
010500      move     LI-AA-Code      to LT-Code     (LI-Lin-Ix).
010600      move     LI-AA-New-Value to LT-Value    (LI-Lin-Ix).
010700      move     spaces          to LT-Raw      (LI-Lin-Ix).
010800      move     LI-AA-Status    to LT-Status   (LI-Lin-Ix).
010900      move     LI-AA-Source    to LT-Source   (LI-Lin-Ix).
011000      move     0               to LT-Confidence (LI-Lin-Ix).
011100      move     "Y" to LI-AA-Found.
011200  9020-Exit.
011300      exit.
011400*
011500  9030-Find-Totals.
011600      set      LI-Tot-Ix to 1.
011700  9031-Find-Totals-Loop.
011800      if       LI-Tot-Ix > LI-Totals-Count
011900               go to 9032-Add-Totals.
012000      if       OT-Code (LI-Tot-Ix) = LI-AA-Code
012100               move OT-Value (LI-Tot-Ix) to LI-AA-Old-Value
012200               move LI-AA-New-Value to OT-Value (LI-Tot-Ix)
012300               move LI-AA-Status    to OT-Status (LI-Tot-Ix)
012400               move LI-AA-Source    to OT-Source (LI-Tot-Ix)
012500               move "Y" to LI-AA-Found
012600               go to 9030-Exit.
012700      set      LI-Tot-Ix up by 1.
012800      go       to 9031-Find-Totals-Loop.
012900  9032-Add-Totals.
013000      if       LI-Totals-Count not < 40
013100               go to 9030-Exit.
013200      add      1 to LI-Totals-Count.
013300      set      LI-Tot-Ix to LI-Totals-Count.
013400      move     spaces to LI-AA-Old-Value.
013500      move     LI-AA-Code      to OT-Code     (LI-Tot-Ix).
013600      move     LI-AA-New-Value to OT-Value    (LI-Tot-Ix).
013700      move     spaces          to OT-Raw      (LI-Tot-Ix).
013800      move     LI-AA-Status    to OT-Status   (LI-Tot-Ix).
013900      move     LI-AA-Source    to OT-Source   (LI-Tot-Ix).
014000      move     0               to OT-Confidence (LI-Tot-Ix).
014100      move     "Y" to LI-AA-Found.
014200  9030-Exit.
014300      exit.
014400*
014500  9040-Append-Patch.
014600      add      1 to LI-Patch-Count.
014700      set      LI-Pat-Ix to LI-Patch-Count.
014800      move     LI-AA-Scope      to PT-Scope      (LI-Pat-Ix).
014900      move     LI-AA-Line-Id    to PT-Line-Id    (LI-Pat-Ix).
015000      move     LI-AA-Code       to PT-Code       (LI-Pat-Ix).
015100      move     LI-AA-Old-Value  to PT-Old-Value  (LI-Pat-Ix).
015200      move     LI-AA-New-Value  to PT-New-Value  (LI-Pat-Ix).
015300      move     LI-AA-Status     to PT-Status     (LI-Pat-Ix).
015400      move     LI-AA-Source     to PT-Source     (LI-Pat-Ix).
015500      move     LI-AA-Rule-Id    to PT-Rule-Id    (LI-Pat-Ix).
015600      move     LI-AA-Derivation to PT-Derivation (LI-Pat-Ix).
015700  9040-Exit.
015800      exit.
015900*
