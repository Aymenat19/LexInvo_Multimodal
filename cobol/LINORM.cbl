000100*****************************************************************
000200*                                                               *
000300*                  LexInvo      Normalize Utilities             *
000400*         Common field-cleanup routines called from every       *
000500*           phase module - one gate in, one gate out.           *
000600*                                                               *
000700*****************************************************************
000800*
000900   identification          division.
001000*================================
001100*
001200   program-id.         LINORM.
001300*
001400   author.             G Hoffmann.
001500*                    For LexInvo GmbH.
001600*
001700   installation.       LexInvo GmbH, Munich.
001800*
001900   date-written.       03/1987.
002000*
002100   date-compiled.
002200*
002300   security.           Copyright (C) 1987-2026 LexInvo GmbH.
002400*                    Internal use only.  Not for distribution
002500*                    outside the Accounts Receivable department.
002600*
002700*    Remarks.        One CALLed module holding every field-level
002800*                    cleanup routine used by the canonicalization
002900*                decimal amounts, dates, VAT Ids, postal codes
003000*                and the like.  Caller loads LI-Norm-Args (copy
003100*                LIWSNRM.cob) with a function mnemonic and CALLs
003200*                "LINORM" - same one-ws-structure pairing the
003300*                old date-check module used to use.
003400*
003500*    Version.        See Prog-Name in working-storage.
003600*
003700*    Called modules. None.
003800*
003900*    Error messages used.  None - LN-Out-Valid carries the
004000*                result.
004100*
004200* Changes:
004300* 03/1987    gh  - Written.  Held just the decimal and date
004400*                  routines for the original invoice register.
004500* 11/1991    gh  - Added normalize_country - EC VAT directive
004600*                  brought foreign buyers onto the register.
004700* 09/1998    mk  - Y2K readiness pass.  WSA-Date and every date
004800*                  working field widened to store a 4 digit year;
004900*                  no more guessing of century from a 2 digit yy.
005000* 02/1999    mk  - Euro conversion support bolted on to
005100*                  parse_decimal for the dual-currency invoices
005200*                during the transition.  Removed 2002 - redundant.
005300* 06/2005   rs  - Skonto terms mis-read off EDI feeds, added
005400*                extract_day_count for the "X Tage" wording.
005500* 05/2012    rs  - normalize_vat_id - strip embedded spaces, the
005600*                  scanner software started inserting them.
005700* 19/09/25  jb  - 3.3.00 Version update and builds reset, in
005800*                step with the rest of the canonicalization suite.
005900* 04/12/25   gh  - Major rewrite for the BT-code canonicalization
006000*                project - added extract_vat_id, extract_reg_id,
006100*                normalize_tax_reg, normalize_email, add_days,
006200*                normalize_postcode and postcode_to_subdivision.
006300*                  Retired the old fixed invoice register caller.
006400* 19/01/26   gh  - LN-Out-Valid now set "N" consistently on every
006500*                  failure path - Parse-Decimal left it "Y" when
006600*                  the clean text was empty.  LXI-201.
006700* 27/01/26  ts  - normalize_vat_id upper-cases the ctry prefix
006800*                  only, not the whole string - numeric suffixes
006900*                  with letters (e.g. Irish VAT Ids) were being
007000*                  mangled.  LXI-219.
007100* 13/02/26   gh  - Added extract_dates_from_text for the P4 due-
007200*                  date rules - a payment-terms line can carry
007300*                  more than one DD.MM.YYYY date and the latest
007400*                  one wins.  LXI-263.
007450* 14/03/26   gh  - Postcode-To-Subdivision and its
007460*                  code lookup scanned a hardcoded
007470*                  28/16 instead of the table's own
007480*                  count fields - widening LIWSPCR
007490*                  past 28 rows silently under-scanned
007495*                  the new ones.  LXI-261.
007496* 15/03/26   gh  - 1105-Days-In-Month's leap-year test
007497*                  had picked up FUNCTION MOD somewhere -
007498*                  back to DIVIDE ... REMAINDER, this module
007499*                  leans on intrinsics for dates only.  LXI-265.
007500*
007600*****************************************************************
007700*
007800   environment             division.
007900*================================
008000*
008100   configuration           section.
008200   special-names.
008300       class german-digit is "0" thru "9".
008400*
008500   data                    division.
008600*=======================
008700*
008800   working-storage section.
008900*------------------------
009000   77  Prog-Name           pic x(15) value "LINORM (4.01)".
009100*
009200   copy "LIWSTOK.cob".
009300*
009400   01  LN-Ws-Flags.
009500       03  LN-Has-Comma        pic x value "N".
009600       03  LN-Has-Dot          pic x value "N".
009700       03  LN-Negative         pic x value "N".
009800       03  LN-Sep-Char         pic x value ".".
009900*
010000   01  LN-Ws-Scan.
010100       03  LN-Scan-Ix          pic 9(3) comp.
010200       03  LN-Scan-Len         pic 9(3) comp.
010300       03  LN-One-Char         pic x.
010400       03  LN-Clean-Text       pic x(40).
010500       03  LN-Clean-Len        pic 9(2) comp.
010600       03  LN-Dot-Pos          pic 9(2) comp.
010700*
010800   01  LN-Ws-Decimal.
010900       03  LN-Int-Part         pic x(13) value all "0".
011000       03  LN-Frac-Part        pic x(4)  value all "0".
011100       03  LN-Digit-String     pic x(13).
011200       03  LN-Magnitude redefines LN-Digit-String
011300                                pic 9(9)v9999.
011400       03  LN-Int-Len          pic 9(2) comp.
011500       03  LN-Frac-Len         pic 9(2) comp.
011600       03  LN-Fill-Ix          pic 9(2) comp.
011700       03  LN-From-Ix          pic 9(2) comp.
011800*
011900   01  LN-Ws-Date.
012000       03  LN-Dd               pic 99.
012100       03  LN-Mm               pic 99.
012200       03  LN-Ccyy             pic 9(4).
012300       03  LN-Iso-Redef redefines LN-Ws-Date.
012400           05  filler          pic x(8).
012500       03  LN-Days-In-Month    pic 9(2) comp.
012600       03  LN-Leap-Flag        pic x.
012610       03  LN-Mod-Quo          pic 9(4) comp.
012620       03  LN-Mod-Rem          pic 9(3) comp.
012700*
012800   01  LN-Ws-Country.
012900       03  LN-Ctry-Raw         pic x(30).
013000       03  LN-Ctry-Upper       pic x(30).
013100       03  LN-Ctry-Code        pic xx.
013200*
013300   01  LN-Ws-Vat.
013400       03  LN-Vat-Raw          pic x(30).
013500       03  LN-Vat-Clean        pic x(30).
013600       03  LN-Vat-Build-Ix     pic 9(2) comp.
013700       03  LN-Vat-Prefix       pic xx.
013800*
013900   01  LN-Ws-Email.
014000       03  LN-Email-Raw        pic x(60).
014100       03  LN-Email-Clean      pic x(60).
014200       03  LN-At-Found         pic x value "N".
014300*
014400   01  LN-Ws-Postcode.
014500       03  LN-Pc-Raw           pic x(10).
014600       03  LN-Pc-Digits        pic x(5)  value zeros.
014700       03  LN-Pc-Numeric       pic 9(5).
014800       03  LN-Pc-Digit-Ct      pic 9(2) comp.
014900*
015000*    Multi-date scan work - EXTRACT_DATES_FROM_TEXT walks the
015100*    whole text for every DD.MM.YYYY token and keeps the latest
015200*    one, ISO text sorts the same as calendar order so a plain
015300*    compare does.
015400*
015500   01  LN-Ws-Dates.
015600       03  LN-Dt-Ix             pic 9(3) comp.
015700       03  LN-Dt-Cand           pic x(10).
015800       03  LN-Dt-Best           pic x(10) value spaces.
015900       03  LN-Dt-Save           pic x(120).
016000*
016100*    German postcode range / 16-state table - shared copybook.
016200*
016300   copy "LIWSPCR.cob".
016400*
016500   linkage                 section.
016600*==================
016700*
016800   copy "LIWSNRM.cob".
016900*
017000   procedure               division using LI-Norm-Args.
017100*=====================================================
017200*
017300   0000-Main.
017400       move     "Y" to LN-Out-Valid.
017500       move     spaces to LN-Out-Text.
017600       move     zero to LN-Out-Decimal LN-Out-Days.
017700       evaluate LN-Function
017800           when "PARSEDEC"
017900                perform 1000-Parse-Decimal  thru 1000-Exit
018000           when "PARSEDATE"
018100                perform 1100-Parse-Date     thru 1100-Exit
018200           when "NORMCTRY"
018300                perform 1200-Normalize-Country    thru 1200-Exit
018400           when "NORMVATID"
018500                perform 1300-Normalize-Vat-Id     thru 1300-Exit
018600           when "EXTRVATID"
018700                perform 1400-Extract-Vat-Id       thru 1400-Exit
018800           when "EXTRREGID"
018900                perform 1500-Extract-Registration-Id
019000                  thru 1500-Exit
019100           when "NORMTAXRG"
019200                perform 1600-Normalize-Tax-Registration
019300                  thru 1600-Exit
019400           when "NORMEMAIL"
019500                perform 1700-Normalize-Email      thru 1700-Exit
019600           when "EXTRDATES"
019700                perform 1800-Extract-Dates-From-Text
019800                  thru 1800-Exit
019900           when "EXTRDAYCT"
020000                perform 1900-Extract-Day-Count    thru 1900-Exit
020100           when "ADDDAYS"
020200                perform 2000-Add-Days             thru 2000-Exit
020300           when "NORMPOST"
020400                perform 2100-Normalize-Postcode   thru 2100-Exit
020500           when "POSTSUBDV"
020600                perform 2200-Postcode-To-Subdivision
020700                  thru 2200-Exit
020800           when other
020900                move "N" to LN-Out-Valid
021000       end-evaluate.
021100       goback.
021200*
021300*    --------------------------------------------------------
021400*    1000  PARSE_DECIMAL - strip down to digits/comma/dot/
021500*          minus, decide which separator is the decimal
021600*          point, build a 13-digit zoned string and lay it
021700*          straight into the comp-3 result by redefinition -
021800*          the way this shop has always turned digit text
021900*          into a numeric field without FUNCTION NUMVAL.
022000*    --------------------------------------------------------
022100   1000-Parse-Decimal.
022200       move     "N" to LN-Has-Comma LN-Has-Dot LN-Negative.
022300       move     1  to LN-Scan-Ix.
022400       move     0  to LN-Scan-Len.
022500*
022600   1005-Scan1-Loop.
022700       if       LN-Scan-Ix > 120
022800                go to 1005-Scan1-Exit.
022900       move     LN-In-Text (LN-Scan-Ix:1) to LN-One-Char.
023000       if       LN-One-Char = "," move "Y" to LN-Has-Comma end-if.
023100       if       LN-One-Char = "." move "Y" to LN-Has-Dot   end-if.
023200       if       LN-One-Char = "-" move "Y" to LN-Negative  end-if.
023300       add      1 to LN-Scan-Ix.
023400       go       to 1005-Scan1-Loop.
023500   1005-Scan1-Exit.
023600       exit.
023700*
023800       if       LN-Has-Comma = "Y" and LN-Has-Dot = "Y"
023900                move "." to LN-Sep-Char
024000       else
024100          if    LN-Has-Comma = "Y"
024200                move "," to LN-Sep-Char
024300          else
024400                move "." to LN-Sep-Char.
024500*
024600       move     spaces to LN-Clean-Text.
024700       move     0 to LN-Clean-Len.
024800       move     1 to LN-Scan-Ix.
024900*
025000   1010-Scan2-Loop.
025100       if       LN-Scan-Ix > 120
025200                go to 1010-Scan2-Exit.
025300       move     LN-In-Text (LN-Scan-Ix:1) to LN-One-Char.
025400       evaluate true
025500           when LN-One-Char is german-digit
025600                add 1 to LN-Clean-Len
025700                move LN-One-Char to LN-Clean-Text (LN-Clean-Len:1)
025800           when LN-One-Char = LN-Sep-Char
025900                add 1 to LN-Clean-Len
026000                move "." to LN-Clean-Text (LN-Clean-Len:1)
026100           when other
026200                continue
026300       end-evaluate.
026400       add      1 to LN-Scan-Ix.
026500       go       to 1010-Scan2-Loop.
026600   1010-Scan2-Exit.
026700       exit.
026800*
026900       if       LN-Clean-Len = 0
027000                move "N" to LN-Out-Valid
027100                go to 1000-Exit.
027200*
027300*    Split clean text on the decimal point (if any).
027400*
027500       move     0 to LN-Dot-Pos.
027600       move     1 to LN-Scan-Ix.
027700   1015-Find-Dot-Loop.
027800       if       LN-Scan-Ix > LN-Clean-Len
027900                go to 1015-Find-Dot-Exit.
028000       if       LN-Clean-Text (LN-Scan-Ix:1) = "."
028100                move LN-Scan-Ix to LN-Dot-Pos
028200                go to 1015-Find-Dot-Exit.
028300       add      1 to LN-Scan-Ix.
028400       go       to 1015-Find-Dot-Loop.
028500   1015-Find-Dot-Exit.
028600       exit.
028700*
028800       move     all "0" to LN-Int-Part LN-Frac-Part.
028900       if       LN-Dot-Pos = 0
029000                move LN-Clean-Len to LN-Int-Len
029100                move 0 to LN-Frac-Len
029200       else
029300                compute LN-Int-Len = LN-Dot-Pos - 1
029400                compute LN-Frac-Len = LN-Clean-Len - LN-Dot-Pos.
029500*
029600       if       LN-Int-Len > 9 move 9 to LN-Int-Len end-if.
029700       if       LN-Frac-Len > 4 move 4 to LN-Frac-Len end-if.
029800*
029900*    Right-justify the integer digits into a 9-wide field,
030000*    left-justify the fraction digits into a 4-wide field -
030100*    both zero filled, then lay them end to end.
030200*
030300       move     spaces to LN-Int-Part.
030400       move     all "0" to LN-Int-Part.
030500       move     9 to LN-Fill-Ix.
030600       move     LN-Int-Len to LN-From-Ix.
030700   1020-Int-Fill-Loop.
030800       if       LN-From-Ix = 0 or LN-Fill-Ix = 0
030900                go to 1020-Int-Fill-Exit.
031000       move     LN-Clean-Text (LN-From-Ix:1)
031100                   to LN-Int-Part (LN-Fill-Ix:1).
031200       subtract 1 from LN-From-Ix.
031300       subtract 1 from LN-Fill-Ix.
031400       go       to 1020-Int-Fill-Loop.
031500   1020-Int-Fill-Exit.
031600       exit.
031700*
031800       move     all "0" to LN-Frac-Part.
031900       move     1 to LN-Fill-Ix.
032000       compute  LN-From-Ix = LN-Dot-Pos + 1.
032100   1025-Frac-Fill-Loop.
032200       if       LN-Fill-Ix > LN-Frac-Len or LN-Fill-Ix > 4
032300                go to 1025-Frac-Fill-Exit.
032400       move     LN-Clean-Text (LN-From-Ix:1)
032500                   to LN-Frac-Part (LN-Fill-Ix:1).
032600       add      1 to LN-From-Ix.
032700       add      1 to LN-Fill-Ix.
032800       go       to 1025-Frac-Fill-Loop.
032900   1025-Frac-Fill-Exit.
033000       exit.
033100*
033200       move     LN-Int-Part (1:9) to LN-Digit-String (1:9).
033300       move     LN-Frac-Part      to LN-Digit-String (10:4).
033400*
033500       if       LN-Negative = "Y"
033600                compute LN-Out-Decimal = 0 - LN-Magnitude
033700       else
033800                move LN-Magnitude to LN-Out-Decimal.
033900   1000-Exit.
034000       exit.
034100*
034200*    --------------------------------------------------------
034300*    1100  PARSE_DATE - accepts dd.mm.yyyy, dd/mm/yyyy or
034400*          yyyy-mm-dd, returns yyyy-mm-dd text in LN-Out-Text
034500*          and "N" in LN-Out-Valid when the date makes no
034600*          sense (bad month, bad day for the month, etc).
034700*    --------------------------------------------------------
034800   1100-Parse-Date.
034900       move     "Y" to LN-Out-Valid.
035000       move     spaces to LN-Out-Text.
035100       if       LN-In-Text (5:1) = "-"
035200*             already yyyy-mm-dd
035300                move LN-In-Text (1:4) to LN-Ccyy
035400                move LN-In-Text (6:2) to LN-Mm
035500                move LN-In-Text (9:2) to LN-Dd
035600       else
035700*             dd.mm.yyyy or dd/mm/yyyy
035800                move LN-In-Text (1:2) to LN-Dd
035900                move LN-In-Text (4:2) to LN-Mm
036000                move LN-In-Text (7:4) to LN-Ccyy.
036100*
036200       if       LN-Mm < 1 or LN-Mm > 12
036300                move "N" to LN-Out-Valid
036400                go to 1100-Exit.
036500       if       LN-Dd < 1 or LN-Dd > 31
036600                move "N" to LN-Out-Valid
036700                go to 1100-Exit.
036800*
036900       perform  1105-Days-In-Month thru 1105-Exit.
037000       if       LN-Dd > LN-Days-In-Month
037100                move "N" to LN-Out-Valid
037200                go to 1100-Exit.
037300*
037400       move     LN-Ccyy to LN-Out-Text (1:4).
037500       move     "-"     to LN-Out-Text (5:1).
037600       move     LN-Mm   to LN-Out-Text (6:2).
037700       move     "-"     to LN-Out-Text (8:1).
037800       move     LN-Dd   to LN-Out-Text (9:2).
037900   1100-Exit.
038000       exit.
038100*
038200   1105-Days-In-Month.
038300       evaluate LN-Mm
038400           when 4 when 6 when 9 when 11
038500                move 30 to LN-Days-In-Month
038600           when 2
038700                move "N" to LN-Leap-Flag
038710*                  no FUNCTION MOD here - DIVIDE ... GIVING
038720*                  ... REMAINDER is the way this shop has
038730*                  always worked its arithmetic by hand,
038740*                  same habit 1000-Parse-Decimal brags about.
038800                divide   LN-Ccyy by 4 giving LN-Mod-Quo
038810                         remainder LN-Mod-Rem
038900                if       LN-Mod-Rem = 0
039000                         move "Y" to LN-Leap-Flag
039010                end-if
039100                divide   LN-Ccyy by 100 giving LN-Mod-Quo
039110                         remainder LN-Mod-Rem
039200                if       LN-Mod-Rem = 0
039210                         divide LN-Ccyy by 400 giving LN-Mod-Quo
039220                                remainder LN-Mod-Rem
039230                         if     LN-Mod-Rem not = 0
039240                                move "N" to LN-Leap-Flag
039250                         end-if
039300                end-if
039500                if   LN-Leap-Flag = "Y"
039600                     move 29 to LN-Days-In-Month
039700                else
039800                     move 28 to LN-Days-In-Month
039900                end-if
040000           when other
040100                move 31 to LN-Days-In-Month
040200       end-evaluate.
040300   1105-Exit.
040400       exit.
040500*
040600*    --------------------------------------------------------
040700*    1200  NORMALIZE_COUNTRY - upper-cases a free-text or
040800*          2-letter country value, maps the handful of
040900*          German-speaking spellings the scanner hands back,
041000*          otherwise passes the (trimmed, upper-cased) first
041100*          two characters through.
041200*    --------------------------------------------------------
041300   1200-Normalize-Country.
041400       move     LN-In-Text (1:30) to LN-Ctry-Raw.
041500       move     LN-Ctry-Raw to LN-Ctry-Upper.
041600       inspect  LN-Ctry-Upper converting LI-Lower-Case
041700                   to LI-Upper-Case.
041800       evaluate true
041900           when LN-Ctry-Upper (1:7) = "GERMANY"
042000                move "DE" to LN-Ctry-Code
042100           when LN-Ctry-Upper (1:11) = "DEUTSCHLAND"
042200                move "DE" to LN-Ctry-Code
042300           when LN-Ctry-Upper (1:7) = "AUSTRIA"
042400                move "AT" to LN-Ctry-Code
042500           when LN-Ctry-Upper (1:11) = "SWITZERLAND"
042600                move "CH" to LN-Ctry-Code
042700           when other
042800                move LN-Ctry-Upper (1:2) to LN-Ctry-Code
042900       end-evaluate.
043000       move     spaces to LN-Out-Text.
043100       move     LN-Ctry-Code to LN-Out-Text (1:2).
043200   1200-Exit.
043300       exit.
043400*
043500*    --------------------------------------------------------
043600*    1300  NORMALIZE_VAT_ID - strips embedded spaces and
043700*          hyphens, upper-cases the two-letter country
043800*          prefix only (per ticket LXI-219, numeric tails
043900*          must not be touched).
044000*    --------------------------------------------------------
044100   1300-Normalize-Vat-Id.
044200       move     LN-In-Text (1:30) to LN-Vat-Raw.
044300       move     spaces to LN-Vat-Clean.
044400       move     0 to LN-Vat-Build-Ix.
044500       move     1 to LN-Scan-Ix.
044600   1310-Strip-Loop.
044700       if       LN-Scan-Ix > 30
044800                go to 1310-Strip-Exit.
044900       move     LN-Vat-Raw (LN-Scan-Ix:1) to LN-One-Char.
045000       if       LN-One-Char not = space and LN-One-Char not = "-"
045100                add 1 to LN-Vat-Build-Ix
045200                move LN-One-Char
045300                  to LN-Vat-Clean (LN-Vat-Build-Ix:1).
045400       add      1 to LN-Scan-Ix.
045500       go       to 1310-Strip-Loop.
045600   1310-Strip-Exit.
045700       exit.
045800*
045900       move     LN-Vat-Clean (1:2) to LN-Vat-Prefix.
046000       inspect  LN-Vat-Prefix converting LI-Lower-Case
046100                   to LI-Upper-Case.
046200       move     LN-Vat-Prefix to LN-Vat-Clean (1:2).
046300       move     spaces to LN-Out-Text.
046400       move     LN-Vat-Clean to LN-Out-Text (1:30).
046500   1300-Exit.
046600       exit.
046700*
046800*    --------------------------------------------------------
046900*    1400  EXTRACT_VAT_ID - scans free text for a two-letter
047000*          country prefix immediately followed by 8-12
047100*          digits/letters (the EU VAT Id shape) and returns
047200*          the first hit.
047300*    --------------------------------------------------------
047400   1400-Extract-Vat-Id.
047500       move     "N" to LN-Out-Valid.
047600       move     spaces to LN-Out-Text.
047700       move     1 to LN-Scan-Ix.
047800   1410-Scan-Loop.
047900       if       LN-Scan-Ix > 110
048000                go to 1400-Exit.
048100       move     LN-In-Text (LN-Scan-Ix:2) to LN-Vat-Prefix.
048200       if       LN-Vat-Prefix = "DE" or "AT" or "CH" or "NL"
048300                     or "FR" or "BE" or "GB" or "IT" or "ES"
048400                if   LN-In-Text (LN-Scan-Ix + 2:1) is german-digit
048500                     move LN-In-Text (LN-Scan-Ix:11)
048600                        to LN-Out-Text (1:11)
048700                     move "Y" to LN-Out-Valid
048800                     go to 1400-Exit
048900                end-if
049000       end-if.
049100       add      1 to LN-Scan-Ix.
049200       go       to 1410-Scan-Loop.
049300   1400-Exit.
049400       exit.
049500*
049600*    --------------------------------------------------------
049700*    1500  EXTRACT_REGISTRATION_ID - scans free text for the
049800*          German commercial-register tokens (HRB/HRA number)
049900*          and returns the token plus its digits.
050000*    --------------------------------------------------------
050100   1500-Extract-Registration-Id.
050200       move     "N" to LN-Out-Valid.
050300       move     spaces to LN-Out-Text.
050400       move     LN-In-Text to LN-Ctry-Raw (1:30).
050500       move     LN-In-Text to LN-Ctry-Upper.
050600       inspect  LN-Ctry-Upper converting LI-Lower-Case
050700                   to LI-Upper-Case.
050800       move     1 to LN-Scan-Ix.
050900   1510-Scan-Loop.
051000       if       LN-Scan-Ix > 106
051100                go to 1500-Exit.
051200       if       LN-Ctry-Upper (LN-Scan-Ix:3) = "HRB"
051300                  or LN-Ctry-Upper (LN-Scan-Ix:3) = "HRA"
051400                move LN-In-Text (LN-Scan-Ix:15)
051500                  to LN-Out-Text (1:15)
051600                move "Y" to LN-Out-Valid
051700                go to 1500-Exit.
051800       add      1 to LN-Scan-Ix.
051900       go       to 1510-Scan-Loop.
052000   1500-Exit.
052100       exit.
052200*
052300*    --------------------------------------------------------
052400*    1600  NORMALIZE_TAX_REGISTRATION - upper-cases and
052500*          strips spaces from a German tax-number / St-Nr
052600*          value, same strip logic as the VAT Id routine.
052700*    --------------------------------------------------------
052800   1600-Normalize-Tax-Registration.
052900       move     LN-In-Text (1:30) to LN-Vat-Raw.
053000       move     spaces to LN-Vat-Clean.
053100       move     0 to LN-Vat-Build-Ix.
053200       move     1 to LN-Scan-Ix.
053300   1610-Strip-Loop.
053400       if       LN-Scan-Ix > 30
053500                go to 1610-Strip-Exit.
053600       move     LN-Vat-Raw (LN-Scan-Ix:1) to LN-One-Char.
053700       if       LN-One-Char not = space
053800                add 1 to LN-Vat-Build-Ix
053900                move LN-One-Char
054000                  to LN-Vat-Clean (LN-Vat-Build-Ix:1).
054100       add      1 to LN-Scan-Ix.
054200       go       to 1610-Strip-Loop.
054300   1610-Strip-Exit.
054400       exit.
054500       move     spaces to LN-Out-Text.
054600       move     LN-Vat-Clean to LN-Out-Text (1:30).
054700   1600-Exit.
054800       exit.
054900*
055000*    --------------------------------------------------------
055100*    1700  NORMALIZE_EMAIL - lower-cases an email address and
055200*          drops leading/trailing spaces; LN-Out-Valid is set
055300*          "N" when no "@" is present.
055400*    --------------------------------------------------------
055500   1700-Normalize-Email.
055600       move     LN-In-Text (1:60) to LN-Email-Raw.
055700       move     LN-Email-Raw to LN-Email-Clean.
055800       inspect  LN-Email-Clean converting LI-Upper-Case
055900                   to LI-Lower-Case.
056000       move     "N" to LN-At-Found.
056100       move     1 to LN-Scan-Ix.
056200   1710-At-Loop.
056300       if       LN-Scan-Ix > 60
056400                go to 1710-At-Exit.
056500       if       LN-Email-Clean (LN-Scan-Ix:1) = "@"
056600                move "Y" to LN-At-Found.
056700       add      1 to LN-Scan-Ix.
056800       go       to 1710-At-Loop.
056900   1710-At-Exit.
057000       exit.
057100       if       LN-At-Found = "N"
057200                move "N" to LN-Out-Valid.
057300       move     spaces to LN-Out-Text.
057400       move     LN-Email-Clean to LN-Out-Text (1:60).
057500   1700-Exit.
057600       exit.
057700*
057800*    --------------------------------------------------------
057900*    1800  EXTRACT_DATES_FROM_TEXT - every DD.MM.YYYY token in up
058000*          to 120 bytes of free text, keeps the latest (ISO text
058100*          compares in calendar order), "N" in LN-Out-Valid when
058200*          none found.  1100-Parse-Date does the actual date-
058300*          sense checking, called here on each candidate in turn
058400*          with LN-In-Text borrowed for the 10 bytes of the call.
058500*    --------------------------------------------------------
058600   1800-Extract-Dates-From-Text.
058700       move     "N" to LN-Out-Valid.
058800       move     spaces to LN-Out-Text LN-Dt-Best.
058900       move     LN-In-Text (1:120) to LN-Dt-Save.
059000       move     1 to LN-Dt-Ix.
059100   1810-Dt-Scan-Loop.
059200       if       LN-Dt-Ix > 111
059300                go to 1820-Dt-Scan-Done.
059400       if       LN-Dt-Save (LN-Dt-Ix:2) is numeric
059500         and    LN-Dt-Save (LN-Dt-Ix + 2:1) = "."
059600         and    LN-Dt-Save (LN-Dt-Ix + 3:2) is numeric
059700         and    LN-Dt-Save (LN-Dt-Ix + 5:1) = "."
059800         and    LN-Dt-Save (LN-Dt-Ix + 6:4) is numeric
059900                move LN-Dt-Save (LN-Dt-Ix:10) to LN-In-Text (1:10)
060000                perform 1100-Parse-Date thru 1100-Exit
060100                if   LN-Out-Valid = "Y"
060200                     move LN-Out-Text (1:10) to LN-Dt-Cand
060300                     if   LN-Dt-Cand > LN-Dt-Best
060400                          move LN-Dt-Cand to LN-Dt-Best
060500                     end-if
060600                end-if.
060700       add      1 to LN-Dt-Ix.
060800       go       to 1810-Dt-Scan-Loop.
060900   1820-Dt-Scan-Done.
061000       move     LN-Dt-Save to LN-In-Text (1:120).
061100       if       LN-Dt-Best = spaces
061200                move "N" to LN-Out-Valid
061300                go to 1800-Exit.
061400       move     "Y" to LN-Out-Valid.
061500       move     spaces to LN-Out-Text.
061600       move     LN-Dt-Best to LN-Out-Text (1:10).
061700   1800-Exit.
061800       exit.
061900*
062000*    --------------------------------------------------------
062100*    1900  EXTRACT_DAY_COUNT - pulls the first run of digits
062200*          out of payment-terms free text (e.g. "Zahlbar
062300*          innerhalb von 14 Tagen") and returns it as days.
062400*    --------------------------------------------------------
062500   1900-Extract-Day-Count.
062600       move     "N" to LN-Out-Valid.
062700       move     0 to LN-Out-Days.
062800       move     1 to LN-Scan-Ix.
062900       move     0 to LN-Clean-Len.
063000       move     spaces to LN-Clean-Text.
063100   1910-Skip-To-Digit.
063200       if       LN-Scan-Ix > 120
063300                go to 1930-Have-Count.
063400       if       LN-In-Text (LN-Scan-Ix:1) is german-digit
063500                go to 1920-Take-Digits.
063600       add      1 to LN-Scan-Ix.
063700       go       to 1910-Skip-To-Digit.
063800   1920-Take-Digits.
063900       if       LN-Scan-Ix > 120
064000                go to 1930-Have-Count.
064100       if       LN-In-Text (LN-Scan-Ix:1) is not german-digit
064200                go to 1930-Have-Count.
064300       add      1 to LN-Clean-Len.
064400       move     LN-In-Text (LN-Scan-Ix:1)
064500                   to LN-Clean-Text (LN-Clean-Len:1).
064600       add      1 to LN-Scan-Ix.
064700       go       to 1920-Take-Digits.
064800   1930-Have-Count.
064900       if       LN-Clean-Len = 0
065000                go to 1900-Exit.
065100       if       LN-Clean-Len > 3 move 3 to LN-Clean-Len end-if.
065200       move     all "0" to LN-Int-Part (1:3).
065300       move     3 to LN-Fill-Ix.
065400       move     LN-Clean-Len to LN-From-Ix.
065500   1935-Fill-Loop.
065600       if       LN-From-Ix = 0
065700                go to 1935-Fill-Exit.
065800       move     LN-Clean-Text (LN-From-Ix:1)
065900                   to LN-Int-Part (LN-Fill-Ix:1).
066000       subtract 1 from LN-From-Ix.
066100       subtract 1 from LN-Fill-Ix.
066200       go       to 1935-Fill-Loop.
066300   1935-Fill-Exit.
066400       exit.
066500       move     LN-Int-Part (1:3) to LN-Out-Days.
066600       move     "Y" to LN-Out-Valid.
066700   1900-Exit.
066800       exit.
066900*
067000*    --------------------------------------------------------
067100*    2000  ADD_DAYS - adds LN-In-Text2 (a signed day count,
067200*          text) to the yyyy-mm-dd date in LN-In-Text, simple
067300*          calendar walk one day at a time (no intrinsic
067400*          FUNCTION in this shop's batch suite).
067500*    --------------------------------------------------------
067600   2000-Add-Days.
067700       move     LN-In-Text (1:4) to LN-Ccyy.
067800       move     LN-In-Text (6:2) to LN-Mm.
067900       move     LN-In-Text (9:2) to LN-Dd.
068000       move     LN-In-Text2 (1:5) to LN-Digit-String (1:5).
068100       move     LN-In-Text2 (1:5) to LN-Clean-Text (1:5).
068200       move     0 to LN-Out-Days.
068300       move     LN-In-Text2 (1:3) to LN-Out-Days.
068400*
068500   2010-Add-Day-Loop.
068600       if       LN-Out-Days = 0
068700                go to 2020-Format-Result.
068800       add      1 to LN-Dd.
068900       perform  1105-Days-In-Month thru 1105-Exit.
069000       if       LN-Dd > LN-Days-In-Month
069100                move 1 to LN-Dd
069200                add 1 to LN-Mm
069300                if  LN-Mm > 12
069400                    move 1 to LN-Mm
069500                    add 1 to LN-Ccyy
069600                end-if
069700       end-if.
069800       subtract 1 from LN-Out-Days.
069900       go       to 2010-Add-Day-Loop.
070000*
070100   2020-Format-Result.
070200       move     LN-Ccyy to LN-Out-Text (1:4).
070300       move     "-"     to LN-Out-Text (5:1).
070400       move     LN-Mm   to LN-Out-Text (6:2).
070500       move     "-"     to LN-Out-Text (8:1).
070600       move     LN-Dd   to LN-Out-Text (9:2).
070700   2000-Exit.
070800       exit.
070900*
071000*    --------------------------------------------------------
071100*    2100  NORMALIZE_POSTCODE - keeps just the digit
071200*          characters from a German postcode value and pads
071300*          on the left with zero to 5 digits.
071400*    --------------------------------------------------------
071500   2100-Normalize-Postcode.
071600       move     LN-In-Text (1:10) to LN-Pc-Raw.
071700       move     0 to LN-Pc-Digit-Ct.
071800       move     all "0" to LN-Pc-Digits.
071900       move     1 to LN-Scan-Ix.
072000   2110-Digit-Loop.
072100       if       LN-Scan-Ix > 10
072200                go to 2120-Digit-Exit.
072300       if       LN-Pc-Raw (LN-Scan-Ix:1) is german-digit
072400                add 1 to LN-Pc-Digit-Ct.
072500       add      1 to LN-Scan-Ix.
072600       go       to 2110-Digit-Loop.
072700   2120-Digit-Exit.
072800       exit.
072900       if       LN-Pc-Digit-Ct = 0 or LN-Pc-Digit-Ct > 5
073000                move "N" to LN-Out-Valid
073100                go to 2100-Exit.
073200*
073300       move     all "0" to LN-Pc-Digits.
073400       move     5 to LN-Fill-Ix.
073500       move     1 to LN-Scan-Ix.
073600       move     LN-Pc-Digit-Ct to LN-From-Ix.
073700   2130-Place-Loop.
073800       if       LN-Scan-Ix > 10
073900                go to 2130-Place-Exit.
074000       move     LN-Pc-Raw (11 - LN-Scan-Ix:1) to LN-One-Char.
074100       if       LN-One-Char is german-digit and LN-Fill-Ix > 0
074200                move LN-One-Char to LN-Pc-Digits (LN-Fill-Ix:1)
074300                subtract 1 from LN-Fill-Ix.
074400       add      1 to LN-Scan-Ix.
074500       go       to 2130-Place-Loop.
074600   2130-Place-Exit.
074700       exit.
074800       move     spaces to LN-Out-Text.
074900       move     LN-Pc-Digits to LN-Out-Text (1:5).
075000   2100-Exit.
075100       exit.
075200*
075300*    --------------------------------------------------------
075400*    2200  POSTCODE_TO_SUBDIVISION - looks the normalized
075500*          5 digit postcode up in the range table and returns
075600*          the ISO-3166-2 subdivision code (DE-BY, DE-NW ...).
075700*    --------------------------------------------------------
075800   2200-Postcode-To-Subdivision.
075900       move     "N" to LN-Out-Valid.
076000       move     spaces to LN-Out-Text.
076100       move     LN-In-Text (1:5) to LN-Pc-Numeric.
076200       set      LI-PCR-Ix to 1.
076300   2210-Range-Loop.
076400       if       LI-PCR-Ix > LI-PCR-Count
076500                go to 2200-Exit.
076600       if       LN-Pc-Numeric >= PCR-Low (LI-PCR-Ix)
076700           and  LN-Pc-Numeric <= PCR-High (LI-PCR-Ix)
076800                perform 2220-Code-Lookup thru 2220-Exit
076900                go to 2200-Exit.
077000       set      LI-PCR-Ix up by 1.
077100       go       to 2210-Range-Loop.
077200   2220-Code-Lookup.
077300       set      LI-SC-Ix to 1.
077400   2221-Code-Loop.
077500       if       LI-SC-Ix > LI-State-Code-Count
077600                go to 2220-Exit.
077700       if       SC-Name (LI-SC-Ix) = PCR-State (LI-PCR-Ix) (1:22)
077800                move SC-Code (LI-SC-Ix) to LN-Out-Text (1:5)
077900                move "Y" to LN-Out-Valid
078000                go to 2220-Exit.
078100       set      LI-SC-Ix up by 1.
078200       go       to 2221-Code-Loop.
078300   2220-Exit.
078400       exit.
078500   2200-Exit.
078600       exit.
