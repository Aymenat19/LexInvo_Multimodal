000100*****************************************************************
000200*                                                               *
000300*                  LexInvo      RULES-P4 Resolution             *
000400*         Falls back to the invoice full text for anything     *
000500*            the structured BT fields never carried at all.     *
000600*                                                               *
000700*****************************************************************
000800*
000900        identification          division.
001000*================================
001100*
001200        program-id.         LI040.
001300*
001400        author.             G Hoffmann.
001500*                    For LexInvo GmbH.
001600*
001700        installation.       LexInvo GmbH, Munich.
001800*
001900        date-written.       05/1990.
002000*
002100        date-compiled.
002200*
002300        security.           Copyright (C) 1990-2026 LexInvo GmbH.
002400*                    Internal use only.
002500*
002600*    Remarks.        Phase 4 of the canonicalization run.
002700*                    Everything here reads the TEXT line table
002800*                    loaded off the invoice's free-form pages -
002900*                    the currency/seller-country/gross-total
003000*                    catch-alls, the shipping/handling charge
003100*                    scan, instant-payment and due-date guesses,
003200*                    the Skonto figures pulled straight out of
003300*                    the wording instead of BT-94/BT-92, the
003400*                    net-vs-gross line mixup and the default unit
003500*                    of measure.  The pipeline runs this phase
003600*                    twice - the second pass sees whatever P2 and
003700*                    the first P4 pass between them filled in.
003800*
003900*    Version.        See Prog-Name in working-storage.
004000*
004100*    Called modules. LINORM.
004200*
004300*    Error messages used.  None.
004400*
004500*    Known limitations.
004600*        Every one of this module's rules reads the free-form
004700*        TEXT page, which only ever shows up in German - none of
004800*        the wording tables (charge captions, Skonto phrasing,
004900*        instant-payment tokens) carry an English or French
005000*        equivalent, so a feeder that starts sending other
005100*        languages will silently stop matching rather than error.
005200*        The net/gross line mixup (5500) is only caught when no
005300*        line carries a BT-147 allowance at all; an invoice with
005400*        one small allowance line and otherwise gross line
005500*        amounts will still slip through uncorrected.  The
005600*        Skonto-from-text rules (5300 onward) trust the first
005700*        gross-total caption they find on the page - a credit
005800*        note or a second invoice run together on one scanned
005900*        page would feed the wrong figure into every rule after
006000*        it.  WS-Seen-Table in the charge scan caps out at 400
006100*        lines; a free-text page longer than that stops catching
006200*        duplicate charge wording past the cap, same shape as the
006300*        900-row table LI020 runs for its own line-id dedup.
006400*
006500*    Sample wording.
006600*        "2 % Skonto bei Zahlung bis 14 Tage, sonst netto 30
006700*        Tage" is the commonest BT-20 phrasing this rule set was
006800*        built against - percent, the discount window, then the
006900*        plain due date with no discount.  "Zahlung sofort nach
007000*        Erhalt der Rechnung" is the commonest instant-payment
007100*        wording picked up by 5206's full-text token scan.
007200*
007300*    Worked example.
007400*        BT-9 is blank, BT-20 reads "Zahlung within 14 Tage ab
007500*        Rechnungsdatum, 2 % Skonto bei Zahlung bis 7 Tage".
007600*        5220 finds no date in that wording so falls to EXTRDAYCT,
007700*        which hands back 14; 5215 adds that to BT-2 and BT-9 is
007800*        derived under R-HDR-DUEDATE-005.  Because BT-9 was
007900*        missing and BT-20 was present, 5200-Detect-Instant never
008000*        even runs its own token scan - 5230 only fires when BT-9
008100*        is still blank after 5220, which it no longer is here.
008200*
008300*        Second example, the charge scan - a TEXT line reads
008400*        "Versandkosten: 12,50 EUR".  5101 matches "Versandkosten"
008500*        in 5105's word list, finds no percent on the line so
008600*        5104 does not skip it, and 5062 walks back from the end
008700*        of the line to the colon and hands "12,50 EUR" to
008800*        PARSEDEC.  12.50 lands in WS-Charge-Sum and, because
008900*        BT-99/BT-100/BT-108 were all blank on this feeder,
009000*        5110-Charge-Totals derives all three off that one figure.
009100*
009200*    Charge caption catalogue.
009300*        The word list 5105-Word-Match runs down lives in
009400*        LIBTSAPP, not in this source - Versand, Versandkosten,
009500*        Verpackung, Porto, Rabatt, Nachlass and Skonto-Zuschlag
009600*        are the captions this shop's invoices have been seen to
009700*        use for a document-level charge or allowance.  Adding a
009800*        new caption there picks it up here with no change to
009900*        this program.
010000*
010100*    Line-item example.
010200*        A detail line carries BT-131 (line net amount) of 11.90,
010300*        BT-146 (item net price) of 11.90, BT-152 (the line's own
010400*        VAT rate) of 19, and the header total BT-109 comes in at
010500*        85.00 against a line sum that actually runs to 93.50 -
010600*        past the 0.1% whisker 5503-Gross-Test allows.  5505
010700*        divides 11.90 by 1.19, landing BT-131 and BT-146 both at
010800*        10.00, "corrected", rule R-LINE-NETGROSS-001, while
010900*        BT-148 is patched to the original 11.90 gross figure so
011000*        the unit price the buyer actually quoted is not lost.
011100*
011200*    Rule-id numbering note.
011300*        R-HDR-DUEDATE-001 thru 005 and R-PAY-SKONTO-001 thru 005
011400*        are not tied to the paragraph numbers that write them -
011500*        5230 writes -001, 5210 writes -002/-003, 5220 writes
011600*        -004/-005 - the rule id tracks the BT-FIELD catalogue
011700*        sequence the P4 validation report sorts by, not the
011800*        order the paragraphs run in.
011900*
012000* Changes:
012100* 05/1990    gh  - Written.  Pulled the shipping-charge figure off
012200*                  the free text for the paper-invoice register,
012300*                  nothing else read the text in those days.
012400* 09/1998    mk  - Y2K pass - no date math in this module, log
012500*                  entry kept for the audit trail anyway.
012600* 19/09/25   jb  - 3.3.00 Version update and builds reset.
012700* 20/12/25   gh  - Rewritten end to end for BT-code resolution -
012800*                  currency/seller-country/gross-total text
012900*                  fallbacks, the charge scan, instant payment and
013000*                  due-date guesses, text Skonto, net/gross and
013100*                  the unit-of-measure default all added.
013200* 14/02/26   gh  - Future-due-date check (R-TOT-DUE-001) was
013300*                  comparing BT-9 against a hard coded date left
013400*                  over from testing - now ACCEPTs the run date.
013500*                  LXI-264.
013600* 14/03/26   gh  - 5501-Chg-Chk-Loop's "no line
013700*                  allowances" guard was testing BT-136,
013800*                  which nothing in the field catalogue
013900*                  ever writes - the real allowance code
014000*                  is BT-147.  LXI-262.
014100* 10/08/26   gh  - No logic change.  Walked every paragraph below
014200*                  5100 and 5200 with why-comments and added the
014300*                  rule summary, worked example and known
014400*                  limitations below - review asked for this
014500*                  module to read the same way LI005 and LI020
014600*                  now do rather than be inferred off the BT
014700*                  numbers and the text patterns alone.  LXI-266.
014800*
014900*****************************************************************
015000*
015100        environment             division.
015200*================================
015300*
015400        configuration           section.
015500        special-names.
015600            class german-digit is "0" thru "9".
015700*
015800        data                    division.
015900*=======================
016000*
016100        working-storage section.
016200*------------------------
016300        77  Prog-Name           pic x(15) value "LI040  (2.01)".
016400*
016500*    Scope codes - LI-AA-Scope on every patch this module writes,
016600*    same three letters LI005/LI020/LI030 use on theirs:
016700*        H  header-level field           (WS-Hdr-Found tables)
016800*        L  one detail line's own field  (WS-Lin-Found tables)
016900*        T  invoice-totals-level field   (WS-Tot-Found tables)
017000*
017100        01  WS-Want-Code        pic x(6).
017200        01  WS-Want-Line-Id     pic 9(4).
017300        01  WS-Hdr-Found        pic x value "N".
017400        01  WS-Lin-Found        pic x value "N".
017500        01  WS-Tot-Found        pic x value "N".
017600*
017700        copy "LIWSAMT.cob".
017800        copy "LIWSTOK.cob".
017900*
018000        01  WS-Euro-Char        pic x value x"80".
018100*
018200*    Generic needle-in-one-line scan - caller loads WS-Needle and
018300*    WS-Hay, 5065 sets WS-Needle-Found.  Case folded both sides so
018400*    "Versandkosten" on the page matches the lower case table.
018500*
018600        01  WS-Needle-Ws.
018700            03  WS-Needle            pic x(20).
018800            03  WS-Needle-Upper       pic x(20).
018900            03  WS-Needle-Len         pic 9(2) comp.
019000            03  WS-Hay                pic x(120).
019100            03  WS-Hay-Upper          pic x(120).
019200            03  WS-Needle-Found       pic x value "N".
019300            03  WS-Nd-Ix              pic 9(3) comp.
019400            03  WS-Hs-Ix              pic 9(3) comp.
019500*
019600*    Table scan over LI-Text-Table for WS-Needle - 5067 sets
019700*    WS-Match-Txt-Ix on the first hit.
019800*
019900        01  WS-Scan-Ws.
020000            03  WS-Match-Txt-Ix       pic 9(4) comp.
020100*
020200*    Amount-from-line / find-amount-after scratch.
020300*
020400        01  WS-Faa-Ws.
020500            03  WS-Faa-Label          pic x(30).
020600            03  WS-Faa-Found          pic x value "N".
020700            03  WS-Faa-Decimal        pic s9(9)v9999 comp-3.
020800            03  WS-Colon-Pos          pic 9(3) comp.
020900            03  WS-Colon-Ix           pic 9(4) comp.
021000            03  WS-Amt-Line-Found     pic x value "N".
021100            03  WS-Amt-Line-Decimal   pic s9(9)v9999 comp-3.
021200            03  WS-Cand-Text          pic x(120).
021300*
021400*    Header currency/seller-country/gross-total fallback scratch.
021500*
021600        01  WS-Hdr-Fb-Ws.
021700            03  WS-Vat-First2         pic x(2).
021800*
021900*    Sample wording this scan is built against - lifted off
022000*    real feeder pages, not made up for this comment:
022100*        "Versandkosten: 12,50 EUR"
022200*        "Verpackung und Versand 8,00 EUR (inkl. 19% USt.)"
022300*        "Rabatt 5% auf den Gesamtbetrag"
022400*        "Nachlass wegen verspaeteter Lieferung: -15,00 EUR"
022500*    The word list itself (Versand, Verpackung, Rabatt, Nachlass
022600*    and the rest) lives in LIBTSAPP, not in this working storage.
022700*
022800*    Document-charge scan scratch - dedup of already scanned
022900*    lines, exact text match only, internal run-on spaces in a
023000*    repeated line are not collapsed.
023100*
023200        01  WS-Charge-Ws.
023300            03  WS-Charge-Sum          pic s9(9)v9999 comp-3.
023400            03  WS-Charge-Found        pic x value "N".
023500            03  WS-Charge-First-Ix     pic 9(4) comp.
023600            03  WS-Cw-Ix               pic 9(1) comp.
023700            03  WS-Word-Hit            pic x value "N".
023800            03  WS-Seen-Count           pic 9(3) comp.
023900            03  WS-Seen-Table           occurs 400 times
024000                                         indexed by WS-Seen-Ix.
024100                05  SC-Line             pic x(120).
024200            03  WS-Dup-Found            pic x value "N".
024300            03  WS-Line-Has-Pct          pic x value "N".
024400            03  WS-Vat-Pct-Found         pic x value "N".
024500            03  WS-Vat-Pct               pic s9(3)v9999 comp-3.
024600*
024700*    Instant-payment / due-date scratch.
024800*
024900        01  WS-Pay-Ws.
025000            03  WS-Is-Instant          pic x value "N".
025100            03  WS-Pay-Source          pic x value space.
025200*                                   H=BT-81  T=BT-20  X=full text
025300            03  WS-Iso-Date            pic x(10).
025400            03  WS-Days                pic s9(5) comp.
025500            03  WS-Days-Edit            pic 9(3).
025600            03  WS-IT-Match-Ix          pic 9(2) comp value 0.
025700*
025800*    Skonto-from-full-text scratch.
025900*
026000        01  WS-Skonto-Ws.
026100            03  WS-Total-With-Vat      pic s9(9)v9999 comp-3.
026200            03  WS-Total-Found         pic x value "N".
026300            03  WS-After-Skonto        pic s9(9)v9999 comp-3.
026400            03  WS-After-Found         pic x value "N".
026500            03  WS-Pct-Found           pic x value "N".
026600            03  WS-Skonto-Pct          pic s9(3)v9999 comp-3.
026700            03  WS-Skonto-Amt          pic s9(9)v9999 comp-3.
026800            03  WS-Amt-Found           pic x value "N".
026900            03  WS-Allowance           pic s9(9)v9999 comp-3.
027000            03  WS-Allow-Valid         pic x value "N".
027100            03  WS-Bt92-Value          pic x(60).
027200            03  WS-Need-Fill           pic x value "N".
027300            03  WS-Paren-Ix            pic 9(3) comp.
027400            03  WS-Gtd-Decimal         pic s9(9)v9999 comp-3.
027500            03  WS-Gtd-Found           pic x value "N".
027600*
027700*    Status/source convention - every patch this module writes
027800*    goes out "derived" (nothing was there before) or "corrected"
027900*    (something was there and read wrong), "source" always
028000*    "rule".  There is no confidence figure to carry over the way
028100*    P1 leaves one behind for P2 - every rule in this phase either
028200*    finds a usable figure in the text or it does not patch at
028300*    all, so there is nothing in between worth grading.
028400*
028500*    Net/gross disambiguation worked example.
028600*        BT-109 (net total) is 100.00, the three detail lines
028700*        carry BT-131 of 41.65, 37.40 and 14.45 - 93.50 against a
028800*        net total of 100.00, nothing to flag.  Swap BT-109 to
028900*        85.00 instead (a feeder bug that sent VAT-inclusive
029000*        money on the lines but still a net caption on the
029100*        total) and 93.50 clears 85.00 * 1.001 = 85.085 easily -
029200*        WS-Is-Gross flips to "Y" and 5504 reprices every line.
029300*
029400*    Net/gross disambiguation scratch.
029500*
029600        01  WS-Netgross-Ws.
029700            03  WS-Sum-Net             pic s9(9)v9999 comp-3.
029800            03  WS-Sum-Gross            pic s9(9)v9999 comp-3.
029900            03  WS-Is-Gross             pic x value "N".
030000            03  WS-Rate                 pic s9(3)v9999 comp-3.
030100            03  WS-Factor               pic s9(3)v9999 comp-3.
030200            03  WS-Amount               pic s9(9)v9999 comp-3.
030300*
030400*    Run date, ACCEPTed once at the top of the phase for the
030500*    future-due-date check - ISO text, same ten byte shape as
030600*    every other date value on the store.
030700*
030800        01  WS-Run-Date-Ws.
030900            03  WS-Run-Yyyymmdd        pic 9(8).
031000            03  WS-Run-Yyyymmdd-X redefines WS-Run-Yyyymmdd
031100                                       pic x(8).
031200            03  WS-Run-Iso             pic x(10).
031300*
031400        linkage                 section.
031500*==================
031600*
031700        copy "LIWSTAB.cob".
031800        copy "LIWSNRM.cob".
031900*
032000        procedure               division using LI-Work-Area.
032100*=====================================================
032200*
032300*    Rule summary - what each perform below reads off the TEXT/
032400*    header/totals/line tables and what BT code it can end up
032500*    writing.  Kept here because the text-mining rules do not
032600*    read as cleanly off the BT numbers as the P2 derive rules do.
032700*
032800*      5011-R-Hdr-Currency-001   TEXT (euro sign)     BT-5
032900*      5015-R-Hdr-Country-Seller BT-31                BT-40
033000*      5020-R-Tot-Extract-001    TEXT (Gesamtbetrag)   BT-112
033100*      5100-R-Tot-Charge-Scan    TEXT (charge words)   BT-100/102/103/104
033200*      5200-Detect-Instant       BT-81/BT-20/TEXT      WS-Is-Inst (flag)
033300*      5210/5220-R-Hdr-Duedate   BT-9/BT-20/BT-2       BT-9
033400*      5230-R-Hdr-Duedate-001    BT-2, instant only    BT-9
033500*      5300-R-Pay-Skonto-*       TEXT (Gesamtbetrag,   BT-92/93/94/97/98
033600*                                 abzgl. Skonto)
033700*      5370/5380-R-Hdr-Paid-*    BT-107/108/112        BT-113/BT-115
033800*      5400-R-Tot-Due-001        BT-9/BT-112, future   BT-115
033900*      5500-R-Line-Netgross-001  BT-109/131/146/152    BT-131/146
034000*      5600-R-Line-Uom-001       BT-129/130            BT-130
034100*
034200        5000-Resolve-Phase.
034300            accept    WS-Run-Yyyymmdd from date yyyymmdd.
034400            move      WS-Run-Yyyymmdd-X (1:4) to WS-Run-Iso (1:4).
034500            move      "-" to WS-Run-Iso (5:1).
034600            move      WS-Run-Yyyymmdd-X (5:2) to WS-Run-Iso (6:2).
034700            move      "-" to WS-Run-Iso (8:1).
034800            move      WS-Run-Yyyymmdd-X (7:2) to WS-Run-Iso (9:2).
034900            perform   5011-R-Hdr-Currency-001    thru 5011-Exit.
035000            perform   5015-R-Hdr-Country-Seller  thru 5015-Exit.
035100            perform   5020-R-Tot-Extract-001     thru 5020-Exit.
035200            perform   5100-R-Tot-Charge-Scan     thru 5100-Exit.
035300            perform   5200-Detect-Instant        thru 5200-Exit.
035400            perform   5210-R-Hdr-Duedate-Exist   thru 5210-Exit.
035500            perform   5220-R-Hdr-Duedate-Missing thru 5220-Exit.
035600            if        WS-Is-Instant = "Y"
035700                      perform 5230-R-Hdr-Duedate-001
035800                         thru 5230-Exit
035900                      perform 5300-R-Pay-Skonto-Full-Text
036000                         thru 5300-Exit.
036100            perform   5400-R-Tot-Due-001         thru 5400-Exit.
036200            perform   5500-R-Line-Netgross-001   thru 5500-Exit.
036300            perform   5600-R-Line-Uom-001        thru 5600-Exit.
036400            goback.
036500*
036600*    --------------------------------------------------------
036700*    5005  Generic header lookup - WS-Want-Code in, sets
036800*          LI-Hdr-Ix and WS-Hdr-Found.
036900*    --------------------------------------------------------
037000        5005-Find-Header.
037100            move      "N" to WS-Hdr-Found.
037200            set       LI-Hdr-Ix to 1.
037300*    Straight table scan - the header table is never more than a
037400*    few dozen rows, not worth indexing for.
037500        5006-Find-Header-Loop.
037600            if        LI-Hdr-Ix > LI-Header-Count
037700                      go to 5005-Exit.
037800            if        HT-Code (LI-Hdr-Ix) = WS-Want-Code
037900                      move "Y" to WS-Hdr-Found
038000                      go to 5005-Exit.
038100            set       LI-Hdr-Ix up by 1.
038200            go        to 5006-Find-Header-Loop.
038300        5005-Exit.
038400            exit.
038500*
038600*    --------------------------------------------------------
038700*    5007  Generic totals lookup - WS-Want-Code in, sets
038800*          LI-Tot-Ix and WS-Tot-Found.
038900*    --------------------------------------------------------
039000        5007-Find-Totals.
039100            move      "N" to WS-Tot-Found.
039200            set       LI-Tot-Ix to 1.
039300*    Same shape as 5006 above, over the totals table this time.
039400        5008-Find-Totals-Loop.
039500            if        LI-Tot-Ix > LI-Totals-Count
039600                      go to 5007-Exit.
039700            if        OT-Code (LI-Tot-Ix) = WS-Want-Code
039800                      move "Y" to WS-Tot-Found
039900                      go to 5007-Exit.
040000            set       LI-Tot-Ix up by 1.
040100            go        to 5008-Find-Totals-Loop.
040200        5007-Exit.
040300            exit.
040400*
040500*    --------------------------------------------------------
040600*    5009  Generic line-field lookup - WS-Want-Line-Id and
040700*          WS-Want-Code in, sets LI-Lin-Ix and WS-Lin-Found.
040800*    --------------------------------------------------------
040900        5009-Find-Line-Field.
041000            move      "N" to WS-Lin-Found.
041100            set       LI-Lin-Ix to 1.
041200*    Line table scan - both the line id and the BT code have to
041300*    match, since every line carries its own set of BT-1nn codes.
041400        5010-Find-Line-Loop.
041500            if        LI-Lin-Ix > LI-Line-Count
041600                      go to 5009-Exit.
041700            if        LT-Line-Id (LI-Lin-Ix) = WS-Want-Line-Id
041800               and    LT-Code    (LI-Lin-Ix) = WS-Want-Code
041900                      move "Y" to WS-Lin-Found
042000                      go to 5009-Exit.
042100            set       LI-Lin-Ix up by 1.
042200            go        to 5010-Find-Line-Loop.
042300        5009-Exit.
042400            exit.
042500*
042600*    --------------------------------------------------------
042700*    5065  Generic needle-in-one-line test - caller loads
042800*          WS-Needle and WS-Hay, case folded to upper case on
042900*          both sides so a lower case table entry still hits
043000*          mixed case invoice wording.
043100*    --------------------------------------------------------
043200        5065-Needle-In-Line.
043300            move      WS-Needle to WS-Needle-Upper.
043400            inspect   WS-Needle-Upper converting LI-Lower-Case
043500                                              to LI-Upper-Case.
043600            move      WS-Hay to WS-Hay-Upper.
043700            inspect   WS-Hay-Upper converting LI-Lower-Case
043800                                           to LI-Upper-Case.
043900            move      0 to WS-Needle-Len.
044000            move      1 to WS-Nd-Ix.
044100*    Needle is a PIC X(20) field space-padded on the right -
044200*    measure it first so the scan below knows how far to slide.
044300        5066-Len-Loop.
044400            if        WS-Nd-Ix > 20
044500                      go to 5066-Len-Done.
044600            if        WS-Needle-Upper (WS-Nd-Ix:1) = space
044700                      go to 5066-Len-Done.
044800            add       1 to WS-Needle-Len.
044900            add       1 to WS-Nd-Ix.
045000            go        to 5066-Len-Loop.
045100        5066-Len-Done.
045200            move      "N" to WS-Needle-Found.
045300            if        WS-Needle-Len = 0
045400                      go to 5065-Exit.
045500            move      1 to WS-Hs-Ix.
045600*    Slide the needle's length along the hay one byte at a time.
045700        5067-Scan-Hay-Loop.
045800            if        WS-Hs-Ix + WS-Needle-Len - 1 > 120
045900                      go to 5065-Exit.
046000            if        WS-Hay-Upper (WS-Hs-Ix:WS-Needle-Len) =
046100                         WS-Needle-Upper (1:WS-Needle-Len)
046200                      move "Y" to WS-Needle-Found
046300                      go to 5065-Exit.
046400            add       1 to WS-Hs-Ix.
046500            go        to 5067-Scan-Hay-Loop.
046600        5065-Exit.
046700            exit.
046800*
046900*    --------------------------------------------------------
047000*    5067  Generic whole-text scan for WS-Needle - first hit
047100*          only, leaves WS-Match-Txt-Ix positioned on it.
047200*    --------------------------------------------------------
047300        5069-Text-Scan.
047400            move      "N" to WS-Needle-Found.
047500            set       LI-Txt-Ix to 1.
047600*    Run 5065 against every TEXT line until the first hit.
047700        5069-Scan-Loop.
047800            if        LI-Txt-Ix > LI-Text-Count
047900                      go to 5069-Exit.
048000            move      XT-Line (LI-Txt-Ix) to WS-Hay.
048100            perform   5065-Needle-In-Line thru 5065-Exit.
048200            if        WS-Needle-Found = "Y"
048300                      set WS-Match-Txt-Ix to LI-Txt-Ix
048400                      go to 5069-Exit.
048500            set       LI-Txt-Ix up by 1.
048600            go        to 5069-Scan-Loop.
048700        5069-Exit.
048800            exit.
048900*
049000*    --------------------------------------------------------
049100*    5062  AMOUNT_FROM_LINE - one TEXT line in at WS-Colon-Ix,
049200*          amount out at WS-Amt-Line-Decimal/-Found.  Scans
049300*          backward for the last colon and hands everything
049400*          past it to PARSEDEC - PARSEDEC throws away every
049500*          character that is not a digit, comma, dot or minus
049600*          on its own, so there is no call to strip a label
049700*          off the front of the candidate text first.
049800*    --------------------------------------------------------
049900        5062-Amount-From-Line.
050000            move      XT-Line (WS-Colon-Ix) to WS-Cand-Text.
050100            move      0 to WS-Colon-Pos.
050200            move      120 to WS-Hs-Ix.
050300        5063-Colon-Scan.
050400            if        WS-Hs-Ix < 1
050500                      go to 5064-Colon-Done.
050600            if        WS-Cand-Text (WS-Hs-Ix:1) = ":"
050700                      move WS-Hs-Ix to WS-Colon-Pos
050800                      go to 5064-Colon-Done.
050900            subtract  1 from WS-Hs-Ix.
051000            go        to 5063-Colon-Scan.
051100        5064-Colon-Done.
051200            move      "N" to WS-Amt-Line-Found.
051300            move      0 to WS-Amt-Line-Decimal.
051400            move      spaces to LN-In-Text.
051500            if        WS-Colon-Pos not = 0
051600               and    WS-Colon-Pos < 120
051700                      move WS-Cand-Text (WS-Colon-Pos + 1:
051800                              120 - WS-Colon-Pos) to LN-In-Text
051900            else
052000                      move WS-Cand-Text to LN-In-Text.
052100            move      "PARSEDEC" to LN-Function.
052200            call      "LINORM" using LI-Norm-Args.
052300            if        LN-Out-Valid = "Y"
052400                      move "Y" to WS-Amt-Line-Found
052500                      move LN-Out-Decimal to WS-Amt-Line-Decimal.
052600        5062-Exit.
052700            exit.
052800*
052900*    --------------------------------------------------------
053000*    5060  FIND_AMOUNT_AFTER(label) - first TEXT line holding
053100*          WS-Faa-Label, the amount past its last colon (or
053200*          off the line itself when there is none), falling
053300*          back to the very next line when that comes up
053400*          empty.  WS-Faa-Found stays "N" when the label is
053500*          not on the invoice at all.
053600*    --------------------------------------------------------
053700        5060-Find-Amount-After.
053800            move      WS-Faa-Label to WS-Needle.
053900            perform   5069-Text-Scan thru 5069-Exit.
054000            if        WS-Needle-Found = "N"
054100                      move "N" to WS-Faa-Found
054200                      go to 5060-Exit.
054300*    Label found - the amount usually sits on the same line
054400*    after the colon.
054500            move      WS-Match-Txt-Ix to WS-Colon-Ix.
054600            perform   5062-Amount-From-Line thru 5062-Exit.
054700            if        WS-Amt-Line-Found = "Y"
054800                      move "Y" to WS-Faa-Found
054900                      move WS-Amt-Line-Decimal to WS-Faa-Decimal
055000                      go to 5060-Exit.
055100            if        WS-Colon-Ix not < LI-Text-Count
055200                      move "N" to WS-Faa-Found
055300                      go to 5060-Exit.
055400*    Nothing on the label's own line - some layouts wrap the
055500*    figure onto the next line instead, try that before giving up.
055600            add       1 to WS-Colon-Ix.
055700            perform   5062-Amount-From-Line thru 5062-Exit.
055800            if        WS-Amt-Line-Found = "Y"
055900                      move "Y" to WS-Faa-Found
056000                      move WS-Amt-Line-Decimal to WS-Faa-Decimal
056100            else
056200                      move "N" to WS-Faa-Found.
056300        5060-Exit.
056400            exit.
056500*
056600*    --------------------------------------------------------
056700*    5011  R-HDR-CURRENCY-001 - BT-5 missing, the invoice
056800*          wording says EUR (or carries the euro sign) - so
056900*          does every BT-FIELD file this shop has ever seen,
057000*          this rule only ever fires on a handwritten order.
057100*    --------------------------------------------------------
057200        5011-R-Hdr-Currency-001.
057300            move      "BT-5" to WS-Want-Code.
057400            perform   5005-Find-Header thru 5005-Exit.
057500            if        WS-Hdr-Found = "Y"
057600               and    HT-Value (LI-Hdr-Ix) not = spaces
057700                      go to 5011-Exit.
057800            move      "EUR" to WS-Needle.
057900            perform   5069-Text-Scan thru 5069-Exit.
058000            if        WS-Needle-Found = "N"
058100                      perform 5012-Scan-Euro-Sign thru 5012-Exit.
058200            if        WS-Needle-Found = "N"
058300                      go to 5011-Exit.
058400            move      "H" to LI-AA-Scope.
058500            move      "BT-5" to LI-AA-Code.
058600            move      "EUR" to LI-AA-New-Value.
058700            move      "corrected" to LI-AA-Status.
058800            move      "rule" to LI-AA-Source.
058900            move      "R-HDR-CURRENCY-001" to LI-AA-Rule-Id.
059000            move      "EUR detected in invoice text"
059100                        to LI-AA-Derivation.
059200            perform   9000-Apply-Patch thru 9000-Exit.
059300            if        LI-AA-Found = "Y" add 1 to LI-Patches-P4.
059400        5011-Exit.
059500            exit.
059600*
059700*    Looks for the high-bit Euro sign byte (x"80") anywhere in the
059800*    TEXT table, line by line - cheaper than decoding each line's
059900*    code page properly and good enough for a currency flag.
060000        5012-Scan-Euro-Sign.
060100            move      "N" to WS-Needle-Found.
060200            set       LI-Txt-Ix to 1.
060300*    Next TEXT line, or give up - no Euro sign anywhere on the page.
060400        5013-Euro-Line-Loop.
060500            if        LI-Txt-Ix > LI-Text-Count
060600                      go to 5012-Exit.
060700            move      1 to WS-Hs-Ix.
060800*    Walk the line byte by byte hunting the x"80".
060900        5014-Euro-Byte-Loop.
061000            if        WS-Hs-Ix > 120
061100                      go to 5014-Next-Line.
061200            if        XT-Line (LI-Txt-Ix) (WS-Hs-Ix:1)
061300                            = WS-Euro-Char
061400                      move "Y" to WS-Needle-Found
061500                      go to 5012-Exit.
061600            add       1 to WS-Hs-Ix.
061700            go        to 5014-Euro-Byte-Loop.
061800*    Nothing on this line, try the next one.
061900        5014-Next-Line.
062000            set       LI-Txt-Ix up by 1.
062100            go        to 5013-Euro-Line-Loop.
062200        5012-Exit.
062300            exit.
062400*
062500*    --------------------------------------------------------
062600*    5015  R-HDR-COUNTRY-SELLER-001 - the first two letters of
062700*          the seller VAT ID (BT-31, already normalized to
062800*          upper case by P1) are always its issuing country -
062900*          BT-40 is set or corrected to match whenever it does
063000*          not already carry that same two letters.
063100*    --------------------------------------------------------
063200        5015-R-Hdr-Country-Seller.
063300            move      "BT-31" to WS-Want-Code.
063400            perform   5005-Find-Header thru 5005-Exit.
063500            if        WS-Hdr-Found = "N"
063600               or     HT-Value (LI-Hdr-Ix) = spaces
063700               or     HT-Value (LI-Hdr-Ix) (2:1) = space
063800                      go to 5015-Exit.
063900            move      HT-Value (LI-Hdr-Ix) (1:2) to WS-Vat-First2.
064000            move      "BT-40" to WS-Want-Code.
064100            perform   5005-Find-Header thru 5005-Exit.
064200            if        WS-Hdr-Found = "Y"
064300               and    HT-Value (LI-Hdr-Ix) (1:2) = WS-Vat-First2
064400                      go to 5015-Exit.
064500            move      "H" to LI-AA-Scope.
064600            move      "BT-40" to LI-AA-Code.
064700            move      WS-Vat-First2 to LI-AA-New-Value.
064800            move      "corrected" to LI-AA-Status.
064900            move      "rule" to LI-AA-Source.
065000            move      "R-HDR-COUNTRY-SELLER-001" to LI-AA-Rule-Id.
065100            move      "first two letters of the seller VAT ID"
065200                        to LI-AA-Derivation.
065300            perform   9000-Apply-Patch thru 9000-Exit.
065400            if        LI-AA-Found = "Y" add 1 to LI-Patches-P4.
065500        5015-Exit.
065600            exit.
065700*
065800*    --------------------------------------------------------
065900*    5020  R-TOT-EXTRACT-001 - BT-112 (gross total) missing,
066000*          try the free text for "Gesamtbetrag in EUR" and
066100*          then the plainer "Gesamtbetrag" label before giving
066200*          up on this total altogether.
066300*    --------------------------------------------------------
066400        5020-R-Tot-Extract-001.
066500            move      "BT-112" to WS-Want-Code.
066600            perform   5007-Find-Totals thru 5007-Exit.
066700            if        WS-Tot-Found = "Y"
066800               and    OT-Value (LI-Tot-Ix) not = spaces
066900                      go to 5020-Exit.
067000            move      "Gesamtbetrag in EUR" to WS-Faa-Label.
067100            perform   5060-Find-Amount-After thru 5060-Exit.
067200            move      "Gesamtbetrag in EUR found"
067300                        to LI-AA-Derivation.
067400            if        WS-Faa-Found = "N"
067500                      move "Gesamtbetrag" to WS-Faa-Label
067600                      perform 5060-Find-Amount-After thru 5060-Exit
067700                      move "Gesamtbetrag label found"
067800                              to LI-AA-Derivation.
067900            if        WS-Faa-Found = "N"
068000                      go to 5020-Exit.
068100            move      WS-Faa-Decimal to LI-FA-Decimal.
068200            perform   9100-Format-Amount thru 9100-Exit.
068300            move      "T" to LI-AA-Scope.
068400            move      "BT-112" to LI-AA-Code.
068500            move      LI-FA-Text to LI-AA-New-Value.
068600            move      "corrected" to LI-AA-Status.
068700            move      "rule" to LI-AA-Source.
068800            move      "R-TOT-EXTRACT-001" to LI-AA-Rule-Id.
068900            perform   9000-Apply-Patch thru 9000-Exit.
069000            if        LI-AA-Found = "Y" add 1 to LI-Patches-P4.
069100        5020-Exit.
069200            exit.
069300*
069400*    --------------------------------------------------------
069500*    5100  Document-charge scan - walks the whole TEXT table
069600*          once, one line at a time, skipping a line already
069700*          seen word for word (exact match only, a repeated
069800*          run of spaces inside the line is not collapsed),
069900*          a "Versandart" line (that is the shipping METHOD,
070000*          not a figure) and any line carrying a percent sign
070100*          (a VAT-rate line, not a charge amount).  A surviving
070200*          line that names shipping/freight/postage is evidence
070300*          of a document charge and its amount is added into
070400*          the running total.  R-TOT-CHARGE-003 thru 008 below
070500*          only fire when the scan actually found something.
070600*    --------------------------------------------------------
070700        5100-R-Tot-Charge-Scan.
070800            move      "N" to WS-Charge-Found.
070900            move      0 to WS-Charge-Sum.
071000            move      0 to WS-Charge-First-Ix.
071100            move      0 to WS-Seen-Count.
071200            set       LI-Txt-Ix to 1.
071300*    Main line-by-line pass over the TEXT table for 5100 - every
071400*    line gets checked for a charge word, a percent and whether
071500*    we have already booked this exact wording once before.
071600        5101-Scan-Loop.
071700            if        LI-Txt-Ix > LI-Text-Count
071800                      go to 5110-Charge-Totals.
071900            move      XT-Line (LI-Txt-Ix) to WS-Hay.
072000            perform   5102-Dup-Check thru 5102-Exit.
072100            if        WS-Dup-Found = "Y"
072200                      go to 5109-Next-Line.
072300            perform   5103-Record-Seen thru 5103-Exit.
072400*    "Versandart" (shipping method) lines quote a carrier name,
072500*    not a charge figure - skip those before the word-match test
072600*    below can get confused by them.
072700            move      "versandart" to WS-Needle.
072800            perform   5065-Needle-In-Line thru 5065-Exit.
072900            if        WS-Needle-Found = "Y"
073000                      go to 5109-Next-Line.
073100*    A line quoting a percent is a VAT-rate line, not a charge
073200*    amount - 5115 below reads those separately.
073300            perform   5104-Has-Percent thru 5104-Exit.
073400            if        WS-Line-Has-Pct = "Y"
073500                      go to 5109-Next-Line.
073600            perform   5105-Word-Match thru 5105-Exit.
073700            if        WS-Word-Hit = "N"
073800                      go to 5109-Next-Line.
073900*    Matched a charge caption - pull the amount that follows it
074000*    on the same line.
074100            set       WS-Colon-Ix to LI-Txt-Ix.
074200            perform   5062-Amount-From-Line thru 5062-Exit.
074300            if        WS-Amt-Line-Found = "N"
074400                      go to 5109-Next-Line.
074500            add       WS-Amt-Line-Decimal to WS-Charge-Sum.
074600            move      "Y" to WS-Charge-Found.
074700            if        WS-Charge-First-Ix = 0
074800                      set WS-Charge-First-Ix to LI-Txt-Ix.
074900*    Move on to the next TEXT line.
075000        5109-Next-Line.
075100            set       LI-Txt-Ix up by 1.
075200            go        to 5101-Scan-Loop.
075300*
075400*    Same charge line can show up twice on the page (once in the
075500*    body, once in the summary) - checked against WS-Seen-Table
075600*    before it gets added to the running charge total twice over.
075700        5102-Dup-Check.
075800            move      "N" to WS-Dup-Found.
075900            if        WS-Seen-Count = 0
076000                      go to 5102-Exit.
076100            set       WS-Seen-Ix to 1.
076200*    Walk what has been seen so far looking for this exact line.
076300        5102a-Dup-Loop.
076400            if        WS-Seen-Ix > WS-Seen-Count
076500                      go to 5102-Exit.
076600            if        SC-Line (WS-Seen-Ix) = WS-Hay
076700                      move "Y" to WS-Dup-Found
076800                      go to 5102-Exit.
076900            set       WS-Seen-Ix up by 1.
077000            go        to 5102a-Dup-Loop.
077100        5102-Exit.
077200            exit.
077300*
077400*    Not a dup - remember it so the next pass over the page catches
077500*    a repeat if one turns up.
077600        5103-Record-Seen.
077700            if        WS-Seen-Count not < 400
077800                      go to 5103-Exit.
077900            add       1 to WS-Seen-Count.
078000            set       WS-Seen-Ix to WS-Seen-Count.
078100            move      WS-Hay to SC-Line (WS-Seen-Ix).
078200        5103-Exit.
078300            exit.
078400*
078500*    Quick test for a percent sign anywhere on the line - a charge
078600*    line quoting its own percent is handled differently below.
078700        5104-Has-Percent.
078800            move      "N" to WS-Line-Has-Pct.
078900            move      1 to WS-Hs-Ix.
079000*    Byte scan for the percent sign.
079100        5104a-Pct-Scan.
079200            if        WS-Hs-Ix > 120
079300                      go to 5104-Exit.
079400            if        WS-Hay (WS-Hs-Ix:1) = "%"
079500                      move "Y" to WS-Line-Has-Pct
079600                      go to 5104-Exit.
079700            add       1 to WS-Hs-Ix.
079800            go        to 5104a-Pct-Scan.
079900        5104-Exit.
080000            exit.
080100*
080200*    Tests the line against the house list of charge/allowance
080300*    wording (Versand, Verpackung, Nachlass and the rest) kept
080400*    in LIBTSAPP - first hit wins.
080500        5105-Word-Match.
080600            move      "N" to WS-Word-Hit.
080700            set       LI-CW-Ix to 1.
080800*    Step through the word list one caption at a time.
080900        5105a-Word-Loop.
081000            if        LI-CW-Ix > LI-CW-Count
081100                      go to 5105-Exit.
081200            move      CW-Word (LI-CW-Ix) to WS-Needle.
081300            perform   5065-Needle-In-Line thru 5065-Exit.
081400            if        WS-Needle-Found = "Y"
081500                      move "Y" to WS-Word-Hit
081600                      go to 5105-Exit.
081700            set       LI-CW-Ix up by 1.
081800            go        to 5105a-Word-Loop.
081900        5105-Exit.
082000            exit.
082100*
082200*    Once the scan above has the running charge sum, shipping/
082300*    handling/discount wording and any VAT percent quoted with it,
082400*    this cascades the figure down onto BT-100 thru BT-108 - same
082500*    shape as the BT-field chain everywhere else in this program,
082600*    just fed off free text instead of a structured field.
082700        5110-Charge-Totals.
082800*    BT-99 itself - the running total the scan loop above built up
082900*    out of every charge/allowance line it matched.
083000            if        WS-Charge-Found = "N"
083100                      go to 5100-Exit.
083200            move      WS-Charge-Sum to LI-FA-Decimal.
083300            perform   9100-Format-Amount thru 9100-Exit.
083400            move      "T" to LI-AA-Scope.
083500            move      "BT-99" to LI-AA-Code.
083600            move      LI-FA-Text to LI-AA-New-Value.
083700            move      "corrected" to LI-AA-Status.
083800            move      "rule" to LI-AA-Source.
083900            move      "R-TOT-CHARGE-003" to LI-AA-Rule-Id.
084000            move      "summed shipping/handling evidence lines"
084100                        to LI-AA-Derivation.
084200            perform   9000-Apply-Patch thru 9000-Exit.
084300            if        LI-AA-Found = "Y" add 1 to LI-Patches-P4.
084400*    BT-100 (the charge reason code) is not something the free
084500*    text scan can read - all we can do is copy the same total
084600*    across if the feeder never sent BT-100 at all.
084700            move      "BT-100" to WS-Want-Code.
084800            perform   5007-Find-Totals thru 5007-Exit.
084900            if        WS-Tot-Found = "N"
085000               or     OT-Value (LI-Tot-Ix) = spaces
085100                      move "T" to LI-AA-Scope
085200                      move "BT-100" to LI-AA-Code
085300                      move LI-FA-Text to LI-AA-New-Value
085400                      move "derived" to LI-AA-Status
085500                      move "rule" to LI-AA-Source
085600                      move "R-TOT-CHARGE-004" to LI-AA-Rule-Id
085700                      move "same charge total, BT-100 not sent"
085800                              to LI-AA-Derivation
085900                      perform 9000-Apply-Patch thru 9000-Exit
086000                      if  LI-AA-Found = "Y" add 1 to LI-Patches-P4
086100                      end-if.
086200*    No VAT category on the charge either - "S" (standard rate)
086300*    is the house default for a text-mined charge line.
086400            move      "BT-102" to WS-Want-Code.
086500            perform   5007-Find-Totals thru 5007-Exit.
086600            if        WS-Tot-Found = "N"
086700               or     OT-Value (LI-Tot-Ix) = spaces
086800                      move "T" to LI-AA-Scope
086900                      move "BT-102" to LI-AA-Code
087000                      move "S" to LI-AA-New-Value
087100                      move "derived" to LI-AA-Status
087200                      move "rule" to LI-AA-Source
087300                      move "R-TOT-CHARGE-005" to LI-AA-Rule-Id
087400                      move "standard rate assumed for the charge"
087500                              to LI-AA-Derivation
087600                      perform 9000-Apply-Patch thru 9000-Exit
087700                      if  LI-AA-Found = "Y" add 1 to LI-Patches-P4
087800                      end-if.
087900*    BT-103 wants the actual percent, which only a line quoting
088000*    one explicitly can give us - 5115 hunts for that.
088100            move      "BT-103" to WS-Want-Code.
088200            perform   5007-Find-Totals thru 5007-Exit.
088300            if        WS-Tot-Found = "N"
088400               or     OT-Value (LI-Tot-Ix) = spaces
088500                      perform 5115-Find-Vat-Pct thru 5115-Exit
088600                      if  WS-Vat-Pct-Found = "Y"
088700                          move WS-Vat-Pct to LI-FA-Decimal
088800                          perform 9100-Format-Amount thru 9100-Exit
088900                          move "T" to LI-AA-Scope
089000                          move "BT-103" to LI-AA-Code
089100                          move LI-FA-Text to LI-AA-New-Value
089200                          move "derived" to LI-AA-Status
089300                          move "rule" to LI-AA-Source
089400                          move "R-TOT-CHARGE-006" to LI-AA-Rule-Id
089500                          move "VAT percent off a MwSt/VAT line"
089600                                  to LI-AA-Derivation
089700                          perform 9000-Apply-Patch thru 9000-Exit
089800                          if  LI-AA-Found = "Y"
089900                              add 1 to LI-Patches-P4
090000                          end-if
090100                      end-if
090200                      end-if.
090300*    BT-104 is the charge's reason text - only worth filling when
090400*    we actually matched a charge caption in the first place.
090500            move      "BT-104" to WS-Want-Code.
090600            perform   5007-Find-Totals thru 5007-Exit.
090700            if        (WS-Tot-Found = "N"
090800               or      OT-Value (LI-Tot-Ix) = spaces)
090900               and    WS-Charge-First-Ix not = 0
091000                      perform 5117-Fill-Bt104 thru 5117-Exit.
091100*    Last link - BT-108 (total allowances/charges) is the same
091200*    figure as BT-99 when the feeder never sent BT-108 either.
091300            move      "BT-108" to WS-Want-Code.
091400            perform   5007-Find-Totals thru 5007-Exit.
091500            if        WS-Tot-Found = "N"
091600               or     OT-Value (LI-Tot-Ix) = spaces
091700                      move WS-Charge-Sum to LI-FA-Decimal
091800                      perform 9100-Format-Amount thru 9100-Exit
091900                      move "T" to LI-AA-Scope
092000                      move "BT-108" to LI-AA-Code
092100                      move LI-FA-Text to LI-AA-New-Value
092200                      move "derived" to LI-AA-Status
092300                      move "rule" to LI-AA-Source
092400                      move "R-TOT-CHARGE-008" to LI-AA-Rule-Id
092500                      move "same charge total, BT-108 not sent"
092600                              to LI-AA-Derivation
092700                      perform 9000-Apply-Patch thru 9000-Exit
092800                      if  LI-AA-Found = "Y" add 1 to LI-Patches-P4
092900                      end-if.
093000        5100-Exit.
093100            exit.
093200*
093300*    BT-104's own VAT percent, if the charge wording quoted one -
093400*    otherwise we fall back to the invoice's single VAT rate.
093500        5115-Find-Vat-Pct.
093600            move      "N" to WS-Vat-Pct-Found.
093700            set       LI-Txt-Ix to 1.
093800*    Walk the TEXT lines looking for the charge caption with a
093900*    percent attached to it.
094000        5115a-Vat-Loop.
094100            if        LI-Txt-Ix > LI-Text-Count
094200                      go to 5115-Exit.
094300            move      XT-Line (LI-Txt-Ix) to WS-Hay.
094400            move      "mwst" to WS-Needle.
094500            perform   5065-Needle-In-Line thru 5065-Exit.
094600            if        WS-Needle-Found = "N"
094700                      move "vat" to WS-Needle
094800                      perform 5065-Needle-In-Line thru 5065-Exit.
094900            if        WS-Needle-Found = "Y"
095000                      perform 5116-Pct-From-Line thru 5116-Exit
095100                      if  WS-Vat-Pct-Found = "Y"
095200                          go to 5115-Exit
095300                      end-if.
095400            set       LI-Txt-Ix up by 1.
095500            go        to 5115a-Vat-Loop.
095600        5115-Exit.
095700            exit.
095800*
095900*    PCT_FROM_LINE - pulls the first "n,nn %" or "n %" looking
096000*    number out of WS-Hay, used for both Skonto and charge percents.
096100        5116-Pct-From-Line.
096200            move      "N" to WS-Vat-Pct-Found.
096300            move      0 to WS-Vat-Pct.
096400            move      1 to WS-Hs-Ix.
096500*    Hunt for the percent sign byte first.
096600        5116a-Find-Pct.
096700            if        WS-Hs-Ix > 120
096800                      go to 5116-Exit.
096900            if        WS-Hay (WS-Hs-Ix:1) = "%"
097000                      go to 5116b-Extract.
097100            add       1 to WS-Hs-Ix.
097200            go        to 5116a-Find-Pct.
097300*    Percent sign found - back up over the digits in front of it
097400*    and hand the substring to LINORM for the decimal conversion.
097500        5116b-Extract.
097600            move      spaces to LN-In-Text.
097700            if        WS-Hs-Ix > 6
097800                      move WS-Hay (WS-Hs-Ix - 6:6) to LN-In-Text
097900            else
098000                      move WS-Hay (1:WS-Hs-Ix - 1) to LN-In-Text.
098100            move      "PARSEDEC" to LN-Function.
098200            call      "LINORM" using LI-Norm-Args.
098300            if        LN-Out-Valid = "Y"
098400                      move "Y" to WS-Vat-Pct-Found
098500                      move LN-Out-Decimal to WS-Vat-Pct.
098600        5116-Exit.
098700            exit.
098800*
098900*    BT-104's caption text itself - whichever charge/allowance
099000*    word matched in 5105, with the colon and anything after it
099100*    trimmed off.
099200        5117-Fill-Bt104.
099300            move      WS-Charge-First-Ix to WS-Colon-Ix.
099400            move      XT-Line (WS-Colon-Ix) to WS-Cand-Text.
099500            move      0 to WS-Colon-Pos.
099600            move      1 to WS-Hs-Ix.
099700*    Scan forward from the caption for a colon to cut the label
099800*    short at.
099900        5117a-Fwd-Colon-Scan.
100000            if        WS-Hs-Ix > 120
100100                      go to 5117b-Colon-Done.
100200            if        WS-Cand-Text (WS-Hs-Ix:1) = ":"
100300                      move WS-Hs-Ix to WS-Colon-Pos
100400                      go to 5117b-Colon-Done.
100500            add       1 to WS-Hs-Ix.
100600            go        to 5117a-Fwd-Colon-Scan.
100700*    Colon found or run off the end of the line - either way, take
100800*    what is in front of it.
100900        5117b-Colon-Done.
101000            if        WS-Colon-Pos > 1
101100                      move spaces to LI-AA-New-Value
101200                      move WS-Cand-Text (1:WS-Colon-Pos - 1)
101300                              to LI-AA-New-Value
101400                      move "T" to LI-AA-Scope
101500                      move "BT-104" to LI-AA-Code
101600                      move "derived" to LI-AA-Status
101700                      move "rule" to LI-AA-Source
101800                      move "R-TOT-CHARGE-007" to LI-AA-Rule-Id
101900                      move "label off the first evidence line"
102000                              to LI-AA-Derivation
102100                      perform 9000-Apply-Patch thru 9000-Exit
102200                      if  LI-AA-Found = "Y" add 1 to LI-Patches-P4
102300                      end-if.
102400        5117-Exit.
102500            exit.
102600*
102700*    --------------------------------------------------------
102800*    5200  Instant payment detection - an instant token (the
102900*          same table P2 already checks BT-20 with) in BT-81
103000*          first, BT-20 second, the whole invoice text last.
103100*          A full-text hit fills BT-81 from the token when the
103200*          token maps to one of the three house payment-means
103300*          captions - the rest (eBay, Klarna, Kaufland, Amazon,
103400*          "online") only turn WS-Is-Instant on, BT-81 is left
103500*          for a human to fill in.
103600*    --------------------------------------------------------
103700        5200-Detect-Instant.
103800*    BT-81 is checked first - if the house already wrote down a
103900*    cash/instant payment-means code there is nothing to guess.
104000            move      "N" to WS-Is-Instant.
104100            move      space to WS-Pay-Source.
104200            move      "BT-81" to WS-Want-Code.
104300            perform   5005-Find-Header thru 5005-Exit.
104400            if        WS-Hdr-Found = "Y"
104500               and    HT-Value (LI-Hdr-Ix) not = spaces
104600                      move HT-Value (LI-Hdr-Ix) to WS-Hay
104700                      perform 5205-Token-In-Hay thru 5205-Exit
104800                      if  WS-Needle-Found = "Y"
104900                          move "Y" to WS-Is-Instant
105000                          move "H" to WS-Pay-Source
105100                          go to 5200-Exit
105200                      end-if.
105300*    Next the payment-terms wording (BT-20) - "Zahlung bei
105400*    Erhalt" and the like show up there as often as in BT-81.
105500            move      "BT-20" to WS-Want-Code.
105600            perform   5005-Find-Header thru 5005-Exit.
105700            if        WS-Hdr-Found = "Y"
105800               and    HT-Value (LI-Hdr-Ix) not = spaces
105900                      move HT-Value (LI-Hdr-Ix) to WS-Hay
106000                      perform 5205-Token-In-Hay thru 5205-Exit
106100                      if  WS-Needle-Found = "Y"
106200                          move "Y" to WS-Is-Instant
106300                          move "T" to WS-Pay-Source
106400                          go to 5200-Exit
106500                      end-if.
106600*    Neither structured field carries it - last resort is a scan
106700*    of the whole free-text page for the same token list.
106800            perform   5206-Token-In-Text thru 5206-Exit.
106900            if        WS-IT-Match-Ix = 0
107000                      go to 5200-Exit.
107100            move      "Y" to WS-Is-Instant.
107200            move      "X" to WS-Pay-Source.
107300*    Found it in the free text - fill BT-81 itself from whichever
107400*    token matched, unless BT-81 is already sitting there filled.
107500            move      "BT-81" to WS-Want-Code.
107600            perform   5005-Find-Header thru 5005-Exit.
107700            if        WS-Hdr-Found = "Y"
107800               and    HT-Value (LI-Hdr-Ix) not = spaces
107900                      go to 5200-Exit.
108000            perform   5207-Fill-Bt81-From-Token thru 5207-Exit.
108100        5200-Exit.
108200            exit.
108300*
108400*    TOKEN_IN_HAY - single-line version of the needle test used by
108500*    the payment-means wording scan below.
108600        5205-Token-In-Hay.
108700            move      "N" to WS-Needle-Found.
108800            set       LI-IT-Ix to 1.
108900*    Reuses the 5065 needle scan one token at a time.
109000        5205a-Token-Loop.
109100            if        LI-IT-Ix > LI-IT-Count
109200                      go to 5205-Exit.
109300            move      IT-Token (LI-IT-Ix) to WS-Needle.
109400            perform   5065-Needle-In-Line thru 5065-Exit.
109500            if        WS-Needle-Found = "Y"
109600                      go to 5205-Exit.
109700            set       LI-IT-Ix up by 1.
109800            go        to 5205a-Token-Loop.
109900        5205-Exit.
110000            exit.
110100*
110200*    TOKEN_IN_TEXT - same test run across every TEXT line rather
110300*    than just the one line handed in.
110400        5206-Token-In-Text.
110500            move      0 to WS-IT-Match-Ix.
110600            set       LI-Txt-Ix to 1.
110700*    Next TEXT line, or give up if we are past the last one.
110800        5206a-Line-Loop.
110900            if        LI-Txt-Ix > LI-Text-Count
111000                      go to 5206-Exit.
111100            move      XT-Line (LI-Txt-Ix) to WS-Hay.
111200            set       LI-IT-Ix to 1.
111300*    Try each payment-means token against this line in turn.
111400        5206b-Token-Loop.
111500            if        LI-IT-Ix > LI-IT-Count
111600                      go to 5206c-Next-Line.
111700            move      IT-Token (LI-IT-Ix) to WS-Needle.
111800            perform   5065-Needle-In-Line thru 5065-Exit.
111900            if        WS-Needle-Found = "Y"
112000                      set WS-IT-Match-Ix to LI-IT-Ix
112100                      go to 5206-Exit.
112200            set       LI-IT-Ix up by 1.
112300            go        to 5206b-Token-Loop.
112400*    No token matched on this line - on to the next one.
112500        5206c-Next-Line.
112600            set       LI-Txt-Ix up by 1.
112700            go        to 5206a-Line-Loop.
112800        5206-Exit.
112900            exit.
113000*
113100*    Maps whichever payment-means token matched back onto the
113200*    house's own BT-81 caption and local code - Vorkasse, PayPal
113300*    and credit card are the only three this feeder ever quotes.
113400        5207-Fill-Bt81-From-Token.
113500            move      "H" to LI-AA-Scope.
113600            move      "BT-81" to LI-AA-Code.
113700            move      "derived" to LI-AA-Status.
113800            move      "rule" to LI-AA-Source.
113900            move      "instant-payment token found in the text"
114000                        to LI-AA-Derivation.
114100            evaluate  WS-IT-Match-Ix
114200                when  1
114300                      move "Vorkasse" to LI-AA-New-Value
114400                      move "R-HDR-PAYMEANS-LOCAL-001"
114500                              to LI-AA-Rule-Id
114600                when  4
114700                      move "PayPal" to LI-AA-New-Value
114800                      move "R-HDR-PAYMEANS-LOCAL-002"
114900                              to LI-AA-Rule-Id
115000                when  2
115100                when  3
115200                      move "Credit card" to LI-AA-New-Value
115300                      move "R-HDR-PAYMEANS-LOCAL-003"
115400                              to LI-AA-Rule-Id
115500                when  other
115600                      go to 5207-Exit
115700            end-evaluate.
115800            perform   9000-Apply-Patch thru 9000-Exit.
115900            if        LI-AA-Found = "Y" add 1 to LI-Patches-P4.
116000        5207-Exit.
116100            exit.
116200*
116300*    --------------------------------------------------------
116400*    5210  R-HDR-DUEDATE-002/003 - BT-9 already carries a
116500*          value; if that text holds one or more DD.MM.YYYY
116600*          dates the LATEST one wins (status corrected, the
116700*          buyer's own due date was read wrong the first
116800*          time), else a day count against BT-2 derives it.
116900*    --------------------------------------------------------
117000        5210-R-Hdr-Duedate-Exist.
117100            move      "BT-9" to WS-Want-Code.
117200            perform   5005-Find-Header thru 5005-Exit.
117300            if        WS-Hdr-Found = "N"
117400               or     HT-Value (LI-Hdr-Ix) = spaces
117500                      go to 5210-Exit.
117600            move      HT-Value (LI-Hdr-Ix) to LN-In-Text.
117700            move      "EXTRDATES" to LN-Function.
117800            call      "LINORM" using LI-Norm-Args.
117900*    There is at least one DD.MM.YYYY date in the BT-9 text -
118000*    EXTRDATES hands back the latest of them; if it is not the
118100*    same date already on file the buyer's own figure was wrong.
118200            if        LN-Out-Valid = "Y"
118300                      move LN-Out-Text (1:10) to WS-Iso-Date
118400                      if  WS-Iso-Date not = HT-Value (LI-Hdr-Ix)
118500                                                (1:10)
118600                          move "H" to LI-AA-Scope
118700                          move "BT-9" to LI-AA-Code
118800                          move WS-Iso-Date to LI-AA-New-Value
118900                          move "corrected" to LI-AA-Status
119000                          move "rule" to LI-AA-Source
119100                          move "R-HDR-DUEDATE-002"
119200                                  to LI-AA-Rule-Id
119300                          move "latest date found in the BT-9 text"
119400                                  to LI-AA-Derivation
119500                          perform 9000-Apply-Patch thru 9000-Exit
119600                          if  LI-AA-Found = "Y"
119700                              add 1 to LI-Patches-P4
119800                          end-if
119900                      end-if
120000                      go to 5210-Exit.
120100*    No date in the BT-9 text - try a day count instead ("30 Tage
120200*    nach Rechnungsdatum" and the like), anchored off BT-2.
120300            move      HT-Value (LI-Hdr-Ix) to LN-In-Text.
120400            move      "EXTRDAYCT" to LN-Function.
120500            call      "LINORM" using LI-Norm-Args.
120600            if        LN-Out-Valid = "N"
120700                      go to 5210-Exit.
120800            move      LN-Out-Days to WS-Days.
120900            move      "BT-2" to WS-Want-Code.
121000            perform   5005-Find-Header thru 5005-Exit.
121100            if        WS-Hdr-Found = "N"
121200               or     HT-Value (LI-Hdr-Ix) = spaces
121300                      go to 5210-Exit.
121400            perform   5215-Add-Days-To-Bt2 thru 5215-Exit.
121500            move      "H" to LI-AA-Scope.
121600            move      "BT-9" to LI-AA-Code.
121700            move      WS-Iso-Date to LI-AA-New-Value.
121800            move      "derived" to LI-AA-Status.
121900            move      "rule" to LI-AA-Source.
122000            move      "R-HDR-DUEDATE-003" to LI-AA-Rule-Id.
122100            move      "BT-2 plus the day count in BT-9 text"
122200                        to LI-AA-Derivation.
122300            perform   9000-Apply-Patch thru 9000-Exit.
122400            if        LI-AA-Found = "Y" add 1 to LI-Patches-P4.
122500        5210-Exit.
122600            exit.
122700*
122800*    ADD_DAYS_TO_BT2 - BT-2 issue date plus the day count pulled
122900*    out of the payment terms wording, landed in WS-Iso-Date.
123000        5215-Add-Days-To-Bt2.
123100            move      HT-Value (LI-Hdr-Ix) (1:10) to LN-In-Text.
123200            if        WS-Days > 999 move 999 to WS-Days-Edit
123300            else      move WS-Days to WS-Days-Edit.
123400            move      spaces to LN-In-Text2.
123500            move      WS-Days-Edit to LN-In-Text2 (1:3).
123600            move      "ADDDAYS" to LN-Function.
123700            call      "LINORM" using LI-Norm-Args.
123800            move      LN-Out-Text (1:10) to WS-Iso-Date.
123900        5215-Exit.
124000            exit.
124100*
124200*    --------------------------------------------------------
124300*    5220  R-HDR-DUEDATE-004/005 - BT-9 missing altogether,
124400*          BT-20 (the payment terms) present - latest date
124500*          quoted in the terms wins, falling back to BT-2 plus
124600*          whatever day count the terms carry.
124700*    --------------------------------------------------------
124800        5220-R-Hdr-Duedate-Missing.
124900            move      "BT-9" to WS-Want-Code.
125000            perform   5005-Find-Header thru 5005-Exit.
125100            if        WS-Hdr-Found = "Y"
125200               and    HT-Value (LI-Hdr-Ix) not = spaces
125300                      go to 5220-Exit.
125400            move      "BT-20" to WS-Want-Code.
125500            perform   5005-Find-Header thru 5005-Exit.
125600            if        WS-Hdr-Found = "N"
125700               or     HT-Value (LI-Hdr-Ix) = spaces
125800                      go to 5220-Exit.
125900*    Same date-in-text test as 5210 above, run on BT-20's wording
126000*    instead of BT-9's since BT-9 is not there at all this time.
126100            move      HT-Value (LI-Hdr-Ix) to LN-In-Text.
126200            move      "EXTRDATES" to LN-Function.
126300            call      "LINORM" using LI-Norm-Args.
126400            if        LN-Out-Valid = "Y"
126500                      move "H" to LI-AA-Scope
126600                      move "BT-9" to LI-AA-Code
126700                      move LN-Out-Text (1:10) to LI-AA-New-Value
126800                      move "derived" to LI-AA-Status
126900                      move "rule" to LI-AA-Source
127000                      move "R-HDR-DUEDATE-004" to LI-AA-Rule-Id
127100                      move "latest date in the payment terms"
127200                              to LI-AA-Derivation
127300                      perform 9000-Apply-Patch thru 9000-Exit
127400                      if  LI-AA-Found = "Y" add 1 to LI-Patches-P4
127500                      end-if
127600                      go to 5220-Exit.
127700*    No date either - fall back to the day count in the terms,
127800*    same as the 5210 path above.
127900            move      HT-Value (LI-Hdr-Ix) to LN-In-Text.
128000            move      "EXTRDAYCT" to LN-Function.
128100            call      "LINORM" using LI-Norm-Args.
128200            if        LN-Out-Valid = "N"
128300                      go to 5220-Exit.
128400            move      LN-Out-Days to WS-Days.
128500            move      "BT-2" to WS-Want-Code.
128600            perform   5005-Find-Header thru 5005-Exit.
128700            if        WS-Hdr-Found = "N"
128800               or     HT-Value (LI-Hdr-Ix) = spaces
128900                      go to 5220-Exit.
129000            perform   5215-Add-Days-To-Bt2 thru 5215-Exit.
129100            move      "H" to LI-AA-Scope.
129200            move      "BT-9" to LI-AA-Code.
129300            move      WS-Iso-Date to LI-AA-New-Value.
129400            move      "derived" to LI-AA-Status.
129500            move      "rule" to LI-AA-Source.
129600            move      "R-HDR-DUEDATE-005" to LI-AA-Rule-Id.
129700            move      "BT-2 plus the day count in the terms"
129800                        to LI-AA-Derivation.
129900            perform   9000-Apply-Patch thru 9000-Exit.
130000            if        LI-AA-Found = "Y" add 1 to LI-Patches-P4.
130100        5220-Exit.
130200            exit.
130300*
130400*    --------------------------------------------------------
130500*    5230  R-HDR-DUEDATE-001 - instant payment, BT-9 still
130600*          missing, BT-2 present - due the day it was issued.
130700*    --------------------------------------------------------
130800        5230-R-Hdr-Duedate-001.
130900            move      "BT-9" to WS-Want-Code.
131000            perform   5005-Find-Header thru 5005-Exit.
131100            if        WS-Hdr-Found = "Y"
131200               and    HT-Value (LI-Hdr-Ix) not = spaces
131300                      go to 5230-Exit.
131400            move      "BT-2" to WS-Want-Code.
131500            perform   5005-Find-Header thru 5005-Exit.
131600            if        WS-Hdr-Found = "N"
131700               or     HT-Value (LI-Hdr-Ix) = spaces
131800                      go to 5230-Exit.
131900            move      "H" to LI-AA-Scope.
132000            move      "BT-9" to LI-AA-Code.
132100            move      HT-Value (LI-Hdr-Ix) to LI-AA-New-Value.
132200            move      "derived" to LI-AA-Status.
132300            move      "rule" to LI-AA-Source.
132400            move      "R-HDR-DUEDATE-001" to LI-AA-Rule-Id.
132500            move      "instant payment, due on the issue date"
132600                        to LI-AA-Derivation.
132700            perform   9000-Apply-Patch thru 9000-Exit.
132800            if        LI-AA-Found = "Y" add 1 to LI-Patches-P4.
132900        5230-Exit.
133000            exit.
133100*
133200*    --------------------------------------------------------
133300*    5090  GET_TOTALS_DECIMAL - WS-Want-Code in, the value off
133400*          the totals table parsed to a comp-3 decimal, "N" in
133500*          WS-Gtd-Found when the code is not on file or blank.
133600*    --------------------------------------------------------
133700        5090-Get-Totals-Decimal.
133800            move      "N" to WS-Gtd-Found.
133900            move      0 to WS-Gtd-Decimal.
134000            perform   5007-Find-Totals thru 5007-Exit.
134100            if        WS-Tot-Found = "N"
134200               or     OT-Value (LI-Tot-Ix) = spaces
134300                      go to 5090-Exit.
134400            move      OT-Value (LI-Tot-Ix) to LN-In-Text.
134500            move      "PARSEDEC" to LN-Function.
134600            call      "LINORM" using LI-Norm-Args.
134700            if        LN-Out-Valid = "Y"
134800                      move "Y" to WS-Gtd-Found
134900                      move LN-Out-Decimal to WS-Gtd-Decimal.
135000        5090-Exit.
135100            exit.
135200*
135300*    --------------------------------------------------------
135400*    5300  Skonto worked straight off the wording, for the
135500*          instant-payment invoices that never carried BT-92
135600*          thru BT-98 at all - the gross total, the total
135700*          after deducting Skonto, the percent and the cash
135800*          figure are all hunted down first (5301 thru 5305)
135900*          then handed to the individual BT-FIELD rules.
136000*    --------------------------------------------------------
136100        5300-R-Pay-Skonto-Full-Text.
136200            perform   5301-Get-Total-With-Vat   thru 5301-Exit.
136300            perform   5302-Get-Amt-After-Skonto thru 5302-Exit.
136400            perform   5303-Get-Skonto-Percent   thru 5303-Exit.
136500            perform   5304-Get-Skonto-Amount    thru 5304-Exit.
136600            perform   5305-Compute-Allowance    thru 5305-Exit.
136700            perform   5310-R-Pay-Skonto-001     thru 5310-Exit.
136800            perform   5320-R-Pay-Skonto-002     thru 5320-Exit.
136900            perform   5330-R-Pay-Skonto-003     thru 5330-Exit.
137000            perform   5340-R-Pay-Skonto-004     thru 5340-Exit.
137100            perform   5350-R-Pay-Skonto-005     thru 5350-Exit.
137200            perform   5360-R-Tot-Allow-001      thru 5360-Exit.
137300            perform   5370-R-Hdr-Paid-Amount    thru 5370-Exit.
137400            perform   5380-R-Hdr-Paid-Due       thru 5380-Exit.
137500        5300-Exit.
137600            exit.
137700*
137800*    Gross total for the Skonto arithmetic below - BT-112 if it
137900*    is already on file, otherwise hunted down by its German
138000*    caption on the free-text pages.
138100        5301-Get-Total-With-Vat.
138200            move      "N" to WS-Total-Found.
138300            move      0 to WS-Total-With-Vat.
138400            move      "BT-112" to WS-Want-Code.
138500            perform   5090-Get-Totals-Decimal thru 5090-Exit.
138600            if        WS-Gtd-Found = "Y"
138700                      move "Y" to WS-Total-Found
138800                      move WS-Gtd-Decimal to WS-Total-With-Vat
138900                      go to 5301-Exit.
139000            move      "Gesamtbetrag in EUR" to WS-Faa-Label.
139100            perform   5060-Find-Amount-After thru 5060-Exit.
139200            if        WS-Faa-Found = "N"
139300                      move "Gesamtbetrag" to WS-Faa-Label
139400                     perform 5060-Find-Amount-After thru 5060-Exit.
139500            if        WS-Faa-Found = "Y"
139600                      move "Y" to WS-Total-Found
139700                      move WS-Faa-Decimal to WS-Total-With-Vat.
139800        5301-Exit.
139900            exit.
140000*
140100*    The figure quoted for "pay this much if you take the
140200*    discount" - three spellings of the caption get tried before
140300*    giving up.
140400        5302-Get-Amt-After-Skonto.
140500            move      "N" to WS-After-Found.
140600            move      0 to WS-After-Skonto.
140700            move      "Gesamtbetrag abzgl. Skonto in EUR"
140800                        to WS-Faa-Label.
140900            perform   5060-Find-Amount-After thru 5060-Exit.
141000            if        WS-Faa-Found = "N"
141100                      move "Gesamtbetrag abzgl. Skonto"
141200                              to WS-Faa-Label
141300                     perform 5060-Find-Amount-After thru 5060-Exit.
141400            if        WS-Faa-Found = "N"
141500                      move "Gesamtbetrag abzl. Skonto"
141600                              to WS-Faa-Label
141700                     perform 5060-Find-Amount-After thru 5060-Exit.
141800            if        WS-Faa-Found = "Y"
141900                      move "Y" to WS-After-Found
142000                      move WS-Faa-Decimal to WS-After-Skonto.
142100        5302-Exit.
142200            exit.
142300*
142400*    skonto_percent - BT-20's own "N % Skonto" wording first,
142500*    then any TEXT line naming Skonto with a percent on it.
142600*
142700        5303-Get-Skonto-Percent.
142800            move      "N" to WS-Pct-Found.
142900            move      0 to WS-Skonto-Pct.
143000            move      "BT-20" to WS-Want-Code.
143100            perform   5005-Find-Header thru 5005-Exit.
143200            if        WS-Hdr-Found = "Y"
143300               and    HT-Value (LI-Hdr-Ix) not = spaces
143400                      move HT-Value (LI-Hdr-Ix) to WS-Hay
143500                      perform 5116-Pct-From-Line thru 5116-Exit
143600                      if  WS-Vat-Pct-Found = "Y"
143700                          move "Y" to WS-Pct-Found
143800                          move WS-Vat-Pct to WS-Skonto-Pct
143900                      end-if.
144000            if        WS-Pct-Found = "Y"
144100                      go to 5303-Exit.
144200            set       LI-Txt-Ix to 1.
144300        5303a-Line-Loop.
144400            if        LI-Txt-Ix > LI-Text-Count
144500                      go to 5303-Exit.
144600            move      XT-Line (LI-Txt-Ix) to WS-Hay.
144700            move      "skonto" to WS-Needle.
144800            perform   5065-Needle-In-Line thru 5065-Exit.
144900            if        WS-Needle-Found = "Y"
145000                      perform 5116-Pct-From-Line thru 5116-Exit
145100                      if  WS-Vat-Pct-Found = "Y"
145200                          move "Y" to WS-Pct-Found
145300                          move WS-Vat-Pct to WS-Skonto-Pct
145400                          go to 5303-Exit
145500                      end-if.
145600            set       LI-Txt-Ix up by 1.
145700            go        to 5303a-Line-Loop.
145800        5303-Exit.
145900            exit.
146000*
146100*    skonto_amount - the figure in parentheses on BT-20, e.g.
146200*    "2 % Skonto bei Zahlung bis ... (24,50 EUR)".
146300*
146400        5304-Get-Skonto-Amount.
146500            move      "N" to WS-Amt-Found.
146600            move      0 to WS-Skonto-Amt.
146700            move      "BT-20" to WS-Want-Code.
146800            perform   5005-Find-Header thru 5005-Exit.
146900            if        WS-Hdr-Found = "N"
147000               or     HT-Value (LI-Hdr-Ix) = spaces
147100                      go to 5304-Exit.
147200            move      HT-Value (LI-Hdr-Ix) to WS-Hay.
147300            move      0 to WS-Paren-Ix.
147400            move      1 to WS-Hs-Ix.
147500*    Byte-walk for the opening paren.
147600        5304a-Find-Open.
147700            if        WS-Hs-Ix > 120
147800                      go to 5304-Exit.
147900            if        WS-Hay (WS-Hs-Ix:1) = "("
148000                      move WS-Hs-Ix to WS-Paren-Ix
148100                      go to 5304b-Find-Close.
148200            add       1 to WS-Hs-Ix.
148300            go        to 5304a-Find-Open.
148400*    Found it - now walk on from there for the matching close.
148500        5304b-Find-Close.
148600            add       1 to WS-Hs-Ix.
148700        5304c-Close-Loop.
148800            if        WS-Hs-Ix > 120
148900                      go to 5304-Exit.
149000            if        WS-Hay (WS-Hs-Ix:1) = ")"
149100                      go to 5304d-Extract.
149200            add       1 to WS-Hs-Ix.
149300            go        to 5304c-Close-Loop.
149400*    Empty parens, nothing to parse - otherwise hand the bytes
149500*    between them to PARSEDEC.
149600        5304d-Extract.
149700            if        WS-Hs-Ix < WS-Paren-Ix + 2
149800                      go to 5304-Exit.
149900            move      spaces to LN-In-Text.
150000            move      WS-Hay (WS-Paren-Ix + 1:
150100                          WS-Hs-Ix - WS-Paren-Ix - 1)
150200                        to LN-In-Text.
150300            move      "PARSEDEC" to LN-Function.
150400            call      "LINORM" using LI-Norm-Args.
150500            if        LN-Out-Valid = "Y"
150600                      move "Y" to WS-Amt-Found
150700                      move LN-Out-Decimal to WS-Skonto-Amt.
150800        5304-Exit.
150900            exit.
151000*
151100*    Allowance in cash terms - gross total less the after-Skonto
151200*    figure when both are on hand, falling back to the bracketed
151300*    amount off BT-20 when they are not.
151400        5305-Compute-Allowance.
151500            move      "N" to WS-Allow-Valid.
151600            move      0 to WS-Allowance.
151700            if        WS-Total-Found = "Y"
151800               and    WS-After-Found = "Y"
151900                      compute WS-Allowance rounded =
152000                              WS-Total-With-Vat - WS-After-Skonto
152100                      if  WS-Allowance not < 0
152200                         and WS-Allowance not > WS-Total-With-Vat
152300                          move "Y" to WS-Allow-Valid
152400                          if  WS-Pct-Found = "N"
152500                             and WS-Total-With-Vat > 0
152600                              compute WS-Skonto-Pct rounded =
152700                                (WS-Allowance / WS-Total-With-Vat)
152800                                   * 100
152900                              move "Y" to WS-Pct-Found
153000                          end-if
153100                      end-if.
153200            if        WS-Allow-Valid = "N"
153300               and    WS-Amt-Found = "Y"
153400                      move WS-Skonto-Amt to WS-Allowance
153500                      move "Y" to WS-Allow-Valid.
153600        5305-Exit.
153700            exit.
153800*
153900*    BT-94 - Skonto percent, once 5303 above has actually found
154000*    one to report.
154100        5310-R-Pay-Skonto-001.
154200            move      "BT-94" to WS-Want-Code.
154300            perform   5005-Find-Header thru 5005-Exit.
154400            if        WS-Hdr-Found = "Y"
154500               and    HT-Value (LI-Hdr-Ix) not = spaces
154600                      go to 5310-Exit.
154700            if        WS-Pct-Found = "N"
154800                      go to 5310-Exit.
154900            move      WS-Skonto-Pct to LI-FA-Decimal.
155000            perform   9100-Format-Amount thru 9100-Exit.
155100            move      "H" to LI-AA-Scope.
155200            move      "BT-94" to LI-AA-Code.
155300            move      LI-FA-Text to LI-AA-New-Value.
155400            move      "derived" to LI-AA-Status.
155500            move      "rule" to LI-AA-Source.
155600            move      "R-PAY-SKONTO-001" to LI-AA-Rule-Id.
155700            move      "Skonto percent parsed from the text"
155800                        to LI-AA-Derivation.
155900            perform   9000-Apply-Patch thru 9000-Exit.
156000            if        LI-AA-Found = "Y" add 1 to LI-Patches-P4.
156100        5310-Exit.
156200            exit.
156300*
156400*    BT-92 - the Skonto allowance in cash, filled from whichever
156500*    of the cash figure or the percent times the total comes out
156600*    first; BT-92 is only touched when it is missing or zero.
156700        5320-R-Pay-Skonto-002.
156800            if        WS-Total-Found = "N"
156900                      go to 5320-Exit.
157000            move      "N" to WS-Need-Fill.
157100            move      "BT-92" to WS-Want-Code.
157200            perform   5005-Find-Header thru 5005-Exit.
157300*    Blank or present-but-zero both count as "needs filling" -
157400*    a zero BT-92 the feeder sent on purpose looks identical to
157500*    one it never got around to filling in.
157600            if        WS-Hdr-Found = "N"
157700               or     HT-Value (LI-Hdr-Ix) = spaces
157800                      move "Y" to WS-Need-Fill
157900            else
158000                      move HT-Value (LI-Hdr-Ix) to LN-In-Text
158100                      move "PARSEDEC" to LN-Function
158200                      call "LINORM" using LI-Norm-Args
158300                      if  LN-Out-Valid = "Y"
158400                         and LN-Out-Decimal = 0
158500                          move "Y" to WS-Need-Fill
158600                      end-if.
158700            if        WS-Need-Fill = "N"
158800                      go to 5320-Exit.
158900*    Cash figure from the text wins outright; with only a percent
159000*    on hand, work the cash figure back out of it and the total.
159100            if        WS-Allow-Valid = "Y"
159200                      move WS-Allowance to LI-FA-Decimal
159300            else
159400               if     WS-Pct-Found = "Y"
159500                      compute LI-FA-Decimal rounded =
159600                         WS-Total-With-Vat * WS-Skonto-Pct / 100
159700               else
159800                      go to 5320-Exit
159900               end-if
160000            end-if.
160100            perform   9100-Format-Amount thru 9100-Exit.
160200            move      "H" to LI-AA-Scope.
160300            move      "BT-92" to LI-AA-Code.
160400            move      LI-FA-Text to LI-AA-New-Value.
160500            move      "derived" to LI-AA-Status.
160600            move      "rule" to LI-AA-Source.
160700            move      "R-PAY-SKONTO-002" to LI-AA-Rule-Id.
160800            move      "Skonto allowance worked off the text"
160900                        to LI-AA-Derivation.
161000            perform   9000-Apply-Patch thru 9000-Exit.
161100            if        LI-AA-Found = "Y" add 1 to LI-Patches-P4.
161200        5320-Exit.
161300            exit.
161400*
161500*    BT-93 - the base the Skonto percent is worked against, which
161600*    on these invoices is always the gross total.
161700        5330-R-Pay-Skonto-003.
161800            if        WS-Total-Found = "N"
161900                      go to 5330-Exit.
162000            move      "BT-93" to WS-Want-Code.
162100            perform   5005-Find-Header thru 5005-Exit.
162200            if        WS-Hdr-Found = "Y"
162300               and    HT-Value (LI-Hdr-Ix) not = spaces
162400                      go to 5330-Exit.
162500            move      WS-Total-With-Vat to LI-FA-Decimal.
162600            perform   9100-Format-Amount thru 9100-Exit.
162700            move      "H" to LI-AA-Scope.
162800            move      "BT-93" to LI-AA-Code.
162900            move      LI-FA-Text to LI-AA-New-Value.
163000            move      "derived" to LI-AA-Status.
163100            move      "rule" to LI-AA-Source.
163200            move      "R-PAY-SKONTO-003" to LI-AA-Rule-Id.
163300            move      "gross total carried in as the Skonto base"
163400                        to LI-AA-Derivation.
163500            perform   9000-Apply-Patch thru 9000-Exit.
163600            if        LI-AA-Found = "Y" add 1 to LI-Patches-P4.
163700        5330-Exit.
163800            exit.
163900*
164000*    BT-97 - house default reason caption for offering Skonto.
164100        5340-R-Pay-Skonto-004.
164200            move      "BT-97" to WS-Want-Code.
164300            perform   5005-Find-Header thru 5005-Exit.
164400            if        WS-Hdr-Found = "Y"
164500               and    HT-Value (LI-Hdr-Ix) not = spaces
164600                      go to 5340-Exit.
164700            move      "H" to LI-AA-Scope.
164800            move      "BT-97" to LI-AA-Code.
164900            move      "Skonto" to LI-AA-New-Value.
165000            move      "derived" to LI-AA-Status.
165100            move      "rule" to LI-AA-Source.
165200            move      "R-PAY-SKONTO-004" to LI-AA-Rule-Id.
165300            move      "house default Skonto reason caption"
165400                        to LI-AA-Derivation.
165500            perform   9000-Apply-Patch thru 9000-Exit.
165600            if        LI-AA-Found = "Y" add 1 to LI-Patches-P4.
165700        5340-Exit.
165800            exit.
165900*
166000*    BT-98 - house default reason code to go with BT-97.
166100        5350-R-Pay-Skonto-005.
166200            move      "BT-98" to WS-Want-Code.
166300            perform   5005-Find-Header thru 5005-Exit.
166400            if        WS-Hdr-Found = "Y"
166500               and    HT-Value (LI-Hdr-Ix) not = spaces
166600                      go to 5350-Exit.
166700            move      "H" to LI-AA-Scope.
166800            move      "BT-98" to LI-AA-Code.
166900            move      "SKONTO" to LI-AA-New-Value.
167000            move      "derived" to LI-AA-Status.
167100            move      "rule" to LI-AA-Source.
167200            move      "R-PAY-SKONTO-005" to LI-AA-Rule-Id.
167300            move      "house default Skonto reason code"
167400                        to LI-AA-Derivation.
167500            perform   9000-Apply-Patch thru 9000-Exit.
167600            if        LI-AA-Found = "Y" add 1 to LI-Patches-P4.
167700        5350-Exit.
167800            exit.
167900*
168000*    BT-107 - document-level allowance total copied straight off
168100*    BT-92 when nothing has been posted there yet.
168200        5360-R-Tot-Allow-001.
168300            move      "BT-92" to WS-Want-Code.
168400            perform   5005-Find-Header thru 5005-Exit.
168500            if        WS-Hdr-Found = "N"
168600               or     HT-Value (LI-Hdr-Ix) = spaces
168700                      go to 5360-Exit.
168800            move      HT-Value (LI-Hdr-Ix) to WS-Bt92-Value.
168900            move      "BT-107" to WS-Want-Code.
169000            perform   5007-Find-Totals thru 5007-Exit.
169100            if        WS-Tot-Found = "Y"
169200               and    OT-Value (LI-Tot-Ix) not = spaces
169300                      go to 5360-Exit.
169400            move      "T" to LI-AA-Scope.
169500            move      "BT-107" to LI-AA-Code.
169600            move      WS-Bt92-Value to LI-AA-New-Value.
169700            move      "derived" to LI-AA-Status.
169800            move      "rule" to LI-AA-Source.
169900            move      "R-TOT-ALLOW-001" to LI-AA-Rule-Id.
170000            move      "document allowance copied off BT-92"
170100                        to LI-AA-Derivation.
170200            perform   9000-Apply-Patch thru 9000-Exit.
170300            if        LI-AA-Found = "Y" add 1 to LI-Patches-P4.
170400        5360-Exit.
170500            exit.
170600*
170700*    BT-113 - amount already paid, taken from whatever the text
170800*    said was paid after Skonto, or failing that backed into off
170900*    the gross total less the allowance.
171000        5370-R-Hdr-Paid-Amount.
171100*    Fill BT-113 when it is blank, or when P2/P3 already marked
171200*    it wrong - never overwrite a figure nobody has flagged.
171300            move      "BT-113" to WS-Want-Code.
171400            perform   5007-Find-Totals thru 5007-Exit.
171500            move      "N" to WS-Need-Fill.
171600            if        WS-Tot-Found = "N"
171700               or     OT-Value (LI-Tot-Ix) = spaces
171800                      move "Y" to WS-Need-Fill
171900            else
172000               if     OT-Status (LI-Tot-Ix) = "derived"
172100                  or  OT-Status (LI-Tot-Ix) = "wrong_math"
172200                      move "Y" to WS-Need-Fill
172300               end-if
172400            end-if.
172500            if        WS-Need-Fill = "N"
172600               or     WS-Total-Found = "N"
172700                      go to 5370-Exit.
172800*    Text already gave us the after-Skonto figure directly - use
172900*    it; otherwise back the same number into off the total less
173000*    whatever allowance BT-107 carries.
173100            if        WS-After-Found = "Y"
173200                      move WS-After-Skonto to LI-FA-Decimal
173300                      move "R-HDR-PAID-004" to LI-AA-Rule-Id
173400                      move "amount after Skonto found in the text"
173500                              to LI-AA-Derivation
173600            else
173700                      move "BT-107" to WS-Want-Code
173800                     perform 5090-Get-Totals-Decimal thru 5090-Exit
173900                      compute LI-FA-Decimal rounded =
174000                         WS-Total-With-Vat - WS-Gtd-Decimal
174100                      move "R-HDR-PAID-002" to LI-AA-Rule-Id
174200                      move "total less the document allowance"
174300                              to LI-AA-Derivation.
174400            perform   9100-Format-Amount thru 9100-Exit.
174500            move      "T" to LI-AA-Scope.
174600            move      "BT-113" to LI-AA-Code.
174700            move      LI-FA-Text to LI-AA-New-Value.
174800            move      "derived" to LI-AA-Status.
174900            move      "rule" to LI-AA-Source.
175000            perform   9000-Apply-Patch thru 9000-Exit.
175100            if        LI-AA-Found = "Y" add 1 to LI-Patches-P4.
175200        5370-Exit.
175300            exit.
175400*
175500*    BT-115 - what is still open once BT-113 and BT-107 are both
175600*    known; the last link in the same totals chain LI020 runs.
175700        5380-R-Hdr-Paid-Due.
175800            move      "BT-115" to WS-Want-Code.
175900            perform   5007-Find-Totals thru 5007-Exit.
176000            move      "N" to WS-Need-Fill.
176100            if        WS-Tot-Found = "N"
176200               or     OT-Value (LI-Tot-Ix) = spaces
176300                      move "Y" to WS-Need-Fill
176400            else
176500               if     OT-Status (LI-Tot-Ix) = "derived"
176600                  or  OT-Status (LI-Tot-Ix) = "wrong_math"
176700                      move "Y" to WS-Need-Fill
176800               end-if
176900            end-if.
177000            if        WS-Need-Fill = "N"
177100               or     WS-Total-Found = "N"
177200                      go to 5380-Exit.
177300            move      "BT-113" to WS-Want-Code.
177400            perform   5090-Get-Totals-Decimal thru 5090-Exit.
177500*    Gross total less what was already paid (BT-113) less the
177600*    allowance (BT-107) - whatever is left is still open.
177700            if        WS-Gtd-Found = "Y"
177800                      move WS-Gtd-Decimal to WS-After-Skonto
177900                      move "BT-107" to WS-Want-Code
178000                     perform 5090-Get-Totals-Decimal thru 5090-Exit
178100                      compute LI-FA-Decimal rounded =
178200                         WS-Total-With-Vat - WS-After-Skonto
178300                            - WS-Gtd-Decimal
178400            else
178500                      move 0 to LI-FA-Decimal.
178600            perform   9100-Format-Amount thru 9100-Exit.
178700            move      "T" to LI-AA-Scope.
178800            move      "BT-115" to LI-AA-Code.
178900            move      LI-FA-Text to LI-AA-New-Value.
179000            move      "derived" to LI-AA-Status.
179100            move      "rule" to LI-AA-Source.
179200            move      "R-HDR-PAID-003" to LI-AA-Rule-Id.
179300            move      "total less what was paid and allowed"
179400                        to LI-AA-Derivation.
179500            perform   9000-Apply-Patch thru 9000-Exit.
179600            if        LI-AA-Found = "Y" add 1 to LI-Patches-P4.
179700        5380-Exit.
179800            exit.
179900*
180000*    --------------------------------------------------------
180100*    5400  Future due date - BT-115 and BT-113 still both
180200*          missing, BT-112 and BT-9 on file, and BT-9 sits
180300*          past today means the invoice is not yet due at
180400*          all, so the open balance is simply BT-112.
180500*    --------------------------------------------------------
180600        5400-R-Tot-Due-001.
180700*    Neither the open-balance fields are filled yet - if they
180800*    were, whatever they say takes priority over this guess.
180900            move      "BT-115" to WS-Want-Code.
181000            perform   5007-Find-Totals thru 5007-Exit.
181100            if        WS-Tot-Found = "Y"
181200               and    OT-Value (LI-Tot-Ix) not = spaces
181300                      go to 5400-Exit.
181400            move      "BT-113" to WS-Want-Code.
181500            perform   5007-Find-Totals thru 5007-Exit.
181600            if        WS-Tot-Found = "Y"
181700               and    OT-Value (LI-Tot-Ix) not = spaces
181800                      go to 5400-Exit.
181900            move      "BT-112" to WS-Want-Code.
182000            perform   5090-Get-Totals-Decimal thru 5090-Exit.
182100            if        WS-Gtd-Found = "N"
182200                      go to 5400-Exit.
182300            move      "BT-9" to WS-Want-Code.
182400            perform   5005-Find-Header thru 5005-Exit.
182500            if        WS-Hdr-Found = "N"
182600               or     HT-Value (LI-Hdr-Ix) = spaces
182700                      go to 5400-Exit.
182800*    WS-Run-Iso was stamped by 5000 off today's date - BT-9 still
182900*    out in the future is the whole rule.
183000            if        HT-Value (LI-Hdr-Ix) (1:10) not > WS-Run-Iso
183100                      go to 5400-Exit.
183200            move      WS-Gtd-Decimal to LI-FA-Decimal.
183300            perform   9100-Format-Amount thru 9100-Exit.
183400            move      "T" to LI-AA-Scope.
183500            move      "BT-115" to LI-AA-Code.
183600            move      LI-FA-Text to LI-AA-New-Value.
183700            move      "derived" to LI-AA-Status.
183800            move      "rule" to LI-AA-Source.
183900            move      "R-TOT-DUE-001" to LI-AA-Rule-Id.
184000            move      "due date not yet reached, full amount open"
184100                        to LI-AA-Derivation.
184200            perform   9000-Apply-Patch thru 9000-Exit.
184300            if        LI-AA-Found = "Y" add 1 to LI-Patches-P4.
184400        5400-Exit.
184500            exit.
184600*
184700*    --------------------------------------------------------
184800*    5500  Net/gross mixup - some of the feeder invoices we
184900*          get carry VAT-inclusive money on the BT-131 line
185000*          amounts though the header totals (BT-109) are net.
185100*          Caught only when there is no allowance/charge in
185200*          play anywhere and the line sum clears BT-109 by
185300*          more than a rounding whisker.
185400*    --------------------------------------------------------
185500        5500-R-Line-Netgross-001.
185600            move      "BT-107" to WS-Want-Code.
185700            perform   5007-Find-Totals thru 5007-Exit.
185800            if        WS-Tot-Found = "Y"
185900               and    OT-Value (LI-Tot-Ix) not = spaces
186000                      go to 5500-Exit.
186100            move      "BT-108" to WS-Want-Code.
186200            perform   5007-Find-Totals thru 5007-Exit.
186300            if        WS-Tot-Found = "Y"
186400               and    OT-Value (LI-Tot-Ix) not = spaces
186500                      go to 5500-Exit.
186600            move      "BT-109" to WS-Want-Code.
186700            perform   5090-Get-Totals-Decimal thru 5090-Exit.
186800            if        WS-Gtd-Found = "N"
186900                      go to 5500-Exit.
187000            move      WS-Gtd-Decimal to WS-Sum-Net.
187100            move      0 to WS-Sum-Gross.
187200            move      "N" to WS-Is-Gross.
187300            set       LI-Lin-Ix to 1.
187400*    Bail out of the whole net/gross guess the moment a BT-147
187500*    line-level allowance turns up - too easy to get that case
187600*    wrong by repricing on top of an allowance already applied.
187700        5501-Chg-Chk-Loop.
187800            if        LI-Lin-Ix > LI-Line-Count
187900                      go to 5502-Sum-Loop-Init.
188000            if        LT-Code (LI-Lin-Ix) = "BT-147"
188100               and    LT-Value (LI-Lin-Ix) not = spaces
188200                      go to 5500-Exit.
188300            set       LI-Lin-Ix up by 1.
188400            go        to 5501-Chg-Chk-Loop.
188500*    Reset the line index for the summing pass below.
188600        5502-Sum-Loop-Init.
188700            set       LI-Lin-Ix to 1.
188800*    Sum every BT-131 line amount on the invoice.
188900        5502-Sum-Loop.
189000            if        LI-Lin-Ix > LI-Line-Count
189100                      go to 5503-Gross-Test.
189200            if        LT-Code (LI-Lin-Ix) = "BT-131"
189300               and    LT-Value (LI-Lin-Ix) not = spaces
189400                      move LT-Value (LI-Lin-Ix) to LN-In-Text
189500                      move "PARSEDEC" to LN-Function
189600                      call "LINORM" using LI-Norm-Args
189700                      if  LN-Out-Valid = "Y"
189800                          add LN-Out-Decimal to WS-Sum-Gross
189900                      end-if.
190000            set       LI-Lin-Ix up by 1.
190100            go        to 5502-Sum-Loop.
190200*    If the line sum clears the header net total by more than a
190300*    rounding whisker (0.1%) the lines must be carrying gross
190400*    money, not net - time to reprice every one of them.
190500        5503-Gross-Test.
190600            compute   WS-Factor = WS-Gtd-Decimal * 1.001.
190700            if        WS-Sum-Gross > WS-Factor
190800                      move "Y" to WS-Is-Gross.
190900            if        WS-Is-Gross = "N"
191000                      go to 5500-Exit.
191100            set       LI-Lin-Ix to 1.
191200*    Confirmed gross - walk every detail line and fix it up.
191300        5504-Fix-Loop.
191400            if        LI-Lin-Ix > LI-Line-Count
191500                      go to 5500-Exit.
191600            perform   5505-Fix-One-Line thru 5505-Exit.
191700            set       LI-Lin-Ix up by 1.
191800            go        to 5504-Fix-Loop.
191900        5500-Exit.
192000            exit.
192100*
192200*    5505  Repricing a single detail line off its own VAT
192300*          rate - BT-152 carries the percent, BT-131 and
192400*          BT-146 come down by the same factor, BT-148
192500*          keeps the original gross unit price for the
192600*          record.
192700*
192800        5505-Fix-One-Line.
192900            if        LT-Code (LI-Lin-Ix) not = "BT-131"
193000               or     LT-Value (LI-Lin-Ix) = spaces
193100                      go to 5505-Exit.
193200*    VAT rate this line quotes for itself, BT-152 - no rate on
193300*    the line, nothing to reprice it by.
193400            move      0 to WS-Rate.
193500            move      LT-Line-Id (LI-Lin-Ix) to WS-Want-Line-Id.
193600            move      "BT-152" to WS-Want-Code.
193700            perform   5009-Find-Line-Field thru 5009-Exit.
193800            if        WS-Lin-Found = "Y"
193900               and    LT-Value (LI-Lin-Ix) not = spaces
194000                      move LT-Value (LI-Lin-Ix) to LN-In-Text
194100                      move "PARSEDEC" to LN-Function
194200                      call "LINORM" using LI-Norm-Args
194300                      if  LN-Out-Valid = "Y"
194400                          move LN-Out-Decimal to WS-Rate
194500                      end-if.
194600            if        WS-Rate not > 0
194700                      go to 5505-Exit.
194800*    Divide the gross line amount back down by (1 + rate/100) -
194900*    WS-Factor gets reused below for BT-146's unit price too.
195000            move      LT-Value (LI-Lin-Ix) to LN-In-Text.
195100            move      "PARSEDEC" to LN-Function.
195200            call      "LINORM" using LI-Norm-Args.
195300            if        LN-Out-Valid = "N"
195400                      go to 5505-Exit.
195500            compute   WS-Factor = 1 + (WS-Rate / 100).
195600            compute   WS-Amount rounded =
195700                         LN-Out-Decimal / WS-Factor.
195800            move      WS-Amount to LI-FA-Decimal.
195900            perform   9100-Format-Amount thru 9100-Exit.
196000            move      "L" to LI-AA-Scope.
196100            move      LT-Line-Id (LI-Lin-Ix) to LI-AA-Line-Id.
196200            move      "BT-131" to LI-AA-Code.
196300            move      LI-FA-Text to LI-AA-New-Value.
196400            move      "corrected" to LI-AA-Status.
196500            move      "rule" to LI-AA-Source.
196600            move      "R-LINE-NETGROSS-001" to LI-AA-Rule-Id.
196700            move      "gross line amount net'd down by its VAT"
196800                        to LI-AA-Derivation.
196900            perform   9000-Apply-Patch thru 9000-Exit.
197000            if        LI-AA-Found = "Y" add 1 to LI-Patches-P4.
197100*    BT-148 keeps the gross unit price as it arrived, unchanged,
197200*    before BT-146 itself gets net'd down by the same factor.
197300            move      "BT-146" to WS-Want-Code.
197400            perform   5009-Find-Line-Field thru 5009-Exit.
197500            if        WS-Lin-Found = "N"
197600               or     LT-Value (LI-Lin-Ix) = spaces
197700                      go to 5505-Exit.
197800            move      LT-Value (LI-Lin-Ix) to LN-In-Text.
197900            move      "PARSEDEC" to LN-Function.
198000            call      "LINORM" using LI-Norm-Args.
198100            if        LN-Out-Valid = "N"
198200                      go to 5505-Exit.
198300            compute   WS-Amount rounded =
198400                         LN-Out-Decimal / WS-Factor.
198500            move      "L" to LI-AA-Scope.
198600            move      "BT-148" to LI-AA-Code.
198700            move      LT-Value (LI-Lin-Ix) to LI-AA-New-Value.
198800            move      "corrected" to LI-AA-Status.
198900            move      "rule" to LI-AA-Source.
199000            move      "R-LINE-NETGROSS-001" to LI-AA-Rule-Id.
199100            move      "original gross unit price kept for the file"
199200                        to LI-AA-Derivation.
199300            perform   9000-Apply-Patch thru 9000-Exit.
199400            if        LI-AA-Found = "Y" add 1 to LI-Patches-P4.
199500            move      WS-Amount to LI-FA-Decimal.
199600            perform   9100-Format-Amount thru 9100-Exit.
199700            move      "L" to LI-AA-Scope.
199800            move      "BT-146" to LI-AA-Code.
199900            move      LI-FA-Text to LI-AA-New-Value.
200000            move      "corrected" to LI-AA-Status.
200100            move      "rule" to LI-AA-Source.
200200            move      "R-LINE-NETGROSS-001" to LI-AA-Rule-Id.
200300            move      "net'd unit price down by the VAT rate"
200400                        to LI-AA-Derivation.
200500            perform   9000-Apply-Patch thru 9000-Exit.
200600            if        LI-AA-Found = "Y" add 1 to LI-Patches-P4.
200700        5505-Exit.
200800            exit.
200900*
201000*    --------------------------------------------------------
201100*    5600  Unit of measure defaulted to pieces (C62) when a
201200*          line quantity is on file and no unit code came
201300*          with it - near enough always right for the paper
201400*          invoices this run feeds off of.
201500*    --------------------------------------------------------
201600        5600-R-Line-Uom-001.
201700            set       LI-Lin-Ix to 1.
201800*    Next detail line, or done.
201900        5601-Uom-Loop.
202000            if        LI-Lin-Ix > LI-Line-Count
202100                      go to 5600-Exit.
202200            if        LT-Code (LI-Lin-Ix) not = "BT-129"
202300               or     LT-Value (LI-Lin-Ix) = spaces
202400                      go to 5609-Next.
202500            move      LT-Line-Id (LI-Lin-Ix) to WS-Want-Line-Id.
202600            move      "BT-130" to WS-Want-Code.
202700            perform   5009-Find-Line-Field thru 5009-Exit.
202800            if        WS-Lin-Found = "Y"
202900               and    LT-Value (LI-Lin-Ix) not = spaces
203000                      go to 5609-Next.
203100            move      "L" to LI-AA-Scope.
203200            move      LT-Line-Id (LI-Lin-Ix) to LI-AA-Line-Id.
203300            move      "BT-130" to LI-AA-Code.
203400            move      "C62" to LI-AA-New-Value.
203500            move      "corrected" to LI-AA-Status.
203600            move      "rule" to LI-AA-Source.
203700            move      "R-LINE-UOM-001" to LI-AA-Rule-Id.
203800            move      "quantity present, no unit, defaulted pieces"
203900                        to LI-AA-Derivation.
204000            perform   9000-Apply-Patch thru 9000-Exit.
204100            if        LI-AA-Found = "Y" add 1 to LI-Patches-P4.
204200*    Not this line's business - step to the next one.
204300        5609-Next.
204400            set       LI-Lin-Ix up by 1.
204500            go        to 5601-Uom-Loop.
204600        5600-Exit.
204700            exit.
204800*
204900        copy "LIBTSAPP.cob".
205000        copy "LIBAMTFM.cob".
