000100*****************************************************************
000200*                                                               *
000300*                  LexInvo      JOB LOG REPORT                 *
000400*          End-of-run control totals for the canonicalizer      *
000500*              - no columnar print, the DISPLAY is the report.  *
000600*                                                               *
000700*****************************************************************
000800*
000900  identification          division.
001000*================================
001100*
001200  program-id.         LIRPT.
001300*
001400  author.             G Hoffmann.
001500*                    For LexInvo GmbH.
001600*
001700  installation.       LexInvo GmbH, Munich.
001800*
001900  date-written.       11/1993.
002000*
002100  date-compiled.
002200*
002300  security.           Copyright (C) 1993-2026 LexInvo GmbH.
002400*                    Internal use only.
002500*
002600*    Remarks.        Called once, right at the end of a run, with
002700*                    the finished LI-Work-Area - writes the job's
002800*                    control totals to the job log and lists the
002900*                    patch table out in the order it was built, so
003000*                    an operator can see what the run actually did
003100*                    without going near the CORRRPT file.  No RD/
003200*                    report group - this shop's report-writer is
003300*                    reserved for the printed ledgers, a field
003400*                    audit trail is happier as plain DISPLAYs.
003500*
003600*    Version.        See Prog-Name in working-storage.
003700*
003800*    Called modules. None.
003900*
004000*    Error messages used.  None.
004100*
004200* Changes:
004300* 11/1993    gh  - Written, as a straight list-the-exceptions
004400*                  routine for the old key-entry audit run.
004500* 09/1998    mk  - Y2K pass - no date fields of its own to worry
004600*                  about, log entry kept for the file's history.
004700* 19/09/25   jb  - 3.3.00 Version update and builds reset.
004800* 11/12/25   gh  - Rewritten against LI-Work-Area - the old flat
004900*                  exception file is gone, this now walks the
005000*                  in-memory patch table LI000 hands it.
005100* 02/03/26   gh  - Per-phase patch counts split out onto their
005200*                  own DISPLAY lines instead of one combined
005300*                  total - the auditors wanted to see P2 and P4
005400*                  running twice each called out separately.
005500*                  LXI-247.
005600*
005700*****************************************************************
005800*
005900  environment             division.
006000*================================
006100*
006200  configuration           section.
006300  special-names.
006400      class german-digit is "0" thru "9".
006500*
006600  data                    division.
006700*=======================
006800*
006900  working-storage section.
007000*------------------------
007100  77  Prog-Name           pic x(15) value "LIRPT  (2.01)".
007200*
007300  01  WS-Grand-Total      pic 9(6) comp.
007400  01  WS-Pat-Ix           pic 9(4) comp.
007500  01  WS-Line-Ws.
007600      03  WS-Scope-Word       pic x(7).
007700      03  filler              pic x(13).
007800*
007900  linkage                 section.
008000*==================
008100*
008200  copy "LIWSTAB.cob".
008300*
008400  procedure               division using LI-Work-Area.
008500*=====================================================
008600*
008700  3000-Report-Phase.
008800      perform  3010-Totals-Banner  thru 3010-Exit.
008900      perform  3020-Patch-Counts   thru 3020-Exit.
009000      perform  3030-Patch-Listing  thru 3030-Exit.
009100      goback.
009200*
009300*    --------------------------------------------------------
009400*    3010  Records loaded, header/line/totals/text row
009500*          counts - the raw size of the run before a single
009600*          rule fired.
009700*    --------------------------------------------------------
009800  3010-Totals-Banner.
009900      display  "LEXINVO CANONICALIZATION - JOB LOG".
010000      display  "FIELDS READ ......... " LI-Fields-Read.
010100      display  "HEADER ROWS ......... " LI-Header-Count.
010200      display  "LINE ROWS ........... " LI-Line-Count.
010300      display  "TOTALS ROWS ......... " LI-Totals-Count.
010400      display  "TEXT LINES .......... " LI-Text-Count.
010500  3010-Exit.
010600      exit.
010700*
010800*    --------------------------------------------------------
010900*    3020  Patch counts per phase invocation, plus the run's
011000*          grand total - P2/P3/P4 each ran twice, the "B"
011100*          counters are the second pass.
011200*    --------------------------------------------------------
011300  3020-Patch-Counts.
011400      display  "AUDIT PATCHES ....... " LI-Patches-Audit.
011500      display  "PHASE P1 PATCHES .... " LI-Patches-P1.
011600      display  "PHASE P2 PATCHES .... " LI-Patches-P2.
011700      display  "PHASE P3 PATCHES .... " LI-Patches-P3.
011800      display  "PHASE P4 PATCHES .... " LI-Patches-P4.
011900      display  "PHASE P2 RERUN ...... " LI-Patches-P2B.
012000      display  "PHASE P4 RERUN ...... " LI-Patches-P4B.
012100      display  "PHASE P3 RERUN ...... " LI-Patches-P3B.
012200      compute   WS-Grand-Total =
012300                  LI-Patches-Audit + LI-Patches-P1 +
012400                  LI-Patches-P2 + LI-Patches-P3 +
012500                  LI-Patches-P4 + LI-Patches-P2B +
012600                  LI-Patches-P4B + LI-Patches-P3B.
012700      display  "TOTAL PATCHES ....... " WS-Grand-Total.
012800  3020-Exit.
012900      exit.
013000*
013100*    --------------------------------------------------------
013200*    3030  The patch table itself, application order, one
013300*          line per row - rule id, scope, code and the value
013400*          that went in, same fields CORRRPT carries to disk.
013500*    --------------------------------------------------------
013600  3030-Patch-Listing.
013700      if       LI-Patch-Count = 0
013800               display "NO PATCHES APPLIED THIS RUN"
013900               go to 3030-Exit.
014000      display  "PATCH DETAIL -----------------------------".
014100      set      LI-Pat-Ix to 1.
014200  3031-Patch-Loop.
014300      if       LI-Pat-Ix > LI-Patch-Count
014400               go to 3030-Exit.
014500      evaluate PT-Scope (LI-Pat-Ix)
014600          when "H" move "HEADER " to WS-Scope-Word
014700          when "L" move "LINE   " to WS-Scope-Word
014800          when "T" move "TOTALS " to WS-Scope-Word
014900          when other move "?      " to WS-Scope-Word
015000      end-evaluate.
015100      display  WS-Scope-Word " " PT-Code (LI-Pat-Ix)
015200               " " PT-New-Value (LI-Pat-Ix) (1:30)
015300               " " PT-Rule-Id (LI-Pat-Ix).
015400      set      LI-Pat-Ix up by 1.
015500      go       to 3031-Patch-Loop.
015600  3030-Exit.
015700      exit.
